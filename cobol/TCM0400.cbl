000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 12/07/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: PONTUACAO PONDERADA DE TEXTO - VERIFICA, PARA CADA
000800*           TERMO EXTRAIDO PELO TCM0100, SE ELE APARECE NO TITULO,
000900*           NA MARCA, NA CLASSIFICACAO OU NOS ATRIBUTOS DO PRODUTO
001000*           CANDIDATO, APLICANDO PESOS DIFERENTES CONFORME O LOCAL
001100*           EM QUE O TERMO FOI ENCONTRADO. DEVOLVE A PONTUACAO
001200*           NORMALIZADA ENTRE 0 E 1.
001300******************************************************************
001400* HISTORICO DE ALTERACOES
001500*-----------------------------------------------------------------
001600* 12/07/1989 - JRA - REQ 0012 - VERSAO INICIAL, SO TITULO E MARCA
001700* 09/02/1993 - MSF - REQ 0033 - INCLUIDA BUSCA NA CLASSIFICACAO E
001800*              NOS ATRIBUTOS DO PRODUTO
001900* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: SEM IMPACTO
002000*              NESTE PROGRAMA, REVISADO POR PRECAUCAO
002100* 30/06/2004 - LTV - REQ 0072 - NORMALIZACAO DA PONTUACAO BRUTA
002200*              PARA A FAIXA DE 0 A 1 (DIVISAO POR 10)
002300* 09/10/2007 - RQZ - REQ 0081 - REVISAO DE COMENTARIOS
002400* 10/03/2009 - RQZ - REQ 0088 - WS-TERMO-TAM, WS-CAMPO-TAM E AS
002500*              DUAS CHAVES DE BUSCA (ACHOU-TERMO/ACHOU-SUBSTR)
002600*              PASSARAM A 77-LEVEL, PADRAO DO NUCLEO
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. TCM0400.
003000 AUTHOR. J. R. ALMEIDA.
003100 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
003200 DATE-WRITTEN. 12/07/1989.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400* TABELA DE MULTIPLICADORES POR LOCAL DE OCORRENCIA DO TERMO
004500* (REQ 0033: TITULO PESA MAIS QUE MARCA, QUE PESA MAIS QUE A
004600* CLASSIFICACAO, QUE PESA MAIS QUE O NOME DO ATRIBUTO).
004700*
004800 01 WS-TAB-MULTIPLIC-VALORES.
004900     05 FILLER                   PIC 9V9 VALUE 2.0.
005000     05 FILLER                   PIC 9V9 VALUE 1.5.
005100     05 FILLER                   PIC 9V9 VALUE 1.2.
005200     05 FILLER                   PIC 9V9 VALUE 0.8.
005300     05 FILLER                   PIC 9V9 VALUE 1.0.
005400 01 WS-TAB-MULTIPLIC REDEFINES WS-TAB-MULTIPLIC-VALORES.
005500     05 WS-MULTIPLICADOR OCCURS 5 TIMES PIC 9V9.
005600*
005700 01 WS-CONST-LOCAL.
005800     05 WS-LOCAL-TITULO           PIC 9(01) COMP VALUE 1.
005900     05 WS-LOCAL-MARCA            PIC 9(01) COMP VALUE 2.
006000     05 WS-LOCAL-CLASSIF          PIC 9(01) COMP VALUE 3.
006100     05 WS-LOCAL-ATRIB-NOME       PIC 9(01) COMP VALUE 4.
006200     05 WS-LOCAL-ATRIB-VALOR      PIC 9(01) COMP VALUE 5.
006300*
006400* AREA DE MEDICAO DO TERMO CORRENTE (TRIM DE BRANCOS A DIREITA
006500* PELA TECNICA DE VARREDURA DE VETOR DE CARACTERES).
006600*
006700 01 WS-AREA-TERMO.
006800     05 WS-TERMO-TEXTO            PIC X(30).
006900 01 WS-AREA-TERMO-R REDEFINES WS-AREA-TERMO.
007000     05 WS-TERMO-CARACTER OCCURS 30 TIMES
007100                          INDEXED BY WS-TER-IDX PIC X(01).
007200 77 WS-TERMO-TAM                  PIC 9(02) COMP.
007300*
007400* AREA DE MEDICAO DO CAMPO DO PRODUTO SENDO PESQUISADO (TITULO,
007500* MARCA, CLASSIFICACAO, NOME OU VALOR DE ATRIBUTO) - CAMPO MAIOR
007600* CABE NO TITULO, POR ISSO 60 POSICOES.
007700*
007800 01 WS-AREA-CAMPO.
007900     05 WS-CAMPO-TEXTO            PIC X(60).
008000 01 WS-AREA-CAMPO-R REDEFINES WS-AREA-CAMPO.
008100     05 WS-CAMPO-CARACTER OCCURS 60 TIMES
008200                          INDEXED BY WS-CPO-IDX PIC X(01).
008300 77 WS-CAMPO-TAM                  PIC 9(02) COMP.
008400*
008500 01 WS-AREA-PONTUACAO.
008600     05 WS-SCORE-BRUTO            PIC 9(03)V9999.
008700     05 WS-SCORE-PARCELA          PIC 9V9999.
008800     05 WS-POS-TESTE              PIC 9(02) COMP.
008900     05 WS-ATR-IDX-BUSCA          PIC 9(04) COMP.
009000     05 WS-PARM-LOCAL             PIC 9(01) COMP.
009100*
009200* CHAVES DE UM SO USO (77-LEVEL) DAS BUSCAS DE TERMO E SUBSTRING.
009300*
009400 77 WS-ACHOU-TERMO            PIC X(01).
009500     88 TERMO-ACHADO          VALUE "S".
009600     88 TERMO-NAO-ACHADO      VALUE "N".
009700 77 WS-ACHOU-SUBSTR           PIC X(01).
009800     88 SUBSTR-ACHADA         VALUE "S".
009900     88 SUBSTR-NAO-ACHADA     VALUE "N".
010000*
010100 LINKAGE SECTION.
010200*
010300 01 LKS-PRODUTO-REG.
010400     05 LKS-PRD-HASH               PIC X(16).
010500     05 LKS-PRD-COD-OKPD2          PIC X(20).
010600     05 LKS-PRD-NOME-OKPD2         PIC X(40).
010700     05 LKS-PRD-TITULO             PIC X(60).
010800     05 LKS-PRD-MARCA              PIC X(20).
010900     05 LKS-PRD-QTD-FORNEC         PIC 9(03).
011000     05 LKS-PRD-QTD-ATRIB          PIC 9(02).
011100*
011200 01 LKS-QTD-TERMOS                 PIC 9(03) COMP.
011300 01 LKS-TAB-TERMOS.
011400     05 LKS-TERMO-REGISTRO OCCURS 40 TIMES
011500                          INDEXED BY LKS-TER-IDX.
011600         10 LKS-TERMO-TEXTO            PIC X(30).
011700         10 LKS-TERMO-PESO             PIC 9V99.
011800*
011900 01 LKS-TAB-ATRIBUTOS.
012000     05 LKS-ATR-QTD                PIC 9(04) COMP.
012100     05 LKS-ATR-REGISTRO OCCURS 2000 TIMES
012200                         INDEXED BY LKS-ATR-IDX.
012300         10 LKS-ATR-HASH            PIC X(16).
012400         10 LKS-ATR-NOME            PIC X(30).
012500         10 LKS-ATR-VALOR           PIC X(30).
012600         10 LKS-ATR-UNIDADE         PIC X(05).
012700*
012800 01 LKS-SCORE-TEXTO                PIC 9V9999.
012900*
013000 PROCEDURE DIVISION USING LKS-PRODUTO-REG
013100                          LKS-QTD-TERMOS
013200                          LKS-TAB-TERMOS
013300                          LKS-TAB-ATRIBUTOS
013400                          LKS-SCORE-TEXTO.
013500*
013600 MAIN-PROCEDURE.
013700*
013800     MOVE ZERO                     TO WS-SCORE-BRUTO.
013900     PERFORM P200-PROCESSA-TERMOS  THRU P200-FIM.
014000     PERFORM P900-NORMALIZA        THRU P900-FIM.
014100     GOBACK.
014200*
014300 P200-PROCESSA-TERMOS.
014400*
014500     PERFORM P210-PROCESSA-UM-TERMO THRU P210-FIM
014600             VARYING LKS-TER-IDX FROM 1 BY 1
014700             UNTIL LKS-TER-IDX > LKS-QTD-TERMOS.
014800*
014900 P200-FIM.
015000*
015100 P210-PROCESSA-UM-TERMO.
015200*
015300     MOVE LKS-TERMO-TEXTO (LKS-TER-IDX) TO WS-TERMO-TEXTO.
015400     INSPECT WS-TERMO-TEXTO CONVERTING
015500             "abcdefghijklmnopqrstuvwxyz" TO
015600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015700     PERFORM P220-MEDE-TERMO        THRU P220-FIM.
015800     SET TERMO-NAO-ACHADO           TO TRUE.
015900*
016000     IF WS-TERMO-TAM > ZERO
016100         MOVE LKS-PRD-TITULO             TO WS-CAMPO-TEXTO
016200         MOVE WS-LOCAL-TITULO            TO WS-PARM-LOCAL
016300         PERFORM P300-TENTA-CAMPO       THRU P300-FIM
016400         IF TERMO-NAO-ACHADO
016500             MOVE LKS-PRD-MARCA          TO WS-CAMPO-TEXTO
016600             MOVE WS-LOCAL-MARCA         TO WS-PARM-LOCAL
016700             PERFORM P300-TENTA-CAMPO   THRU P300-FIM
016800         END-IF
016900         IF TERMO-NAO-ACHADO
017000             MOVE LKS-PRD-NOME-OKPD2     TO WS-CAMPO-TEXTO
017100             MOVE WS-LOCAL-CLASSIF       TO WS-PARM-LOCAL
017200             PERFORM P300-TENTA-CAMPO   THRU P300-FIM
017300         END-IF
017400         IF TERMO-NAO-ACHADO
017500             PERFORM P400-TENTA-ATRIBUTOS THRU P400-FIM
017600         END-IF
017700     END-IF.
017800*
017900 P210-FIM.
018000*
018100* MEDE O TAMANHO UTIL DO TERMO (SEM BRANCOS A DIREITA), VARRENDO
018200* O VETOR DE CARACTERES DE TRAS PARA FRENTE.
018300*
018400 P220-MEDE-TERMO.
018500*
018600     MOVE ZERO                      TO WS-TERMO-TAM.
018700     PERFORM P225-TESTA-POS-TERMO   THRU P225-FIM
018800             VARYING WS-TER-IDX FROM 30 BY -1
018900             UNTIL WS-TER-IDX = 0 OR WS-TERMO-TAM NOT = ZERO.
019000*
019100 P220-FIM.
019200*
019300 P225-TESTA-POS-TERMO.
019400*
019500     IF WS-TERMO-CARACTER (WS-TER-IDX) NOT = SPACE
019600         MOVE WS-TER-IDX             TO WS-TERMO-TAM
019700     END-IF.
019800*
019900 P225-FIM.
020000*
020100* TENTA ACHAR O TERMO NO CAMPO CORRENTE (JA COPIADO PARA
020200* WS-CAMPO-TEXTO); SE ACHAR, ACUMULA A PARCELA PONDERADA PELO
020300* MULTIPLICADOR DO LOCAL RECEBIDO EM WS-PARM-LOCAL.
020400*
020500 P300-TENTA-CAMPO.
020600*
020700     INSPECT WS-CAMPO-TEXTO CONVERTING
020800             "abcdefghijklmnopqrstuvwxyz" TO
020900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021000     PERFORM P310-MEDE-CAMPO        THRU P310-FIM.
021100     SET SUBSTR-NAO-ACHADA          TO TRUE.
021200     IF WS-CAMPO-TAM NOT < WS-TERMO-TAM
021300         PERFORM P320-VARRE-CAMPO   THRU P320-FIM
021400                 VARYING WS-POS-TESTE FROM 1 BY 1
021500                 UNTIL WS-POS-TESTE >
021600                       (WS-CAMPO-TAM - WS-TERMO-TAM + 1)
021700                    OR SUBSTR-ACHADA
021800     END-IF.
021900     IF SUBSTR-ACHADA
022000         SET TERMO-ACHADO            TO TRUE
022100         COMPUTE WS-SCORE-PARCELA ROUNDED =
022200                 LKS-TERMO-PESO (LKS-TER-IDX) *
022300                 WS-MULTIPLICADOR (WS-PARM-LOCAL)
022400         ADD WS-SCORE-PARCELA        TO WS-SCORE-BRUTO
022500     END-IF.
022600*
022700 P300-FIM.
022800*
022900 P310-MEDE-CAMPO.
023000*
023100     MOVE ZERO                      TO WS-CAMPO-TAM.
023200     PERFORM P315-TESTA-POS-CAMPO   THRU P315-FIM
023300             VARYING WS-CPO-IDX FROM 60 BY -1
023400             UNTIL WS-CPO-IDX = 0 OR WS-CAMPO-TAM NOT = ZERO.
023500*
023600 P310-FIM.
023700*
023800 P315-TESTA-POS-CAMPO.
023900*
024000     IF WS-CAMPO-CARACTER (WS-CPO-IDX) NOT = SPACE
024100         MOVE WS-CPO-IDX              TO WS-CAMPO-TAM
024200     END-IF.
024300*
024400 P315-FIM.
024500*
024600 P320-VARRE-CAMPO.
024700*
024800     IF WS-CAMPO-TEXTO (WS-POS-TESTE:WS-TERMO-TAM) =
024900             WS-TERMO-TEXTO (1:WS-TERMO-TAM)
025000         SET SUBSTR-ACHADA            TO TRUE
025100     END-IF.
025200*
025300 P320-FIM.
025400*
025500* PROCURA O TERMO NOS ATRIBUTOS DO PRODUTO CANDIDATO: PRIMEIRO NO
025600* NOME DO ATRIBUTO (PESO 0.8), DEPOIS NO VALOR (PESO 1.0).
025700*
025800 P400-TENTA-ATRIBUTOS.
025900*
026000     PERFORM P410-VARRE-NOME-ATRIB  THRU P410-FIM
026100             VARYING LKS-ATR-IDX FROM 1 BY 1
026200             UNTIL LKS-ATR-IDX > LKS-ATR-QTD OR TERMO-ACHADO.
026300     IF TERMO-NAO-ACHADO
026400         PERFORM P420-VARRE-VALOR-ATRIB THRU P420-FIM
026500                 VARYING LKS-ATR-IDX FROM 1 BY 1
026600                 UNTIL LKS-ATR-IDX > LKS-ATR-QTD OR TERMO-ACHADO
026700     END-IF.
026800*
026900 P400-FIM.
027000*
027100 P410-VARRE-NOME-ATRIB.
027200*
027300     IF LKS-ATR-HASH (LKS-ATR-IDX) = LKS-PRD-HASH
027400         MOVE LKS-ATR-NOME (LKS-ATR-IDX) TO WS-CAMPO-TEXTO
027500         MOVE WS-LOCAL-ATRIB-NOME        TO WS-PARM-LOCAL
027600         PERFORM P300-TENTA-CAMPO       THRU P300-FIM
027700     END-IF.
027800*
027900 P410-FIM.
028000*
028100 P420-VARRE-VALOR-ATRIB.
028200*
028300     IF LKS-ATR-HASH (LKS-ATR-IDX) = LKS-PRD-HASH
028400         MOVE LKS-ATR-VALOR (LKS-ATR-IDX) TO WS-CAMPO-TEXTO
028500         MOVE WS-LOCAL-ATRIB-VALOR        TO WS-PARM-LOCAL
028600         PERFORM P300-TENTA-CAMPO        THRU P300-FIM
028700     END-IF.
028800*
028900 P420-FIM.
029000*
029100* NORMALIZA A PONTUACAO BRUTA PARA A FAIXA DE 0 A 1 (REQ 0072):
029200* QUANDO A SOMA DAS PARCELAS ULTRAPASSA 1, DIVIDE POR 10 E LIMITA
029300* EM 1; CASO CONTRARIO A PROPRIA SOMA JA E A NOTA NORMALIZADA.
029400*
029500 P900-NORMALIZA.
029600*
029700     IF WS-SCORE-BRUTO > 1.0000
029800         COMPUTE LKS-SCORE-TEXTO ROUNDED = WS-SCORE-BRUTO / 10
029900         IF LKS-SCORE-TEXTO > 1.0000
030000             MOVE 1.0000              TO LKS-SCORE-TEXTO
030100         END-IF
030200     ELSE
030300         MOVE WS-SCORE-BRUTO          TO LKS-SCORE-TEXTO
030400     END-IF.
030500*
030600 P900-FIM.
030700*
030800 END PROGRAM TCM0400.
