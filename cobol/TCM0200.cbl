000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 30/05/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: BUSCA DE CANDIDATOS NA TABELA DE CATALOGO PELO CODIGO
000800*           OKPD2 DO ITEM, COM RECUO PROGRESSIVO DO CODIGO (CLAS-
000900*           SIFICACAO POR SEGMENTOS) QUANDO A BUSCA PELO CODIGO
001000*           COMPLETO NAO TRAZ RESULTADO SUFICIENTE. SUBROTINA
001100*           CHAMADA PELO TCM0000.
001200******************************************************************
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500* 30/05/1989 - JRA - REQ 0008 - VERSAO INICIAL
001600* 14/11/1990 - MSF - REQ 0021 - INCLUIDO RECUO POR SEGMENTOS DO
001700*              CODIGO OKPD2 (3, 2 E 1 SEGMENTOS)
001800* 08/07/1994 - PAC - REQ 0040 - LIMITE MAXIMO DE CANDIDATOS
001900*              ELEVADO PARA 100 REGISTROS
002000* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: SEM IMPACTO
002100*              NESTE PROGRAMA, REVISADO POR PRECAUCAO
002200* 11/03/2003 - LTV - REQ 0069 - CORRIGIDA DUPLICIDADE DE HASH
002300*              QUANDO O MESMO PRODUTO CASAVA EM DOIS PADROES
002400* 09/10/2007 - RQZ - REQ 0081 - REVISAO DE COMENTARIOS PARA A
002500*              AUDITORIA DE SISTEMAS
002600* 10/03/2009 - RQZ - REQ 0088 - AS TRES CHAVES DE UM SO USO DA
002700*              VARREDURA DE SEGMENTOS SAIRAM DO GRUPO WS-AREA-
002800*              BUSCA E PASSARAM A 77-LEVEL, PADRAO DO NUCLEO
002900*-----------------------------------------------------------------
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. TCM0200.
003200 AUTHOR. J. R. ALMEIDA.
003300 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
003400 DATE-WRITTEN. 30/05/1989.
003500 DATE-COMPILED.
003600 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004600* AREA DE TRABALHO PARA O CODIGO OKPD2 RECEBIDO, COM VISAO
004700* ALTERNATIVA POSICAO-A-POSICAO PARA A CONTAGEM DE PONTOS SEM
004800* USAR ARITMETICA DE SUBSTRING.
004900*
005000 01 WS-COD-TRIM-AREA.
005100     05 WS-COD-TRIM                  PIC X(20).
005200     05 WS-COD-TAM                   PIC 9(02) COMP VALUE ZERO.
005300 01 WS-COD-TRIM-R REDEFINES WS-COD-TRIM-AREA.
005400     05 WS-COD-CARACTERE OCCURS 20 TIMES
005500                          INDEXED BY WS-CHR-IDX PIC X(01).
005600     05 FILLER                       PIC 9(02) COMP.
005700*
005800* TABELA DOS PADROES DE BUSCA GERADOS A PARTIR DO CODIGO DO ITEM,
005900* DO MAIS ESPECIFICO (CODIGO COMPLETO) AO MAIS GENERICO (PRIMEIRO
006000* SEGMENTO). REDEFINIDA EM VISAO DE BYTES PARA CONFERENCIA RAPIDA
006100* NO DUMP DE DEPURACAO (HABITO DO NUCLEO DESDE OS ANOS 90).
006200*
006300 01 WS-TAB-PADROES.
006400     05 WS-QTD-PADROES               PIC 9(01) COMP VALUE ZERO.
006500     05 WS-PADRAO OCCURS 5 TIMES
006600                  INDEXED BY WS-PAD-IDX.
006700         10 WS-PADRAO-TEXTO           PIC X(20).
006800         10 WS-PADRAO-TAM             PIC 9(02) COMP.
006900 01 WS-TAB-PADROES-R REDEFINES WS-TAB-PADROES.
007000     05 FILLER                       PIC X(111).
007100*
007200 01 WS-AREA-BUSCA.
007300     05 WS-SEG-ALVO                  PIC 9(01) COMP.
007400     05 WS-SEG-CONTADOR              PIC 9(01) COMP.
007500     05 WS-SEG-CORTE                 PIC 9(02) COMP.
007600     05 WS-BUSCA-IDX                 PIC 9(03) COMP.
007700*
007800* CHAVES DE UM SO USO (77-LEVEL) DA VARREDURA DE SEGMENTOS.
007900*
008000 77 WS-SEG-ACHOU                 PIC X(01).
008100     88 SEGMENTO-ACHADO          VALUE "S".
008200     88 SEGMENTO-NAO-ACHADO      VALUE "N".
008300 77 WS-CDT-JA-EXISTE             PIC X(01).
008400     88 CANDIDATO-JA-EXISTE      VALUE "S".
008500     88 CANDIDATO-NAO-EXISTE     VALUE "N".
008600 77 WS-PARAR-BUSCA               PIC X(01).
008700     88 PARAR-BUSCA              VALUE "S".
008800     88 CONTINUAR-BUSCA          VALUE "N".
008900*
009000 01 WS-CONST-BUSCA.
009100     05 WS-CONST-MIN-RESULTADOS      PIC 9(03) COMP VALUE 5.
009200     05 WS-CONST-MAX-RESULTADOS      PIC 9(03) COMP VALUE 100.
009300     05 FILLER                       PIC X(04).
009400*
009500 LINKAGE SECTION.
009600*
009700 01 LKS-COD-BUSCA                    PIC X(20).
009800*
009900 01 LKS-TAB-CATALOGO.
010000     05 LKS-CAT-QTD                  PIC 9(03) COMP.
010100     05 LKS-CAT-PRODUTO OCCURS 200 TIMES
010200                        INDEXED BY LKS-CAT-IDX.
010300         10 LKS-CAT-HASH              PIC X(16).
010400         10 LKS-CAT-COD-OKPD2         PIC X(20).
010500         10 LKS-CAT-COD-OKPD2-R REDEFINES LKS-CAT-COD-OKPD2.
010600             15 LKS-CAT-COD-SEG1      PIC X(04).
010700             15 LKS-CAT-COD-RESTO     PIC X(16).
010800         10 LKS-CAT-NOME-OKPD2        PIC X(40).
010900         10 LKS-CAT-TITULO            PIC X(60).
011000         10 LKS-CAT-MARCA             PIC X(20).
011100         10 LKS-CAT-QTD-FORNEC        PIC 9(03).
011200         10 LKS-CAT-QTD-ATRIB         PIC 9(02).
011300*
011400 01 LKS-QTD-CANDIDATOS               PIC 9(03) COMP.
011500*
011600 01 LKS-TAB-CANDIDATOS.
011700     05 LKS-CANDIDATO OCCURS 100 TIMES
011800                      INDEXED BY LKS-CDT-IDX PIC X(16).
011900*
012000 PROCEDURE DIVISION USING LKS-COD-BUSCA
012100                          LKS-TAB-CATALOGO
012200                          LKS-QTD-CANDIDATOS
012300                          LKS-TAB-CANDIDATOS.
012400*
012500 MAIN-PROCEDURE.
012600*
012700     PERFORM P100-INICIALIZA        THRU P100-FIM.
012800     PERFORM P200-MONTA-PADROES     THRU P200-FIM.
012900     PERFORM P300-EXECUTA-BUSCA     THRU P300-FIM.
013000     GOBACK.
013100*
013200 P100-INICIALIZA.
013300*
013400     MOVE ZERO                       TO LKS-QTD-CANDIDATOS
013500                                         WS-QTD-PADROES.
013600     MOVE LKS-COD-BUSCA               TO WS-COD-TRIM.
013700     MOVE ZERO                       TO WS-COD-TAM.
013800     PERFORM P110-MEDE-TAMANHO       THRU P110-FIM
013900             VARYING WS-CHR-IDX FROM 1 BY 1
014000             UNTIL WS-CHR-IDX > 20.
014100*
014200 P100-FIM.
014300*
014400 P110-MEDE-TAMANHO.
014500*
014600     IF WS-COD-CARACTERE (WS-CHR-IDX) NOT = SPACE
014700         SET WS-COD-TAM              TO WS-CHR-IDX
014800     END-IF.
014900*
015000 P110-FIM.
015100*
015200* MONTAGEM DOS PADROES DE BUSCA, DO MAIS ESPECIFICO AO MAIS
015300* GENERICO: (1) CODIGO COMPLETO; (2) CODIGO SEM O SUFIXO -KTRU;
015400* (3) TRES SEGMENTOS; (4) DOIS SEGMENTOS; (5) UM SEGMENTO.
015500*
015600 P200-MONTA-PADROES.
015700*
015800     IF WS-COD-TAM > 0
015900         MOVE WS-COD-TRIM            TO WS-PADRAO-TEXTO (1)
016000         MOVE WS-COD-TAM             TO WS-PADRAO-TAM (1)
016100         MOVE 1                      TO WS-QTD-PADROES
016200     END-IF.
016300*
016400     PERFORM P210-CORTA-SUFIXO-KTRU  THRU P210-FIM.
016500*
016600     MOVE 3                          TO WS-SEG-ALVO.
016700     PERFORM P220-CORTA-SEGMENTOS    THRU P220-FIM.
016800     MOVE 2                          TO WS-SEG-ALVO.
016900     PERFORM P220-CORTA-SEGMENTOS    THRU P220-FIM.
017000     MOVE 1                          TO WS-SEG-ALVO.
017100     PERFORM P220-CORTA-SEGMENTOS    THRU P220-FIM.
017200*
017300 P200-FIM.
017400*
017500 P210-CORTA-SUFIXO-KTRU.
017600*
017700     IF WS-COD-TAM > 5
017800         IF WS-COD-TRIM (WS-COD-TAM - 4:5) = "-KTRU"
017900             COMPUTE WS-SEG-CORTE = WS-COD-TAM - 5
018000             PERFORM P230-ADICIONA-PADRAO THRU P230-FIM
018100         END-IF
018200     END-IF.
018300*
018400 P210-FIM.
018500*
018600* CONTAGEM DE PONTOS CARACTERE A CARACTERE ATE ENCONTRAR O PONTO
018700* DE NUMERO WS-SEG-ALVO; O CORTE FICA NA POSICAO IMEDIATAMENTE
018800* ANTERIOR A ESSE PONTO. QUANDO O CODIGO TEM MENOS PONTOS QUE O
018900* ALVO, NENHUM NOVO PADRAO E GERADO (JA COBERTO PELOS ANTERIORES).
019000*
019100 P220-CORTA-SEGMENTOS.
019200*
019300     MOVE ZERO                       TO WS-SEG-CONTADOR WS-SEG-CORTE.
019400     SET SEGMENTO-NAO-ACHADO        TO TRUE.
019500     PERFORM P225-VARRE-PONTO        THRU P225-FIM
019600             VARYING WS-CHR-IDX FROM 1 BY 1
019700             UNTIL WS-CHR-IDX > WS-COD-TAM OR SEGMENTO-ACHADO.
019800     IF SEGMENTO-ACHADO AND WS-SEG-CORTE > 0
019900         PERFORM P230-ADICIONA-PADRAO THRU P230-FIM
020000     END-IF.
020100*
020200 P220-FIM.
020300*
020400 P225-VARRE-PONTO.
020500*
020600     IF WS-COD-CARACTERE (WS-CHR-IDX) = "."
020700         ADD 1                       TO WS-SEG-CONTADOR
020800         IF WS-SEG-CONTADOR = WS-SEG-ALVO
020900             SET SEGMENTO-ACHADO     TO TRUE
021000             COMPUTE WS-SEG-CORTE = WS-CHR-IDX - 1
021100         END-IF
021200     END-IF.
021300*
021400 P225-FIM.
021500*
021600* INSERE O PADRAO NA TABELA, EVITANDO DUPLICATAS DE TEXTO E
021700* TAMANHO IDENTICOS (REQ 0069).
021800*
021900 P230-ADICIONA-PADRAO.
022000*
022100     SET CANDIDATO-NAO-EXISTE        TO TRUE.
022200     PERFORM P235-PROCURA-PADRAO     THRU P235-FIM
022300             VARYING WS-PAD-IDX FROM 1 BY 1
022400             UNTIL WS-PAD-IDX > WS-QTD-PADROES OR CANDIDATO-JA-EXISTE.
022500     IF CANDIDATO-NAO-EXISTE AND WS-QTD-PADROES < 5
022600         ADD 1                       TO WS-QTD-PADROES
022700         MOVE WS-COD-TRIM (1:WS-SEG-CORTE)
022800                 TO WS-PADRAO-TEXTO (WS-QTD-PADROES)
022900         MOVE WS-SEG-CORTE           TO WS-PADRAO-TAM (WS-QTD-PADROES)
023000     END-IF.
023100*
023200 P230-FIM.
023300*
023400 P235-PROCURA-PADRAO.
023500*
023600     IF WS-PADRAO-TAM (WS-PAD-IDX) = WS-SEG-CORTE
023700             AND WS-PADRAO-TEXTO (WS-PAD-IDX) (1:WS-SEG-CORTE) =
023800                 WS-COD-TRIM (1:WS-SEG-CORTE)
023900         SET CANDIDATO-JA-EXISTE     TO TRUE
024000     END-IF.
024100*
024200 P235-FIM.
024300*
024400* EXECUTA A BUSCA PADRAO A PADRAO. AO TERMINO DE CADA PADRAO, SE
024500* JA HOUVER PELO MENOS WS-CONST-MIN-RESULTADOS CANDIDATOS, A
024600* BUSCA E ENCERRADA SEM PASSAR PARA O PADRAO SEGUINTE.
024700*
024800 P300-EXECUTA-BUSCA.
024900*
025000     SET CONTINUAR-BUSCA             TO TRUE.
025100     PERFORM P310-EXECUTA-UM-PADRAO  THRU P310-FIM
025200             VARYING WS-PAD-IDX FROM 1 BY 1
025300             UNTIL WS-PAD-IDX > WS-QTD-PADROES OR PARAR-BUSCA.
025400*
025500 P300-FIM.
025600*
025700 P310-EXECUTA-UM-PADRAO.
025800*
025900     PERFORM P320-VERIFICA-UM-PRODUTO THRU P320-FIM
026000             VARYING LKS-CAT-IDX FROM 1 BY 1
026100             UNTIL LKS-CAT-IDX > LKS-CAT-QTD
026200                OR LKS-QTD-CANDIDATOS >= WS-CONST-MAX-RESULTADOS.
026300     IF LKS-QTD-CANDIDATOS >= WS-CONST-MIN-RESULTADOS
026400             OR LKS-QTD-CANDIDATOS >= WS-CONST-MAX-RESULTADOS
026500         SET PARAR-BUSCA             TO TRUE
026600     END-IF.
026700*
026800 P310-FIM.
026900*
027000 P320-VERIFICA-UM-PRODUTO.
027100*
027200     IF LKS-CAT-COD-OKPD2 (LKS-CAT-IDX) (1:WS-PADRAO-TAM (WS-PAD-IDX)) =
027300             WS-PADRAO-TEXTO (WS-PAD-IDX) (1:WS-PADRAO-TAM (WS-PAD-IDX))
027400         SET CANDIDATO-NAO-EXISTE     TO TRUE
027500         PERFORM P330-PROCURA-CANDIDATO THRU P330-FIM
027600                 VARYING WS-BUSCA-IDX FROM 1 BY 1
027700                 UNTIL WS-BUSCA-IDX > LKS-QTD-CANDIDATOS
027800                    OR CANDIDATO-JA-EXISTE
027900         IF CANDIDATO-NAO-EXISTE
028000                 AND LKS-QTD-CANDIDATOS < WS-CONST-MAX-RESULTADOS
028100             ADD 1                    TO LKS-QTD-CANDIDATOS
028200             MOVE LKS-CAT-HASH (LKS-CAT-IDX)
028300                     TO LKS-CANDIDATO (LKS-QTD-CANDIDATOS)
028400         END-IF
028500     END-IF.
028600*
028700 P320-FIM.
028800*
028900 P330-PROCURA-CANDIDATO.
029000*
029100     IF LKS-CANDIDATO (WS-BUSCA-IDX) = LKS-CAT-HASH (LKS-CAT-IDX)
029200         SET CANDIDATO-JA-EXISTE      TO TRUE
029300     END-IF.
029400*
029500 P330-FIM.
029600*
029700 END PROGRAM TCM0200.
