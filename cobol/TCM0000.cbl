000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 14/03/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: CASAMENTO DE ITENS DE LICITACAO CONTRA CATALOGO
000800*           PROGRAMA PRINCIPAL DO LOTE - LE ITENS, ACIONA OS
000900*           SUBPROGRAMAS DE CASAMENTO E EMITE O RELATORIO RESUMO
001000******************************************************************
001100* HISTORICO DE ALTERACOES
001200*-----------------------------------------------------------------
001300* 14/03/1989 - JRA - REQ 0001 - VERSAO INICIAL DO LOTE
001400* 22/05/1989 - JRA - REQ 0007 - INCLUIDA CARGA DO CATALOGO EM
001500*              TABELA (PRODUTOS, ATRIBUTOS E FORNECEDORES)
001600* 09/08/1989 - JRA - REQ 0011 - INCLUIDO SALTO DE ITENS SEM CODIGO
001700*              OKPD2 (CONTADOR SEPARADO NO RESUMO)
001800* 30/11/1990 - MSF - REQ 0024 - AJUSTE NA CLASSIFICACAO DO ITEM
001900*              (PERFEITO/BOM/PARCIAL/SEM CASAMENTO)
002000* 17/04/1992 - MSF - REQ 0031 - RELATORIO PASSOU A EXIBIR O HASH
002100*              DO MELHOR PRODUTO POR ITEM
002200* 05/02/1994 - PAC - REQ 0040 - TOTAL DE FORNECEDORES ACUMULADO
002300*              NO RESUMO PARA CONFERENCIA COM O FATURAMENTO
002400* 21/09/1996 - PAC - REQ 0052 - REVISAO GERAL DOS LIMITES DE
002500*              TABELA (CATALOGO ATE 200 PRODUTOS)
002600* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: CAMPOS DE
002700*              DATA DO CABECALHO PASSAM A EXIBIR SECULO COMPLETO
002800* 11/06/2001 - LTV - REQ 0064 - INCLUIDA MEDIA DO MELHOR SCORE NO
002900*              RESUMO FINAL
003000* 19/02/2004 - LTV - REQ 0070 - PEQUENOS AJUSTES DE MENSAGEM DE
003100*              ABERTURA DE ARQUIVO
003200* 08/10/2007 - RQZ - REQ 0081 - REVISAO DE COMENTARIOS PARA A
003300*              AUDITORIA DE SISTEMAS
003400* 22/01/2009 - RQZ - REQ 0085 - RETIRADO FILLER SOBRA DOS
003500*              REGISTROS TENDITM/TENDCHR/PRODUCTS/PRODATTR/
003600*              SUPPLRS - O TAMANHO FISICO ESTAVA MAIOR QUE O
003700*              GRAVADO PELA CARGA, DESALINHANDO OS CAMPOS
003800* 10/03/2009 - RQZ - REQ 0088 - AS CHAVES DE FILE STATUS E A
003900*              MENSAGEM DE STATUS SAIRAM DO GRUPO WS-FLAGS-
004000*              ARQUIVO E PASSARAM A 77-LEVEL, PADRAO DO NUCLEO;
004100*              ACRESCENTADO REDEFINES DE WS-ITM-COD-OKPD2 EM
004200*              SEGMENTO 1 / RESTO, NOS MOLDES DO CATALOGO
004300*-----------------------------------------------------------------
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. TCM0000.
004600 AUTHOR. J. R. ALMEIDA.
004700 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
004800 DATE-WRITTEN. 14/03/1989.
004900 DATE-COMPILED.
005000 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TENDITM ASSIGN TO "TENDITM"
006000             ORGANIZATION   IS SEQUENTIAL
006100             ACCESS         IS SEQUENTIAL
006200             FILE STATUS    IS WS-FS-TENDITM.
006300*
006400     SELECT TENDCHR ASSIGN TO "TENDCHR"
006500             ORGANIZATION   IS SEQUENTIAL
006600             ACCESS         IS SEQUENTIAL
006700             FILE STATUS    IS WS-FS-TENDCHR.
006800*
006900     SELECT PRODUCTS ASSIGN TO "PRODUCTS"
007000             ORGANIZATION   IS SEQUENTIAL
007100             ACCESS         IS SEQUENTIAL
007200             FILE STATUS    IS WS-FS-PRODUCTS.
007300*
007400     SELECT PRODATTR ASSIGN TO "PRODATTR"
007500             ORGANIZATION   IS SEQUENTIAL
007600             ACCESS         IS SEQUENTIAL
007700             FILE STATUS    IS WS-FS-PRODATTR.
007800*
007900     SELECT SUPPLRS ASSIGN TO "SUPPLRS"
008000             ORGANIZATION   IS SEQUENTIAL
008100             ACCESS         IS SEQUENTIAL
008200             FILE STATUS    IS WS-FS-SUPPLRS.
008300*
008400     SELECT MATCHOUT ASSIGN TO "MATCHOUT"
008500             ORGANIZATION   IS SEQUENTIAL
008600             ACCESS         IS SEQUENTIAL
008700             FILE STATUS    IS WS-FS-MATCHOUT.
008800*
008900     SELECT RPTFILE ASSIGN TO "RPTFILE"
009000             ORGANIZATION   IS LINE SEQUENTIAL
009100             ACCESS         IS SEQUENTIAL
009200             FILE STATUS    IS WS-FS-RPTFILE.
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD TENDITM.
009800 01 REG-TENDITM.
009900     05 TI-ITEM-ID                   PIC 9(06).
010000     05 TI-NAME                      PIC X(60).
010100     05 TI-OKPD2-CODE                PIC X(20).
010200     05 TI-QUANTITY                  PIC 9(07).
010300     05 TI-UNIT-PRICE                PIC 9(09)V99.
010400     05 TI-CHAR-COUNT                PIC 9(02).
010500*
010600 FD TENDCHR.
010700 01 REG-TENDCHR.
010800     05 TC-ITEM-ID                   PIC 9(06).
010900     05 TC-NAME                      PIC X(30).
011000     05 TC-VALUE                     PIC X(30).
011100     05 TC-UNIT                      PIC X(05).
011200     05 TC-TYPE                      PIC X(01).
011300     05 TC-REQUIRED                  PIC X(01).
011400*
011500 FD PRODUCTS.
011600 01 REG-PRODUCTS.
011700     05 PR-HASH                      PIC X(16).
011800     05 PR-OKPD2-CODE                PIC X(20).
011900     05 PR-OKPD2-NAME                PIC X(40).
012000     05 PR-TITLE                     PIC X(60).
012100     05 PR-BRAND                     PIC X(20).
012200     05 PR-SUPPLIER-COUNT            PIC 9(03).
012300     05 PR-ATTR-COUNT                PIC 9(02).
012400*
012500 FD PRODATTR.
012600 01 REG-PRODATTR.
012700     05 PA-HASH                      PIC X(16).
012800     05 PA-STD-NAME                  PIC X(30).
012900     05 PA-STD-VALUE                 PIC X(30).
013000     05 PA-UNIT                      PIC X(05).
013100*
013200 FD SUPPLRS.
013300 01 REG-SUPPLRS.
013400     05 SU-HASH                      PIC X(16).
013500     05 SU-KEY                       PIC X(12).
013600     05 SU-NAME                      PIC X(40).
013700     05 SU-PRICE                     PIC 9(09)V99.
013800*
013900 FD MATCHOUT.
014000 01 REG-MATCHOUT.
014100     05 MO-ITEM-ID                   PIC 9(06).
014200     05 MO-PRODUCT-HASH              PIC X(16).
014300     05 MO-RANK                      PIC 9(02).
014400     05 MO-MATCH-SCORE               PIC 9(01)V9(04).
014500     05 MO-MATCHED-REQ               PIC 9(02).
014600     05 MO-TOTAL-REQ                 PIC 9(02).
014700     05 MO-BEST-SUPPLIER             PIC X(12).
014800     05 MO-SUPPLIER-SCORE            PIC 9(01)V9(04).
014900     05 FILLER                       PIC X(07).
015000*
015100 FD RPTFILE
015200     RECORDING MODE IS F.
015300 01 REG-RPTFILE                      PIC X(132).
015400*
015500 WORKING-STORAGE SECTION.
015600*
015700 01 WS-CONSTANTES-LOTE.
015800     05 WS-CONST-MIN-RESULTADOS      PIC 9(03) COMP VALUE 5.
015900     05 WS-CONST-MAX-RESULTADOS      PIC 9(03) COMP VALUE 100.
016000     05 WS-CONST-MAX-MANTIDOS        PIC 9(02) COMP VALUE 10.
016100     05 WS-CONST-MAX-CATALOGO        PIC 9(03) COMP VALUE 200.
016200     05 WS-CONST-MAX-ITENS           PIC 9(02) COMP VALUE 50.
016300     05 WS-CONST-MIN-SCORE-CASA      PIC 9V9999 VALUE 0.5000.
016400*
016500* CHAVES DE ESTADO DE ARQUIVO (77-LEVEL, UMA POR ARQUIVO)
016600*
016700 77 WS-FS-TENDITM                PIC X(02).
016800     88 FS-TENDITM-OK            VALUE "00".
016900     88 FS-TENDITM-EOF           VALUE "10".
017000 77 WS-FS-TENDCHR                PIC X(02).
017100     88 FS-TENDCHR-OK            VALUE "00".
017200     88 FS-TENDCHR-EOF           VALUE "10".
017300 77 WS-FS-PRODUCTS               PIC X(02).
017400     88 FS-PRODUCTS-OK           VALUE "00".
017500     88 FS-PRODUCTS-EOF          VALUE "10".
017600 77 WS-FS-PRODATTR               PIC X(02).
017700     88 FS-PRODATTR-OK           VALUE "00".
017800     88 FS-PRODATTR-EOF          VALUE "10".
017900 77 WS-FS-SUPPLRS                PIC X(02).
018000     88 FS-SUPPLRS-OK            VALUE "00".
018100     88 FS-SUPPLRS-EOF           VALUE "10".
018200 77 WS-FS-MATCHOUT               PIC X(02).
018300     88 FS-MATCHOUT-OK           VALUE "00".
018400 77 WS-FS-RPTFILE                PIC X(02).
018500     88 FS-RPTFILE-OK            VALUE "00".
018600*
018700* MENSAGEM DE ERRO / STATUS EXIBIDA NO RELATORIO (77-LEVEL)
018800*
018900 77 WS-MENSAGEM                      PIC X(60) VALUE SPACES.
019000*
019100* TABELA DO CATALOGO DE PRODUTOS (CARREGADA UMA VEZ NO INICIO)
019200*
019300 01 WS-TAB-CATALOGO.
019400     05 WS-CAT-QTD                   PIC 9(03) COMP VALUE ZERO.
019500     05 WS-CAT-PRODUTO OCCURS 200 TIMES
019600                        INDEXED BY WS-CAT-IDX.
019700         10 WS-CAT-HASH              PIC X(16).
019800         10 WS-CAT-COD-OKPD2         PIC X(20).
019900         10 WS-CAT-COD-OKPD2-R REDEFINES WS-CAT-COD-OKPD2.
020000             15 WS-CAT-COD-SEG1      PIC X(04).
020100             15 WS-CAT-COD-RESTO     PIC X(16).
020200         10 WS-CAT-NOME-OKPD2        PIC X(40).
020300         10 WS-CAT-TITULO            PIC X(60).
020400         10 WS-CAT-MARCA             PIC X(20).
020500         10 WS-CAT-QTD-FORNEC        PIC 9(03).
020600         10 WS-CAT-QTD-ATRIB         PIC 9(02).
020700*
020800* TABELA DE ATRIBUTOS PADRONIZADOS (FILHA DO CATALOGO, POR HASH)
020900*
021000 01 WS-TAB-ATRIBUTOS.
021100     05 WS-ATR-QTD                   PIC 9(04) COMP VALUE ZERO.
021200     05 WS-ATR-REGISTRO OCCURS 2000 TIMES
021300                         INDEXED BY WS-ATR-IDX.
021400         10 WS-ATR-HASH              PIC X(16).
021500         10 WS-ATR-NOME              PIC X(30).
021600         10 WS-ATR-VALOR             PIC X(30).
021700         10 WS-ATR-UNIDADE           PIC X(05).
021800*
021900* TABELA DE OFERTAS DE FORNECEDOR (FILHA DO CATALOGO, POR HASH)
022000*
022100 01 WS-TAB-FORNECEDORES.
022200     05 WS-FRN-QTD                   PIC 9(04) COMP VALUE ZERO.
022300     05 WS-FRN-REGISTRO OCCURS 2000 TIMES
022400                         INDEXED BY WS-FRN-IDX.
022500         10 WS-FRN-HASH              PIC X(16).
022600         10 WS-FRN-CHAVE             PIC X(12).
022700         10 WS-FRN-NOME              PIC X(40).
022800         10 WS-FRN-PRECO             PIC 9(09)V99.
022900*
023000* TABELA DOS ITENS DA LICITACAO
023100*
023200 01 WS-TAB-ITENS.
023300     05 WS-ITM-QTD                   PIC 9(02) COMP VALUE ZERO.
023400     05 WS-ITM-REGISTRO OCCURS 50 TIMES
023500                         INDEXED BY WS-ITM-IDX.
023600         10 WS-ITM-ID                PIC 9(06).
023700         10 WS-ITM-ID-ALFA REDEFINES WS-ITM-ID PIC X(06).
023800         10 WS-ITM-NOME               PIC X(60).
023900         10 WS-ITM-COD-OKPD2          PIC X(20).
024000         10 WS-ITM-COD-OKPD2-R REDEFINES WS-ITM-COD-OKPD2.
024100             15 WS-ITM-COD-SEG1        PIC X(04).
024200             15 WS-ITM-COD-RESTO       PIC X(16).
024300         10 WS-ITM-QUANTIDADE         PIC 9(07).
024400         10 WS-ITM-PRECO-UNIT         PIC 9(09)V99.
024500         10 WS-ITM-QTD-CARACT         PIC 9(02).
024600*
024700* TABELA DAS CARACTERISTICAS EXIGIDAS, FILHA DO ITEM POR ITEM-ID
024800*
024900 01 WS-TAB-CARACTERISTICAS.
025000     05 WS-CAR-QTD                   PIC 9(03) COMP VALUE ZERO.
025100     05 WS-CAR-REGISTRO OCCURS 500 TIMES
025200                         INDEXED BY WS-CAR-IDX.
025300         10 WS-CAR-ITEM-ID           PIC 9(06).
025400         10 WS-CAR-NOME              PIC X(30).
025500         10 WS-CAR-VALOR             PIC X(30).
025600         10 WS-CAR-UNIDADE           PIC X(05).
025700         10 WS-CAR-TIPO              PIC X(01).
025800         10 WS-CAR-OBRIGATORIA       PIC X(01).
025900*
026000* PARAMETROS DE CHAMADA DO EXTRATOR DE TERMOS (TCM0100)
026100*
026200 01 WS-P100-PARAMETROS.
026300     05 WS-P100-ITEM-NOME            PIC X(60).
026400     05 WS-P100-QTD-CARACT           PIC 9(02) COMP.
026500     05 WS-P100-TAB-CARACT OCCURS 10 TIMES.
026600         10 WS-P100-CAR-NOME         PIC X(30).
026700         10 WS-P100-CAR-VALOR        PIC X(30).
026800         10 WS-P100-CAR-OBRIGAT      PIC X(01).
026900     05 WS-P100-QTD-TERMOS           PIC 9(03) COMP.
027000     05 WS-P100-TAB-TERMOS OCCURS 40 TIMES.
027100         10 WS-P100-TERMO-TEXTO      PIC X(30).
027200         10 WS-P100-TERMO-PESO       PIC 9V99.
027300*
027400* PARAMETROS DE CHAMADA DA BUSCA DE CANDIDATOS (TCM0200)
027500*
027600 01 WS-P200-PARAMETROS.
027700     05 WS-P200-COD-BUSCA            PIC X(20).
027800     05 WS-P200-QTD-CANDIDATOS       PIC 9(03) COMP.
027900     05 WS-P200-TAB-CANDIDATOS OCCURS 100 TIMES PIC X(16).
028000*
028100* PARAMETROS DE CHAMADA DO MOTOR DE CASAMENTO POR ITEM (TCM0600)
028200*
028300 01 WS-P600-PARAMETROS.
028400     05 WS-P600-QTD-MANTIDOS         PIC 9(02) COMP.
028500     05 WS-P600-TAB-MANTIDOS OCCURS 10 TIMES
028600                              INDEXED BY WS-MAT-IDX.
028700         10 WS-P600-HASH             PIC X(16).
028800         10 WS-P600-RANK             PIC 9(02).
028900         10 WS-P600-SCORE            PIC 9(01)V9(04).
029000         10 WS-P600-OBRIG-CASADAS    PIC 9(02).
029100         10 WS-P600-OBRIG-TOTAL      PIC 9(02).
029200         10 WS-P600-MELHOR-FORNEC    PIC X(12).
029300         10 WS-P600-SCORE-FORNEC     PIC 9(01)V9(04).
029400     05 WS-P600-MELHOR-SCORE-ITEM    PIC 9(01)V9(04).
029500     05 WS-P600-QTD-FORNEC-ITEM      PIC 9(04) COMP.
029600*
029700* CONTADORES DE CONTROLE DO LOTE
029800*
029900 01 WS-CONTADORES.
030000     05 WS-CONT-ITENS-PROC           PIC 9(04) COMP VALUE ZERO.
030100     05 WS-CONT-ITENS-PULADOS        PIC 9(04) COMP VALUE ZERO.
030200     05 WS-CONT-ITENS-COM-CASO       PIC 9(04) COMP VALUE ZERO.
030300     05 WS-CONT-PERFEITOS            PIC 9(04) COMP VALUE ZERO.
030400     05 WS-CONT-BONS                 PIC 9(04) COMP VALUE ZERO.
030500     05 WS-CONT-PARCIAIS             PIC 9(04) COMP VALUE ZERO.
030600     05 WS-CONT-SEM-CASO             PIC 9(04) COMP VALUE ZERO.
030700     05 WS-CONT-FORNEC-TOTAL         PIC 9(06) COMP VALUE ZERO.
030800     05 WS-CONT-MATCHOUT-GRAVADOS    PIC 9(06) COMP VALUE ZERO.
030900     05 WS-SOMA-MELHOR-SCORE         PIC 9(04)V9999 VALUE ZERO.
031000     05 WS-MEDIA-MELHOR-SCORE        PIC 9(01)V9999 VALUE ZERO.
031100*
031200 01 WS-DATA-CORRENTE.
031300     05 WS-AAAA-CORRENTE             PIC 9(04).
031400     05 WS-MM-CORRENTE               PIC 9(02).
031500     05 WS-DD-CORRENTE               PIC 9(02).
031600*
031700 01 WS-DATA-EDITADA                  PIC X(10) VALUE SPACES.
031800*
031900* AREA DE IMPRESSAO DO RELATORIO RESUMO
032000*
032100 01 WS-REL-CAB-1.
032200     05 FILLER                       PIC X(132) VALUE ALL "=".
032300*
032400 01 WS-REL-CAB-2.
032500     05 FILLER                       PIC X(01) VALUE SPACES.
032600     05 FILLER                       PIC X(30) VALUE
032700             "TCM0000 - CASAMENTO DE ITENS DE LICITACAO".
032800     05 FILLER                       PIC X(76) VALUE SPACES.
032900     05 FILLER                       PIC X(10) VALUE "EMISSAO: ".
033000     05 WS-REL-DATA-EMISSAO          PIC X(10) VALUE SPACES.
033100     05 FILLER                       PIC X(05) VALUE SPACES.
033200*
033300 01 WS-REL-CAB-3.
033400     05 FILLER                       PIC X(01) VALUE SPACES.
033500     05 FILLER                       PIC X(40) VALUE
033600             "LICITACAO / IDENTIFICACAO DA EXECUCAO..: LOTE-CASA".
033700     05 FILLER                       PIC X(91) VALUE SPACES.
033800*
033900 01 WS-REL-CAB-4.
034000     05 FILLER                       PIC X(132) VALUE ALL "=".
034100*
034200 01 WS-REL-CAB-5.
034300     05 FILLER                       PIC X(01) VALUE SPACES.
034400     05 FILLER                       PIC X(08) VALUE "ITEM ID".
034500     05 FILLER                       PIC X(02) VALUE SPACES.
034600     05 FILLER                       PIC X(30) VALUE "DESCRICAO DO ITEM".
034700     05 FILLER                       PIC X(02) VALUE SPACES.
034800     05 FILLER                       PIC X(05) VALUE "CAND.".
034900     05 FILLER                       PIC X(02) VALUE SPACES.
035000     05 FILLER                       PIC X(05) VALUE "MANT.".
035100     05 FILLER                       PIC X(02) VALUE SPACES.
035200     05 FILLER                       PIC X(07) VALUE "SCORE".
035300     05 FILLER                       PIC X(02) VALUE SPACES.
035400     05 FILLER                       PIC X(16) VALUE "HASH DO PRODUTO".
035500     05 FILLER                       PIC X(43) VALUE SPACES.
035600*
035700 01 WS-REL-LINHA.
035800     05 FILLER                       PIC X(132) VALUE ALL "-".
035900*
036000 01 WS-REL-DET.
036100     05 FILLER                       PIC X(01) VALUE SPACES.
036200     05 WS-DET-ITEM-ID               PIC Z(5)9.
036300     05 FILLER                       PIC X(02) VALUE SPACES.
036400     05 WS-DET-NOME-ITEM             PIC X(30) VALUE SPACES.
036500     05 FILLER                       PIC X(02) VALUE SPACES.
036600     05 WS-DET-QTD-CAND              PIC ZZ9.
036700     05 FILLER                       PIC X(04) VALUE SPACES.
036800     05 WS-DET-QTD-MANT              PIC ZZ9.
036900     05 FILLER                       PIC X(04) VALUE SPACES.
037000     05 WS-DET-MELHOR-SCORE          PIC Z.9999.
037100     05 FILLER                       PIC X(02) VALUE SPACES.
037200     05 WS-DET-HASH                  PIC X(16).
037300     05 FILLER                       PIC X(43) VALUE SPACES.
037400*
037500 01 WS-REL-TOT-1.
037600     05 FILLER                       PIC X(132) VALUE ALL "=".
037700*
037800 01 WS-REL-TOT-2.
037900     05 FILLER                       PIC X(01) VALUE SPACES.
038000     05 FILLER                       PIC X(35) VALUE
038100             "ITENS PROCESSADOS...............: ".
038200     05 WS-TOT-ITENS-PROC            PIC Z(3)9.
038300     05 FILLER                       PIC X(91) VALUE SPACES.
038400*
038500 01 WS-REL-TOT-3.
038600     05 FILLER                       PIC X(01) VALUE SPACES.
038700     05 FILLER                       PIC X(35) VALUE
038800             "ITENS SEM CODIGO OKPD2 (PULADOS)..: ".
038900     05 WS-TOT-ITENS-PULADOS         PIC Z(3)9.
039000     05 FILLER                       PIC X(91) VALUE SPACES.
039100*
039200 01 WS-REL-TOT-4.
039300     05 FILLER                       PIC X(01) VALUE SPACES.
039400     05 FILLER                       PIC X(35) VALUE
039500             "ITENS COM AO MENOS 1 CASAMENTO....: ".
039600     05 WS-TOT-ITENS-COM-CASO        PIC Z(3)9.
039700     05 FILLER                       PIC X(91) VALUE SPACES.
039800*
039900 01 WS-REL-TOT-5.
040000     05 FILLER                       PIC X(01) VALUE SPACES.
040100     05 FILLER                       PIC X(35) VALUE
040200             "CLASSIFICACAO PERFEITO/BOM/PARCIAL/SEM: ".
040300     05 WS-TOT-PERFEITOS             PIC Z(3)9.
040400     05 FILLER                       PIC X(01) VALUE "/".
040500     05 WS-TOT-BONS                  PIC Z(3)9.
040600     05 FILLER                       PIC X(01) VALUE "/".
040700     05 WS-TOT-PARCIAIS              PIC Z(3)9.
040800     05 FILLER                       PIC X(01) VALUE "/".
040900     05 WS-TOT-SEM-CASO              PIC Z(3)9.
041000     05 FILLER                       PIC X(78) VALUE SPACES.
041100*
041200 01 WS-REL-TOT-6.
041300     05 FILLER                       PIC X(01) VALUE SPACES.
041400     05 FILLER                       PIC X(35) VALUE
041500             "MEDIA DO MELHOR SCORE POR ITEM....: ".
041600     05 WS-TOT-MEDIA-SCORE           PIC Z.9999.
041700     05 FILLER                       PIC X(91) VALUE SPACES.
041800*
041900 01 WS-REL-TOT-7.
042000     05 FILLER                       PIC X(01) VALUE SPACES.
042100     05 FILLER                       PIC X(35) VALUE
042200             "TOTAL DE FORNECEDORES (PROD.MANT.): ".
042300     05 WS-TOT-FORNEC-TOTAL          PIC Z(5)9.
042400     05 FILLER                       PIC X(91) VALUE SPACES.
042500*
042600 01 WS-REL-TOT-8.
042700     05 FILLER                       PIC X(01) VALUE SPACES.
042800     05 FILLER                       PIC X(35) VALUE
042900             "TOTAL DE REGISTROS GRAVADOS MATCHOUT: ".
043000     05 WS-TOT-MATCHOUT               PIC Z(5)9.
043100     05 FILLER                        PIC X(91) VALUE SPACES.
043200*
043300 PROCEDURE DIVISION.
043400*
043500 MAIN-PROCEDURE.
043600*
043700     PERFORM P100-INICIALIZA        THRU P100-FIM.
043800     PERFORM P200-CARREGA-CATALOGO  THRU P200-FIM.
043900     PERFORM P300-CARREGA-TENDER    THRU P300-FIM.
044000     PERFORM P150-CABECALHO         THRU P150-FIM.
044100     PERFORM P400-PROCESSA-ITENS    THRU P400-FIM.
044200     PERFORM P790-TOTAIS            THRU P790-FIM.
044300     PERFORM P900-FIM.
044400*
044500 P100-INICIALIZA.
044600*
044700     SET FS-TENDITM-OK              TO TRUE.
044800     SET FS-TENDCHR-OK              TO TRUE.
044900     SET FS-PRODUCTS-OK             TO TRUE.
045000     SET FS-PRODATTR-OK             TO TRUE.
045100     SET FS-SUPPLRS-OK              TO TRUE.
045200     SET FS-MATCHOUT-OK             TO TRUE.
045300     SET FS-RPTFILE-OK              TO TRUE.
045400*
045500     PERFORM P105-ABRE-MATCHOUT     THRU P105-FIM.
045600     PERFORM P110-ABRE-RPTFILE      THRU P110-FIM.
045700*
045800     ACCEPT WS-DATA-CORRENTE        FROM DATE YYYYMMDD.
045900     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/" WS-AAAA-CORRENTE
046000                                     INTO WS-DATA-EDITADA.
046100*
046200 P100-FIM.
046300*
046400 P105-ABRE-MATCHOUT.
046500*
046600     OPEN OUTPUT MATCHOUT.
046700     IF NOT FS-MATCHOUT-OK THEN
046800         STRING "ERRO NA ABERTURA DO ARQUIVO MATCHOUT FS: "
046900                 WS-FS-MATCHOUT      INTO WS-MENSAGEM
047000         DISPLAY WS-MENSAGEM
047100         PERFORM P900-FIM
047200     END-IF.
047300*
047400 P105-FIM.
047500*
047600 P110-ABRE-RPTFILE.
047700*
047800     OPEN OUTPUT RPTFILE.
047900     IF NOT FS-RPTFILE-OK THEN
048000         STRING "ERRO NA ABERTURA DO ARQUIVO RPTFILE FS: "
048100                 WS-FS-RPTFILE       INTO WS-MENSAGEM
048200         DISPLAY WS-MENSAGEM
048300         PERFORM P900-FIM
048400     END-IF.
048500*
048600 P110-FIM.
048700*
048800 P150-CABECALHO.
048900*
049000     MOVE WS-DATA-EDITADA            TO WS-REL-DATA-EMISSAO.
049100     WRITE REG-RPTFILE               FROM WS-REL-CAB-1.
049200     WRITE REG-RPTFILE               FROM WS-REL-CAB-2.
049300     WRITE REG-RPTFILE               FROM WS-REL-CAB-3.
049400     WRITE REG-RPTFILE               FROM WS-REL-CAB-4.
049500     WRITE REG-RPTFILE               FROM WS-REL-CAB-5.
049600     WRITE REG-RPTFILE               FROM WS-REL-LINHA.
049700*
049800 P150-FIM.
049900*
050000 P200-CARREGA-CATALOGO.
050100*
050200     OPEN INPUT PRODUCTS.
050300     IF NOT FS-PRODUCTS-OK THEN
050400         STRING "ERRO NA ABERTURA DO ARQUIVO PRODUCTS FS: "
050500                 WS-FS-PRODUCTS      INTO WS-MENSAGEM
050600         DISPLAY WS-MENSAGEM
050700         PERFORM P900-FIM
050800     END-IF.
050900     PERFORM P210-LE-PRODUCTS       THRU P210-FIM
051000             UNTIL FS-PRODUCTS-EOF.
051100     CLOSE PRODUCTS.
051200*
051300     OPEN INPUT PRODATTR.
051400     IF NOT FS-PRODATTR-OK THEN
051500         STRING "ERRO NA ABERTURA DO ARQUIVO PRODATTR FS: "
051600                 WS-FS-PRODATTR      INTO WS-MENSAGEM
051700         DISPLAY WS-MENSAGEM
051800         PERFORM P900-FIM
051900     END-IF.
052000     PERFORM P220-LE-PRODATTR       THRU P220-FIM
052100             UNTIL FS-PRODATTR-EOF.
052200     CLOSE PRODATTR.
052300*
052400     OPEN INPUT SUPPLRS.
052500     IF NOT FS-SUPPLRS-OK THEN
052600         STRING "ERRO NA ABERTURA DO ARQUIVO SUPPLRS FS: "
052700                 WS-FS-SUPPLRS       INTO WS-MENSAGEM
052800         DISPLAY WS-MENSAGEM
052900         PERFORM P900-FIM
053000     END-IF.
053100     PERFORM P230-LE-SUPPLRS        THRU P230-FIM
053200             UNTIL FS-SUPPLRS-EOF.
053300     CLOSE SUPPLRS.
053400*
053500 P200-FIM.
053600*
053700 P210-LE-PRODUCTS.
053800*
053900     READ PRODUCTS
054000         AT END
054100             SET FS-PRODUCTS-EOF     TO TRUE
054200         NOT AT END
054300             IF WS-CAT-QTD < WS-CONST-MAX-CATALOGO
054400                 ADD 1               TO WS-CAT-QTD
054500                 SET WS-CAT-IDX      TO WS-CAT-QTD
054600                 MOVE PR-HASH        TO WS-CAT-HASH (WS-CAT-IDX)
054700                 MOVE PR-OKPD2-CODE  TO WS-CAT-COD-OKPD2 (WS-CAT-IDX)
054800                 MOVE PR-OKPD2-NAME  TO WS-CAT-NOME-OKPD2 (WS-CAT-IDX)
054900                 MOVE PR-TITLE       TO WS-CAT-TITULO (WS-CAT-IDX)
055000                 MOVE PR-BRAND       TO WS-CAT-MARCA (WS-CAT-IDX)
055100                 MOVE PR-SUPPLIER-COUNT
055200                                     TO WS-CAT-QTD-FORNEC (WS-CAT-IDX)
055300                 MOVE PR-ATTR-COUNT  TO WS-CAT-QTD-ATRIB (WS-CAT-IDX)
055400             END-IF
055500     END-READ.
055600*
055700 P210-FIM.
055800*
055900 P220-LE-PRODATTR.
056000*
056100     READ PRODATTR
056200         AT END
056300             SET FS-PRODATTR-EOF     TO TRUE
056400         NOT AT END
056500             IF WS-ATR-QTD < 2000
056600                 ADD 1               TO WS-ATR-QTD
056700                 SET WS-ATR-IDX      TO WS-ATR-QTD
056800                 MOVE PA-HASH        TO WS-ATR-HASH (WS-ATR-IDX)
056900                 MOVE PA-STD-NAME    TO WS-ATR-NOME (WS-ATR-IDX)
057000                 MOVE PA-STD-VALUE   TO WS-ATR-VALOR (WS-ATR-IDX)
057100                 MOVE PA-UNIT        TO WS-ATR-UNIDADE (WS-ATR-IDX)
057200             END-IF
057300     END-READ.
057400*
057500 P220-FIM.
057600*
057700 P230-LE-SUPPLRS.
057800*
057900     READ SUPPLRS
058000         AT END
058100             SET FS-SUPPLRS-EOF      TO TRUE
058200         NOT AT END
058300             IF WS-FRN-QTD < 2000
058400                 ADD 1               TO WS-FRN-QTD
058500                 SET WS-FRN-IDX      TO WS-FRN-QTD
058600                 MOVE SU-HASH        TO WS-FRN-HASH (WS-FRN-IDX)
058700                 MOVE SU-KEY         TO WS-FRN-CHAVE (WS-FRN-IDX)
058800                 MOVE SU-NAME        TO WS-FRN-NOME (WS-FRN-IDX)
058900                 MOVE SU-PRICE       TO WS-FRN-PRECO (WS-FRN-IDX)
059000             END-IF
059100     END-READ.
059200*
059300 P230-FIM.
059400*
059500 P300-CARREGA-TENDER.
059600*
059700     OPEN INPUT TENDITM.
059800     IF NOT FS-TENDITM-OK THEN
059900         STRING "ERRO NA ABERTURA DO ARQUIVO TENDITM FS: "
060000                 WS-FS-TENDITM       INTO WS-MENSAGEM
060100         DISPLAY WS-MENSAGEM
060200         PERFORM P900-FIM
060300     END-IF.
060400     PERFORM P310-LE-TENDITM        THRU P310-FIM
060500             UNTIL FS-TENDITM-EOF.
060600     CLOSE TENDITM.
060700*
060800     OPEN INPUT TENDCHR.
060900     IF NOT FS-TENDCHR-OK THEN
061000         STRING "ERRO NA ABERTURA DO ARQUIVO TENDCHR FS: "
061100                 WS-FS-TENDCHR       INTO WS-MENSAGEM
061200         DISPLAY WS-MENSAGEM
061300         PERFORM P900-FIM
061400     END-IF.
061500     PERFORM P320-LE-TENDCHR        THRU P320-FIM
061600             UNTIL FS-TENDCHR-EOF.
061700     CLOSE TENDCHR.
061800*
061900 P300-FIM.
062000*
062100 P310-LE-TENDITM.
062200*
062300     READ TENDITM
062400         AT END
062500             SET FS-TENDITM-EOF      TO TRUE
062600         NOT AT END
062700             IF WS-ITM-QTD < WS-CONST-MAX-ITENS
062800                 ADD 1               TO WS-ITM-QTD
062900                 SET WS-ITM-IDX      TO WS-ITM-QTD
063000                 MOVE TI-ITEM-ID     TO WS-ITM-ID (WS-ITM-IDX)
063100                 MOVE TI-NAME        TO WS-ITM-NOME (WS-ITM-IDX)
063200                 MOVE TI-OKPD2-CODE  TO WS-ITM-COD-OKPD2 (WS-ITM-IDX)
063300                 MOVE TI-QUANTITY    TO WS-ITM-QUANTIDADE (WS-ITM-IDX)
063400                 MOVE TI-UNIT-PRICE  TO WS-ITM-PRECO-UNIT (WS-ITM-IDX)
063500                 MOVE TI-CHAR-COUNT  TO WS-ITM-QTD-CARACT (WS-ITM-IDX)
063600             END-IF
063700     END-READ.
063800*
063900 P310-FIM.
064000*
064100 P320-LE-TENDCHR.
064200*
064300     READ TENDCHR
064400         AT END
064500             SET FS-TENDCHR-EOF      TO TRUE
064600         NOT AT END
064700             IF WS-CAR-QTD < 500
064800                 ADD 1               TO WS-CAR-QTD
064900                 SET WS-CAR-IDX      TO WS-CAR-QTD
065000                 MOVE TC-ITEM-ID     TO WS-CAR-ITEM-ID (WS-CAR-IDX)
065100                 MOVE TC-NAME        TO WS-CAR-NOME (WS-CAR-IDX)
065200                 MOVE TC-VALUE       TO WS-CAR-VALOR (WS-CAR-IDX)
065300                 MOVE TC-UNIT        TO WS-CAR-UNIDADE (WS-CAR-IDX)
065400                 MOVE TC-TYPE        TO WS-CAR-TIPO (WS-CAR-IDX)
065500                 MOVE TC-REQUIRED    TO WS-CAR-OBRIGATORIA (WS-CAR-IDX)
065600             END-IF
065700     END-READ.
065800*
065900 P320-FIM.
066000*
066100 P400-PROCESSA-ITENS.
066200*
066300     PERFORM P405-VERIFICA-UM-ITEM  THRU P405-FIM
066400             VARYING WS-ITM-IDX FROM 1 BY 1
066500             UNTIL WS-ITM-IDX > WS-ITM-QTD.
066600*
066700 P400-FIM.
066800*
066900 P405-VERIFICA-UM-ITEM.
067000*
067100     IF WS-ITM-COD-OKPD2 (WS-ITM-IDX) = SPACES
067200         ADD 1                       TO WS-CONT-ITENS-PULADOS
067300     ELSE
067400         PERFORM P410-PROCESSA-UM-ITEM THRU P410-FIM
067500     END-IF.
067600*
067700 P405-FIM.
067800*
067900 P410-PROCESSA-UM-ITEM.
068000*
068100     ADD 1                           TO WS-CONT-ITENS-PROC.
068200*
068300     PERFORM P420-MONTA-CARACT-ITEM THRU P420-FIM.
068400*
068500     MOVE WS-ITM-NOME (WS-ITM-IDX)   TO WS-P100-ITEM-NOME.
068600     CALL "TCM0100"    USING WS-P100-PARAMETROS.
068700*
068800     MOVE WS-ITM-COD-OKPD2 (WS-ITM-IDX) TO WS-P200-COD-BUSCA.
068900     CALL "TCM0200"    USING WS-P200-COD-BUSCA
069000                             WS-TAB-CATALOGO
069100                             WS-P200-QTD-CANDIDATOS
069200                             WS-P200-TAB-CANDIDATOS.
069300*
069400     CALL "TCM0600"    USING WS-ITM-REGISTRO (WS-ITM-IDX)
069500                             WS-P100-QTD-CARACT
069600                             WS-P100-TAB-CARACT
069700                             WS-P100-QTD-TERMOS
069800                             WS-P100-TAB-TERMOS
069900                             WS-P200-QTD-CANDIDATOS
070000                             WS-P200-TAB-CANDIDATOS
070100                             WS-TAB-CATALOGO
070200                             WS-TAB-ATRIBUTOS
070300                             WS-TAB-FORNECEDORES
070400                             WS-P600-QTD-MANTIDOS
070500                             WS-P600-TAB-MANTIDOS
070600                             WS-P600-MELHOR-SCORE-ITEM
070700                             WS-P600-QTD-FORNEC-ITEM.
070800*
070900     PERFORM P430-ESCREVE-MATCHOUT  THRU P430-FIM
071000             VARYING WS-MAT-IDX FROM 1 BY 1
071100             UNTIL WS-MAT-IDX > WS-P600-QTD-MANTIDOS.
071200*
071300     ADD WS-P600-QTD-FORNEC-ITEM     TO WS-CONT-FORNEC-TOTAL.
071400     ADD WS-P600-MELHOR-SCORE-ITEM   TO WS-SOMA-MELHOR-SCORE.
071500*
071600     IF WS-P600-QTD-MANTIDOS > ZERO
071700         ADD 1                       TO WS-CONT-ITENS-COM-CASO
071800     END-IF.
071900*
072000     EVALUATE TRUE
072100         WHEN WS-P600-MELHOR-SCORE-ITEM = ZERO
072200             ADD 1                   TO WS-CONT-SEM-CASO
072300         WHEN WS-P600-MELHOR-SCORE-ITEM >= 0.9000
072400             ADD 1                   TO WS-CONT-PERFEITOS
072500         WHEN WS-P600-MELHOR-SCORE-ITEM >= 0.7000
072600             ADD 1                   TO WS-CONT-BONS
072700         WHEN WS-P600-MELHOR-SCORE-ITEM >= 0.5000
072800             ADD 1                   TO WS-CONT-PARCIAIS
072900         WHEN OTHER
073000             ADD 1                   TO WS-CONT-SEM-CASO
073100     END-EVALUATE.
073200*
073300     PERFORM P710-LINHA-DETALHE     THRU P710-FIM.
073400*
073500 P410-FIM.
073600*
073700 P420-MONTA-CARACT-ITEM.
073800*
073900     MOVE ZERO                       TO WS-P100-QTD-CARACT.
074000     PERFORM P425-COPIA-UMA-CARACT  THRU P425-FIM
074100             VARYING WS-CAR-IDX FROM 1 BY 1
074200             UNTIL WS-CAR-IDX > WS-CAR-QTD.
074300*
074400 P420-FIM.
074500*
074600 P425-COPIA-UMA-CARACT.
074700*
074800     IF WS-CAR-ITEM-ID (WS-CAR-IDX) = WS-ITM-ID (WS-ITM-IDX)
074900             AND WS-P100-QTD-CARACT < 10
075000         ADD 1                       TO WS-P100-QTD-CARACT
075100         MOVE WS-CAR-NOME (WS-CAR-IDX)
075200                         TO WS-P100-CAR-NOME (WS-P100-QTD-CARACT)
075300         MOVE WS-CAR-VALOR (WS-CAR-IDX)
075400                         TO WS-P100-CAR-VALOR (WS-P100-QTD-CARACT)
075500         MOVE WS-CAR-OBRIGATORIA (WS-CAR-IDX)
075600                         TO WS-P100-CAR-OBRIGAT (WS-P100-QTD-CARACT)
075700     END-IF.
075800*
075900 P425-FIM.
076000*
076100 P430-ESCREVE-MATCHOUT.
076200*
076300     MOVE WS-ITM-ID (WS-ITM-IDX)           TO MO-ITEM-ID.
076400     MOVE WS-P600-HASH (WS-MAT-IDX)        TO MO-PRODUCT-HASH.
076500     MOVE WS-P600-RANK (WS-MAT-IDX)        TO MO-RANK.
076600     MOVE WS-P600-SCORE (WS-MAT-IDX)       TO MO-MATCH-SCORE.
076700     MOVE WS-P600-OBRIG-CASADAS (WS-MAT-IDX) TO MO-MATCHED-REQ.
076800     MOVE WS-P600-OBRIG-TOTAL (WS-MAT-IDX) TO MO-TOTAL-REQ.
076900     MOVE WS-P600-MELHOR-FORNEC (WS-MAT-IDX) TO MO-BEST-SUPPLIER.
077000     MOVE WS-P600-SCORE-FORNEC (WS-MAT-IDX) TO MO-SUPPLIER-SCORE.
077100*
077200     WRITE REG-MATCHOUT.
077300     ADD 1                           TO WS-CONT-MATCHOUT-GRAVADOS.
077400*
077500 P430-FIM.
077600*
077700 P710-LINHA-DETALHE.
077800*
077900     MOVE WS-ITM-ID (WS-ITM-IDX)     TO WS-DET-ITEM-ID.
078000     MOVE WS-ITM-NOME (WS-ITM-IDX)   TO WS-DET-NOME-ITEM.
078100     MOVE WS-P200-QTD-CANDIDATOS     TO WS-DET-QTD-CAND.
078200     MOVE WS-P600-QTD-MANTIDOS       TO WS-DET-QTD-MANT.
078300     MOVE WS-P600-MELHOR-SCORE-ITEM  TO WS-DET-MELHOR-SCORE.
078400     IF WS-P600-QTD-MANTIDOS > ZERO
078500         MOVE WS-P600-HASH (1)       TO WS-DET-HASH
078600     ELSE
078700         MOVE SPACES                 TO WS-DET-HASH
078800     END-IF.
078900*
079000     WRITE REG-RPTFILE               FROM WS-REL-DET.
079100*
079200 P710-FIM.
079300*
079400 P790-TOTAIS.
079500*
079600     IF WS-CONT-ITENS-PROC > ZERO
079700         COMPUTE WS-MEDIA-MELHOR-SCORE ROUNDED =
079800                 WS-SOMA-MELHOR-SCORE / WS-CONT-ITENS-PROC
079900     ELSE
080000         MOVE ZERO                   TO WS-MEDIA-MELHOR-SCORE
080100     END-IF.
080200*
080300     MOVE WS-CONT-ITENS-PROC         TO WS-TOT-ITENS-PROC.
080400     MOVE WS-CONT-ITENS-PULADOS      TO WS-TOT-ITENS-PULADOS.
080500     MOVE WS-CONT-ITENS-COM-CASO     TO WS-TOT-ITENS-COM-CASO.
080600     MOVE WS-CONT-PERFEITOS          TO WS-TOT-PERFEITOS.
080700     MOVE WS-CONT-BONS               TO WS-TOT-BONS.
080800     MOVE WS-CONT-PARCIAIS           TO WS-TOT-PARCIAIS.
080900     MOVE WS-CONT-SEM-CASO           TO WS-TOT-SEM-CASO.
081000     MOVE WS-MEDIA-MELHOR-SCORE      TO WS-TOT-MEDIA-SCORE.
081100     MOVE WS-CONT-FORNEC-TOTAL       TO WS-TOT-FORNEC-TOTAL.
081200     MOVE WS-CONT-MATCHOUT-GRAVADOS  TO WS-TOT-MATCHOUT.
081300*
081400     WRITE REG-RPTFILE               FROM WS-REL-TOT-1.
081500     WRITE REG-RPTFILE               FROM WS-REL-TOT-2.
081600     WRITE REG-RPTFILE               FROM WS-REL-TOT-3.
081700     WRITE REG-RPTFILE               FROM WS-REL-TOT-4.
081800     WRITE REG-RPTFILE               FROM WS-REL-TOT-5.
081900     WRITE REG-RPTFILE               FROM WS-REL-TOT-6.
082000     WRITE REG-RPTFILE               FROM WS-REL-TOT-7.
082100     WRITE REG-RPTFILE               FROM WS-REL-TOT-8.
082200     WRITE REG-RPTFILE               FROM WS-REL-TOT-1.
082300*
082400 P790-FIM.
082500*
082600 P900-FIM.
082700*
082800     CLOSE MATCHOUT RPTFILE.
082900     GOBACK.
083000*
083100 END PROGRAM TCM0000.
