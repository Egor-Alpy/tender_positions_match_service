000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 20/07/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: COMBINACAO DE PONTUACOES - COMBINA A PONTUACAO DE
000800*           TEXTO (TCM0400) COM A PONTUACAO DE SIMILARIDADE DE
000900*           CARACTERISTICAS (TCM0300) EM UMA UNICA NOTA, USADA
001000*           PELO TCM0600 SOMENTE COMO FILTRO PRELIMINAR QUANDO O
001100*           NUMERO DE CANDIDATOS ULTRAPASSA 50.
001200******************************************************************
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500* 20/07/1989 - JRA - REQ 0013 - VERSAO INICIAL, COMBINACAO LINEAR
001600*              FIXA 40% TEXTO / 60% SIMILARIDADE
001700* 11/03/2003 - LTV - REQ 0069 - INCLUIDA REGRA DE DIVERGENCIA
001800*              SUSPEITA (TEXTO BAIXO E SIMILARIDADE ALTA)
001900* 09/10/2007 - RQZ - REQ 0081 - REVISAO DE COMENTARIOS E VALIDACAO
002000*              DE FAIXA DAS NOTAS DE ENTRADA
002100* 10/03/2009 - RQZ - REQ 0088 - OS LIMITES DE DIVERGENCIA E A CHAVE
002200*              DIVERGENCIA-SUSPEITA SAIRAM DOS GRUPOS DE UM SO CAMPO
002300*              E PASSARAM A 77-LEVEL, PADRAO DO NUCLEO
002400*-----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. TCM0500.
002700 AUTHOR. J. R. ALMEIDA.
002800 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
002900 DATE-WRITTEN. 20/07/1989.
003000 DATE-COMPILED.
003100 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100* TABELA DE PESOS DA COMBINACAO LINEAR - LINHA 1 E A COMBINACAO
004200* NORMAL (40% TEXTO / 60% SIMILARIDADE), LINHA 2 E A COMBINACAO
004300* DE DIVERGENCIA SUSPEITA (70% TEXTO / 30% SIMILARIDADE), USADA
004400* QUANDO O TEXTO E MUITO BAIXO MAS A SIMILARIDADE E MUITO ALTA
004500* (REQ 0069 - SINAL DE QUE A SIMILARIDADE PODE ESTAR INFLADA).
004600*
004700 01 WS-TAB-PESOS-VALORES.
004800     05 FILLER                   PIC 9V99 VALUE 0.40.
004900     05 FILLER                   PIC 9V99 VALUE 0.60.
005000     05 FILLER                   PIC 9V99 VALUE 0.70.
005100     05 FILLER                   PIC 9V99 VALUE 0.30.
005200 01 WS-TAB-PESOS REDEFINES WS-TAB-PESOS-VALORES.
005300     05 WS-LINHA-PESO OCCURS 2 TIMES INDEXED BY WS-LIN-IDX.
005400         10 WS-PESO-TEXTO         PIC 9V99.
005500         10 WS-PESO-SIMIL         PIC 9V99.
005600*
005700 77 WS-LIMITE-TEXTO-BAIXO     PIC 9V9999 VALUE 0.1000.
005800 77 WS-LIMITE-SIMIL-ALTO      PIC 9V9999 VALUE 0.7000.
005900*
006000* AREAS DE VALIDACAO DE FAIXA DAS NOTAS DE ENTRADA (0 A 1) -
006100* REDEFINIDAS EM PARTE INTEIRA/DECIMAL PARA CONFERENCIA RAPIDA
006200* DE QUE NENHUMA DAS DUAS NOTAS TRAZ VALOR ACIMA DE 1 (SINAL DE
006300* ERRO DE PONTO DECIMAL NO PROGRAMA CHAMADOR).
006400*
006500 01 WS-AREA-CONFERE-TEXTO.
006600     05 WS-CFT-VALOR              PIC 9V9999.
006700 01 WS-AREA-CONFERE-TEXTO-R REDEFINES WS-AREA-CONFERE-TEXTO.
006800     05 WS-CFT-INTEIRO            PIC 9.
006900     05 WS-CFT-DECIMAL            PIC 9(04).
007000*
007100 01 WS-AREA-CONFERE-SIMIL.
007200     05 WS-CFS-VALOR              PIC 9V9999.
007300 01 WS-AREA-CONFERE-SIMIL-R REDEFINES WS-AREA-CONFERE-SIMIL.
007400     05 WS-CFS-INTEIRO            PIC 9.
007500     05 WS-CFS-DECIMAL            PIC 9(04).
007600*
007700 77 WS-DIVERGENCIA-SUSPEITA   PIC X(01).
007800         88 DIVERGENCIA-SIM       VALUE "S".
007900         88 DIVERGENCIA-NAO       VALUE "N".
008000*
008100 LINKAGE SECTION.
008200*
008300 01 LKS-PARAMETROS.
008400     05 LKS-SCORE-TEXTO            PIC 9V9999.
008500     05 LKS-SCORE-SIMILARIDADE     PIC 9V9999.
008600     05 LKS-SCORE-COMBINADO        PIC 9V9999.
008700*
008800 PROCEDURE DIVISION USING LKS-PARAMETROS.
008900*
009000 MAIN-PROCEDURE.
009100*
009200     PERFORM P100-CONFERE-ENTRADA  THRU P100-FIM.
009300     PERFORM P200-DECIDE-COMBINACAO THRU P200-FIM.
009400     PERFORM P300-COMBINA           THRU P300-FIM.
009500     GOBACK.
009600*
009700* CONFERE SE AS NOTAS DE ENTRADA ESTAO NA FAIXA DE 0 A 1; NOTA
009800* ACIMA DE 1 E TRATADA COMO ERRO DE CHAMADA E FORCADA PARA 1.
009900*
010000 P100-CONFERE-ENTRADA.
010100*
010200     MOVE LKS-SCORE-TEXTO           TO WS-CFT-VALOR.
010300     IF WS-CFT-INTEIRO > 1
010400         MOVE 1.0000                TO LKS-SCORE-TEXTO
010500     END-IF.
010600     MOVE LKS-SCORE-SIMILARIDADE    TO WS-CFS-VALOR.
010700     IF WS-CFS-INTEIRO > 1
010800         MOVE 1.0000                TO LKS-SCORE-SIMILARIDADE
010900     END-IF.
011000*
011100 P100-FIM.
011200*
011300* DECIDE SE A COMBINACAO E A NORMAL OU A DE DIVERGENCIA SUSPEITA
011400* (REQ 0069).
011500*
011600 P200-DECIDE-COMBINACAO.
011700*
011800     SET DIVERGENCIA-NAO            TO TRUE.
011900     MOVE 1                         TO WS-LIN-IDX.
012000     IF LKS-SCORE-TEXTO < WS-LIMITE-TEXTO-BAIXO AND
012100             LKS-SCORE-SIMILARIDADE > WS-LIMITE-SIMIL-ALTO
012200         SET DIVERGENCIA-SIM         TO TRUE
012300         MOVE 2                      TO WS-LIN-IDX
012400     END-IF.
012500*
012600 P200-FIM.
012700*
012800 P300-COMBINA.
012900*
013000     COMPUTE LKS-SCORE-COMBINADO ROUNDED =
013100             LKS-SCORE-TEXTO * WS-PESO-TEXTO (WS-LIN-IDX) +
013200             LKS-SCORE-SIMILARIDADE * WS-PESO-SIMIL (WS-LIN-IDX).
013300*
013400 P300-FIM.
013500*
013600 END PROGRAM TCM0500.
