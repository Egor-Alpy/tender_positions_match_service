000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 19/06/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: COMPARADOR PADRAO DE VALORES NUMERICOS DE CARACTE-
000800*           RISTICA. RECEBE O VALOR EXIGIDO PELO ITEM DA LICITA-
000900*           CAO E O VALOR DO ATRIBUTO DO PRODUTO, AMBOS NO FORMA-
001000*           TO OPERADOR+NUMERO(S)+UNIDADE, E DEVOLVE UM ESCORE DE
001100*           ADERENCIA. SUBROTINA CHAMADA PELO TCM0300.
001200******************************************************************
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500* 19/06/1989 - JRA - REQ 0010 - VERSAO INICIAL (SO COMPARACAO EQ)
001600* 22/02/1991 - MSF - REQ 0027 - INCLUIDOS OPERADORES GE/LE/GT/LT
001700* 17/08/1993 - MSF - REQ 0035 - INCLUIDA CONVERSAO DE UNIDADE
001800*              (MM/CM/M E G/KG) PARA BASE COMUM
001900* 21/09/1996 - PAC - REQ 0052 - INCLUIDO OPERADOR RANGE (FAIXA)
002000* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: SEM IMPACTO
002100*              NESTE PROGRAMA, REVISADO POR PRECAUCAO
002200* 06/05/2005 - LTV - REQ 0075 - TOLERANCIA DE 10% NA COMPARACAO
002300*              DE IGUALDADE (EQ) ENTRE MEDIDAS
002400* 05/02/2009 - RQZ - REQ 0086 - O OPERADOR PROPRIO DO PRODUTO
002500*              (GE/LE/GT/LT) ERA EXTRAIDO E NUNCA USADO CONTRA
002600*              FAIXA (RANGE) DA LICITACAO - INCLUIDO PARAGRAFO
002700*              P425-COMPARA-FAIXA PARA TRATAR O CASO
002800* 19/02/2009 - RQZ - REQ 0087 - LKS-CONFIANCA SAIU DA INICIALIZA-
002900*              CAO FIXA EM 0.90 E PASSOU A SER GRAVADA EM CADA
003000*              DESFECHO DE COMPARACAO (0.90 QUANDO CASA, 0.80
003100*              QUANDO NAO CASA), EM P410/P420/P425/P430
003200* 10/03/2009 - RQZ - REQ 0088 - WS-ACUM-INTEIRO ESTAVA COMP-3, USO
003300*              QUE NAO EXISTE NO NUCLEO - VOLTOU A CAMPO NUMERICO
003400*              SIMPLES; ELE E AS QUATRO CHAVES DE UM SO USO DA
003500*              DECOMPOSICAO (EH-NUMERICO/ACHOU-UNIDADE) SAIRAM DO
003600*              GRUPO E PASSARAM A 77-LEVEL
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. TCM0310.
004000 AUTHOR. J. R. ALMEIDA.
004100 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
004200 DATE-WRITTEN. 19/06/1989.
004300 DATE-COMPILED.
004400 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400* AREA DE ANALISE DO VALOR EXIGIDO PELO ITEM. VISAO ALTERNATIVA
005500* POSICAO-A-POSICAO PARA A EXTRACAO DO OPERADOR, DOS NUMEROS E
005600* DA UNIDADE, SEM USAR FUNCOES INTRINSECAS.
005700*
005800 01 WS-AREA-TENDER.
005900     05 WS-TEN-TEXTO                 PIC X(30).
006000     05 WS-TEN-TAM                   PIC 9(02) COMP VALUE ZERO.
006100 01 WS-AREA-TENDER-R REDEFINES WS-AREA-TENDER.
006200     05 WS-TEN-CARACTERE OCCURS 30 TIMES
006300                         INDEXED BY WS-TNC-IDX PIC X(01).
006400     05 FILLER                       PIC 9(02) COMP.
006500*
006600 01 WS-AREA-PRODUTO.
006700     05 WS-PRD-TEXTO                 PIC X(30).
006800     05 WS-PRD-TAM                   PIC 9(02) COMP VALUE ZERO.
006900 01 WS-AREA-PRODUTO-R REDEFINES WS-AREA-PRODUTO.
007000     05 WS-PRD-CARACTERE OCCURS 30 TIMES
007100                         INDEXED BY WS-PRC-IDX PIC X(01).
007200     05 FILLER                       PIC 9(02) COMP.
007300*
007400* RESULTADO DA DECOMPOSICAO DE CADA LADO: CODIGO DO OPERADOR,
007500* VALOR(ES) NUMERICO(S) JA CONVERTIDOS PARA A UNIDADE-BASE, E
007600* MULTIPLICADOR DE UNIDADE IDENTIFICADO.
007700*
007800 01 WS-DECOMPOSICAO.
007900     05 WS-TEN-OPERADOR              PIC X(05).
008000     05 WS-TEN-VALOR-1               PIC 9(07)V999.
008100     05 WS-TEN-VALOR-2               PIC 9(07)V999.
008200     05 WS-TEN-MULT                  PIC 9(05) COMP VALUE 1.
008300     05 WS-PRD-OPERADOR              PIC X(05).
008400     05 WS-PRD-VALOR-1               PIC 9(07)V999.
008500     05 WS-PRD-MULT                  PIC 9(05) COMP VALUE 1.
008600     05 WS-POS-INICIO-NUM            PIC 9(02) COMP.
008700     05 WS-DIGITO-NUM                PIC 9(01).
008800     05 WS-DIFERENCA                 PIC S9(07)V999.
008900     05 WS-DIFERENCA-ABS             PIC 9(07)V999.
009000     05 WS-RAZAO-DIF                 PIC 9(03)V999.
009100*
009200* ACUMULADOR DE DIGITOS NA VARREDURA CARACTER-A-CARACTER (SEM
009300* USO DE COMP-3 - O NUCLEO NAO EMPACOTA CAMPOS NUMERICOS).
009400*
009500 77 WS-ACUM-INTEIRO              PIC 9(07)V999.
009600*
009700* CHAVES DE UM SO USO (77-LEVEL) DA DECOMPOSICAO DE TENDER/PRODUTO.
009800*
009900 77 WS-TEN-EH-NUMERICO           PIC X(01).
010000     88 TENDER-NUMERICO          VALUE "S".
010100     88 TENDER-NAO-NUMERICO      VALUE "N".
010200 77 WS-PRD-EH-NUMERICO           PIC X(01).
010300     88 PRODUTO-NUMERICO         VALUE "S".
010400     88 PRODUTO-NAO-NUMERICO     VALUE "N".
010500 77 WS-ACHOU-UNI-TEN             PIC X(01).
010600     88 ACHOU-SIM-TENDER         VALUE "S".
010700     88 ACHOU-NAO-TENDER         VALUE "N".
010800 77 WS-ACHOU-UNI-PRD             PIC X(01).
010900     88 ACHOU-SIM-PRODUTO        VALUE "S".
011000     88 ACHOU-NAO-PRODUTO        VALUE "N".
011100*
011200* TABELA DE UNIDADES DE DUAS LETRAS E RESPECTIVOS MULTIPLICADORES
011300* PARA A UNIDADE-BASE (MILIMETRO PARA MEDIDA, GRAMA PARA PESO).
011400*
011500 01 WS-TAB-UNIDADES-VALORES.
011600     05 FILLER                    PIC X(06) VALUE "MM0001".
011700     05 FILLER                    PIC X(06) VALUE "CM0010".
011800     05 FILLER                    PIC X(06) VALUE "KG1000".
011900 01 WS-TAB-UNIDADES REDEFINES WS-TAB-UNIDADES-VALORES.
012000     05 WS-UNIDADE OCCURS 3 TIMES
012100                    INDEXED BY WS-UNI-IDX.
012200         10 WS-UNIDADE-SIGLA          PIC X(02).
012300         10 WS-UNIDADE-MULT           PIC 9(04).
012400*
012500* TABELA DE UNIDADES DE UMA LETRA (METRO E GRAMA), CONFERIDAS
012600* SOMENTE QUANDO NAO HOUVER CASAMENTO DE DUAS LETRAS.
012700*
012800 01 WS-TAB-UNIDADES1-VALORES.
012900     05 FILLER                    PIC X(05) VALUE "M1000".
013000     05 FILLER                    PIC X(05) VALUE "G0001".
013100 01 WS-TAB-UNIDADES1 REDEFINES WS-TAB-UNIDADES1-VALORES.
013200     05 WS-UNIDADE1 OCCURS 2 TIMES
013300                     INDEXED BY WS-UN1-IDX.
013400         10 WS-UNIDADE1-SIGLA         PIC X(01).
013500         10 WS-UNIDADE1-MULT          PIC 9(04).
013600*
013700 LINKAGE SECTION.
013800*
013900 01 LKS-PARAMETROS.
014000     05 LKS-VALOR-TENDER              PIC X(30).
014100     05 LKS-VALOR-PRODUTO             PIC X(30).
014200     05 LKS-SCORE                     PIC 9V9999.
014300     05 LKS-CONFIANCA                 PIC 9V9999.
014400*
014500 PROCEDURE DIVISION USING LKS-PARAMETROS.
014600*
014700 MAIN-PROCEDURE.
014800*
014900     PERFORM P100-INICIALIZA         THRU P100-FIM.
015000     PERFORM P200-DECOMPOE-TENDER    THRU P200-FIM.
015100     PERFORM P300-DECOMPOE-PRODUTO   THRU P300-FIM.
015200     PERFORM P400-COMPARA            THRU P400-FIM.
015300     GOBACK.
015400*
015500 P100-INICIALIZA.
015600*
015700     MOVE ZERO                        TO LKS-SCORE LKS-CONFIANCA.
015800     MOVE LKS-VALOR-TENDER            TO WS-TEN-TEXTO.
015900     MOVE LKS-VALOR-PRODUTO           TO WS-PRD-TEXTO.
016000     MOVE ZERO                        TO WS-TEN-TAM WS-PRD-TAM.
016100     MOVE SPACES                      TO WS-TEN-OPERADOR.
016200     MOVE SPACES                      TO WS-PRD-OPERADOR.
016300     MOVE 1                           TO WS-TEN-MULT WS-PRD-MULT.
016400     MOVE ZERO   TO WS-TEN-VALOR-1 WS-TEN-VALOR-2 WS-PRD-VALOR-1.
016500     PERFORM P110-MEDE-TENDER         THRU P110-FIM
016600             VARYING WS-TNC-IDX FROM 1 BY 1
016700             UNTIL WS-TNC-IDX > 30.
016800     PERFORM P120-MEDE-PRODUTO        THRU P120-FIM
016900             VARYING WS-PRC-IDX FROM 1 BY 1
017000             UNTIL WS-PRC-IDX > 30.
017100*
017200 P100-FIM.
017300*
017400 P110-MEDE-TENDER.
017500*
017600     IF WS-TEN-CARACTERE (WS-TNC-IDX) NOT = SPACE
017700         SET WS-TEN-TAM               TO WS-TNC-IDX
017800     END-IF.
017900*
018000 P110-FIM.
018100*
018200 P120-MEDE-PRODUTO.
018300*
018400     IF WS-PRD-CARACTERE (WS-PRC-IDX) NOT = SPACE
018500         SET WS-PRD-TAM               TO WS-PRC-IDX
018600     END-IF.
018700*
018800 P120-FIM.
018900*
019000* DECOMPOSICAO DO LADO DA LICITACAO: OPERADOR (SE HOUVER), NUMERO
019100* OU PAR DE NUMEROS (RANGE) E UNIDADE (SE HOUVER).
019200*
019300 P200-DECOMPOE-TENDER.
019400*
019500     SET TENDER-NAO-NUMERICO          TO TRUE.
019600     MOVE "EQ   "                     TO WS-TEN-OPERADOR.
019700     MOVE 1                           TO WS-POS-INICIO-NUM.
019800     IF WS-TEN-TAM >= 5 AND WS-TEN-TEXTO (1:5) = "RANGE"
019900         MOVE "RANGE"                 TO WS-TEN-OPERADOR
020000         MOVE 6                       TO WS-POS-INICIO-NUM
020100     ELSE
020200         IF WS-TEN-TAM >= 2 AND
020300                 (WS-TEN-TEXTO (1:2) = "GE" OR "LE" OR "GT" OR "LT")
020400             MOVE WS-TEN-TEXTO (1:2)  TO WS-TEN-OPERADOR
020500             MOVE 3                   TO WS-POS-INICIO-NUM
020600         END-IF
020700     END-IF.
020800     IF WS-POS-INICIO-NUM <= WS-TEN-TAM
020900             AND WS-TEN-TEXTO (WS-POS-INICIO-NUM:1) IS NUMERIC
021000         SET TENDER-NUMERICO          TO TRUE
021100         PERFORM P210-EXTRAI-NUMEROS-TENDER THRU P210-FIM
021200     END-IF.
021300*
021400 P200-FIM.
021500*
021600 P210-EXTRAI-NUMEROS-TENDER.
021700*
021800     IF WS-TEN-OPERADOR = "RANGE"
021900         PERFORM P215-PARTE-FAIXA-TENDER THRU P215-FIM
022000     ELSE
022100         PERFORM P220-PARTE-SIMPLES-TENDER THRU P220-FIM
022200             VARYING WS-TNC-IDX FROM WS-POS-INICIO-NUM BY 1
022300             UNTIL WS-TNC-IDX > WS-TEN-TAM
022400                OR WS-TEN-CARACTERE (WS-TNC-IDX) NOT NUMERIC
022500         PERFORM P230-IDENTIFICA-UNIDADE-TENDER THRU P230-FIM
022600     END-IF.
022700*
022800 P210-FIM.
022900*
023000 P215-PARTE-FAIXA-TENDER.
023100*
023200     PERFORM P220-PARTE-SIMPLES-TENDER THRU P220-FIM
023300             VARYING WS-TNC-IDX FROM WS-POS-INICIO-NUM BY 1
023400             UNTIL WS-TNC-IDX > WS-TEN-TAM
023500                OR WS-TEN-CARACTERE (WS-TNC-IDX) NOT NUMERIC.
023600     MOVE WS-ACUM-INTEIRO              TO WS-TEN-VALOR-1.
023700     IF WS-TNC-IDX <= WS-TEN-TAM AND WS-TEN-CARACTERE (WS-TNC-IDX) = "-"
023800         ADD 1                        TO WS-TNC-IDX
023900         MOVE ZERO                    TO WS-ACUM-INTEIRO
024000         PERFORM P220-PARTE-SIMPLES-TENDER THRU P220-FIM
024100                 VARYING WS-TNC-IDX FROM WS-TNC-IDX BY 1
024200                 UNTIL WS-TNC-IDX > WS-TEN-TAM
024300                    OR WS-TEN-CARACTERE (WS-TNC-IDX) NOT NUMERIC
024400         MOVE WS-ACUM-INTEIRO          TO WS-TEN-VALOR-2
024500     END-IF.
024600     PERFORM P230-IDENTIFICA-UNIDADE-TENDER THRU P230-FIM.
024700*
024800 P215-FIM.
024900*
025000 P220-PARTE-SIMPLES-TENDER.
025100*
025200     IF WS-TNC-IDX = WS-POS-INICIO-NUM
025300         MOVE ZERO                    TO WS-ACUM-INTEIRO
025400     END-IF.
025500     MOVE WS-TEN-CARACTERE (WS-TNC-IDX) TO WS-DIGITO-NUM.
025600     COMPUTE WS-ACUM-INTEIRO = WS-ACUM-INTEIRO * 10 + WS-DIGITO-NUM.
025700*
025800 P220-FIM.
025900*
026000 P230-IDENTIFICA-UNIDADE-TENDER.
026100*
026200     MOVE WS-ACUM-INTEIRO              TO WS-TEN-VALOR-1.
026300     SET ACHOU-NAO-TENDER               TO TRUE.
026400     PERFORM P235-PROCURA-UNIDADE-TEN  THRU P235-FIM
026500             VARYING WS-UNI-IDX FROM 1 BY 1
026600             UNTIL WS-UNI-IDX > 3 OR ACHOU-SIM-TENDER.
026700     IF ACHOU-NAO-TENDER
026800         PERFORM P236-PROCURA-UNIDADE1-TEN THRU P236-FIM
026900                 VARYING WS-UN1-IDX FROM 1 BY 1
027000                 UNTIL WS-UN1-IDX > 2 OR ACHOU-SIM-TENDER
027100     END-IF.
027200*
027300 P230-FIM.
027400*
027500 P235-PROCURA-UNIDADE-TEN.
027600*
027700     IF WS-TEN-TAM >= 2 AND WS-TEN-TEXTO (WS-TEN-TAM - 1:2)
027800             = WS-UNIDADE-SIGLA (WS-UNI-IDX)
027900         MOVE WS-UNIDADE-MULT (WS-UNI-IDX) TO WS-TEN-MULT
028000         SET ACHOU-SIM-TENDER          TO TRUE
028100     END-IF.
028200*
028300 P235-FIM.
028400*
028500 P236-PROCURA-UNIDADE1-TEN.
028600*
028700     IF WS-TEN-TAM >= 1 AND WS-TEN-TEXTO (WS-TEN-TAM:1)
028800             = WS-UNIDADE1-SIGLA (WS-UN1-IDX)
028900         MOVE WS-UNIDADE1-MULT (WS-UN1-IDX) TO WS-TEN-MULT
029000         SET ACHOU-SIM-TENDER          TO TRUE
029100     END-IF.
029200*
029300 P236-FIM.
029400*
029500* DECOMPOSICAO DO LADO DO PRODUTO (SEMPRE OPERADOR SIMPLES, SEM
029600* FAIXA - ATRIBUTOS DE PRODUTO NAO TEM RANGE NO CATALOGO).
029700*
029800 P300-DECOMPOE-PRODUTO.
029900*
030000     SET PRODUTO-NAO-NUMERICO         TO TRUE.
030100     MOVE "EQ   "                     TO WS-PRD-OPERADOR.
030200     MOVE 1                           TO WS-POS-INICIO-NUM.
030300     IF WS-PRD-TAM >= 2 AND
030400             (WS-PRD-TEXTO (1:2) = "GE" OR "LE" OR "GT" OR "LT")
030500         MOVE WS-PRD-TEXTO (1:2)      TO WS-PRD-OPERADOR
030600         MOVE 3                       TO WS-POS-INICIO-NUM
030700     END-IF.
030800     IF WS-POS-INICIO-NUM <= WS-PRD-TAM
030900             AND WS-PRD-TEXTO (WS-POS-INICIO-NUM:1) IS NUMERIC
031000         SET PRODUTO-NUMERICO          TO TRUE
031100         PERFORM P310-EXTRAI-NUMERO-PRODUTO THRU P310-FIM
031200     END-IF.
031300*
031400 P300-FIM.
031500*
031600 P310-EXTRAI-NUMERO-PRODUTO.
031700*
031800     PERFORM P320-PARTE-SIMPLES-PRODUTO THRU P320-FIM
031900             VARYING WS-PRC-IDX FROM WS-POS-INICIO-NUM BY 1
032000             UNTIL WS-PRC-IDX > WS-PRD-TAM
032100                OR WS-PRD-CARACTERE (WS-PRC-IDX) NOT NUMERIC.
032200     MOVE WS-ACUM-INTEIRO              TO WS-PRD-VALOR-1.
032300     SET ACHOU-NAO-PRODUTO             TO TRUE.
032400     PERFORM P330-PROCURA-UNIDADE-PRD  THRU P330-FIM
032500             VARYING WS-UNI-IDX FROM 1 BY 1
032600             UNTIL WS-UNI-IDX > 3 OR ACHOU-SIM-PRODUTO.
032700     IF ACHOU-NAO-PRODUTO
032800         PERFORM P335-PROCURA-UNIDADE1-PRD THRU P335-FIM
032900                 VARYING WS-UN1-IDX FROM 1 BY 1
033000                 UNTIL WS-UN1-IDX > 2 OR ACHOU-SIM-PRODUTO
033100     END-IF.
033200*
033300 P310-FIM.
033400*
033500 P320-PARTE-SIMPLES-PRODUTO.
033600*
033700     IF WS-PRC-IDX = WS-POS-INICIO-NUM
033800         MOVE ZERO                    TO WS-ACUM-INTEIRO
033900     END-IF.
034000     MOVE WS-PRD-CARACTERE (WS-PRC-IDX) TO WS-DIGITO-NUM.
034100     COMPUTE WS-ACUM-INTEIRO = WS-ACUM-INTEIRO * 10 + WS-DIGITO-NUM.
034200*
034300 P320-FIM.
034400*
034500 P330-PROCURA-UNIDADE-PRD.
034600*
034700     IF WS-PRD-TAM >= 2 AND WS-PRD-TEXTO (WS-PRD-TAM - 1:2)
034800             = WS-UNIDADE-SIGLA (WS-UNI-IDX)
034900         MOVE WS-UNIDADE-MULT (WS-UNI-IDX) TO WS-PRD-MULT
035000         SET ACHOU-SIM-PRODUTO         TO TRUE
035100     END-IF.
035200*
035300 P330-FIM.
035400*
035500 P335-PROCURA-UNIDADE1-PRD.
035600*
035700     IF WS-PRD-TAM >= 1 AND WS-PRD-TEXTO (WS-PRD-TAM:1)
035800             = WS-UNIDADE1-SIGLA (WS-UN1-IDX)
035900         MOVE WS-UNIDADE1-MULT (WS-UN1-IDX) TO WS-PRD-MULT
036000         SET ACHOU-SIM-PRODUTO         TO TRUE
036100     END-IF.
036200*
036300 P335-FIM.
036400*
036500* COMPARACAO FINAL. QUANDO UM DOS DOIS LADOS NAO E NUMERICO, A
036600* COMPARACAO CAI PARA IGUALDADE DE TEXTO (SEM CONSIDERAR CAIXA).
036700* QUANDO OS DOIS SAO NUMERICOS, APLICA-SE O OPERADOR DO LADO DO
036800* PRODUTO SOBRE O(S) VALOR(ES) DO LADO DA LICITACAO, JA AMBOS
036900* CONVERTIDOS PARA A UNIDADE-BASE.
037000*
037100 P400-COMPARA.
037200*
037300     IF TENDER-NAO-NUMERICO OR PRODUTO-NAO-NUMERICO
037400         PERFORM P410-COMPARA-TEXTO   THRU P410-FIM
037500     ELSE
037600         PERFORM P420-COMPARA-NUMERICO THRU P420-FIM
037700     END-IF.
037800*
037900 P400-FIM.
038000*
038100 P410-COMPARA-TEXTO.
038200*
038300     INSPECT WS-TEN-TEXTO CONVERTING
038400             "abcdefghijklmnopqrstuvwxyz" TO
038500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038600     INSPECT WS-PRD-TEXTO CONVERTING
038700             "abcdefghijklmnopqrstuvwxyz" TO
038800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038900     IF WS-TEN-TEXTO (1:WS-TEN-TAM) = WS-PRD-TEXTO (1:WS-PRD-TAM)
039000         MOVE 1.0000                  TO LKS-SCORE
039100         MOVE 0.9000                  TO LKS-CONFIANCA
039200     ELSE
039300         MOVE ZERO                    TO LKS-SCORE
039400         MOVE 0.8000                  TO LKS-CONFIANCA
039500     END-IF.
039600*
039700 P410-FIM.
039800*
039900 P420-COMPARA-NUMERICO.
040000*
040100     COMPUTE WS-TEN-VALOR-1 ROUNDED = WS-TEN-VALOR-1 * WS-TEN-MULT.
040200     COMPUTE WS-TEN-VALOR-2 ROUNDED = WS-TEN-VALOR-2 * WS-TEN-MULT.
040300     COMPUTE WS-PRD-VALOR-1 ROUNDED = WS-PRD-VALOR-1 * WS-PRD-MULT.
040400     EVALUATE TRUE
040500         WHEN WS-TEN-OPERADOR = "RANGE"
040600             PERFORM P425-COMPARA-FAIXA THRU P425-FIM
040700         WHEN WS-TEN-OPERADOR = "GE"
040800             IF WS-PRD-VALOR-1 >= WS-TEN-VALOR-1
040900                 MOVE 1.0000           TO LKS-SCORE
041000                 MOVE 0.9000           TO LKS-CONFIANCA
041100             ELSE
041200                 MOVE ZERO             TO LKS-SCORE
041300                 MOVE 0.8000           TO LKS-CONFIANCA
041400             END-IF
041500         WHEN WS-TEN-OPERADOR = "LE"
041600             IF WS-PRD-VALOR-1 <= WS-TEN-VALOR-1
041700                 MOVE 1.0000           TO LKS-SCORE
041800                 MOVE 0.9000           TO LKS-CONFIANCA
041900             ELSE
042000                 MOVE ZERO             TO LKS-SCORE
042100                 MOVE 0.8000           TO LKS-CONFIANCA
042200             END-IF
042300         WHEN WS-TEN-OPERADOR = "GT"
042400             IF WS-PRD-VALOR-1 > WS-TEN-VALOR-1
042500                 MOVE 1.0000           TO LKS-SCORE
042600                 MOVE 0.9000           TO LKS-CONFIANCA
042700             ELSE
042800                 MOVE ZERO             TO LKS-SCORE
042900                 MOVE 0.8000           TO LKS-CONFIANCA
043000             END-IF
043100         WHEN WS-TEN-OPERADOR = "LT"
043200             IF WS-PRD-VALOR-1 < WS-TEN-VALOR-1
043300                 MOVE 1.0000           TO LKS-SCORE
043400                 MOVE 0.9000           TO LKS-CONFIANCA
043500             ELSE
043600                 MOVE ZERO             TO LKS-SCORE
043700                 MOVE 0.8000           TO LKS-CONFIANCA
043800             END-IF
043900         WHEN OTHER
044000             PERFORM P430-COMPARA-EQ-TOLERANCIA THRU P430-FIM
044100     END-EVALUATE.
044200*
044300 P420-FIM.
044400*
044500* COMPARACAO DE PRODUTO COM FAIXA (RANGE) DA LICITACAO - REQ 0086.
044600* SE O PRODUTO TEM OPERADOR PROPRIO (GE/LE/GT/LT), A COMPARACAO E
044700* FEITA ENTRE O LIMITE DECLARADO PELO PRODUTO E O LIMITE CORRES-
044800* PONDENTE DA FAIXA, EM VEZ DE TRATAR O VALOR DO PRODUTO COMO UM
044900* PONTO ISOLADO DENTRO DA FAIXA. CONFIANCA 0.90/0.80 (MATCH/NAO
045000* MATCH) ACRESCENTADA PELA REQ 0087.
045100*
045200 P425-COMPARA-FAIXA.
045300*
045400     EVALUATE WS-PRD-OPERADOR
045500         WHEN "GE   "
045600             IF WS-PRD-VALOR-1 >= WS-TEN-VALOR-1
045700                 MOVE 1.0000           TO LKS-SCORE
045800                 MOVE 0.9000           TO LKS-CONFIANCA
045900             ELSE
046000                 MOVE ZERO             TO LKS-SCORE
046100                 MOVE 0.8000           TO LKS-CONFIANCA
046200             END-IF
046300         WHEN "GT   "
046400             IF WS-PRD-VALOR-1 > WS-TEN-VALOR-1
046500                 MOVE 1.0000           TO LKS-SCORE
046600                 MOVE 0.9000           TO LKS-CONFIANCA
046700             ELSE
046800                 MOVE ZERO             TO LKS-SCORE
046900                 MOVE 0.8000           TO LKS-CONFIANCA
047000             END-IF
047100         WHEN "LE   "
047200             IF WS-PRD-VALOR-1 <= WS-TEN-VALOR-2
047300                 MOVE 1.0000           TO LKS-SCORE
047400                 MOVE 0.9000           TO LKS-CONFIANCA
047500             ELSE
047600                 MOVE ZERO             TO LKS-SCORE
047700                 MOVE 0.8000           TO LKS-CONFIANCA
047800             END-IF
047900         WHEN "LT   "
048000             IF WS-PRD-VALOR-1 < WS-TEN-VALOR-2
048100                 MOVE 1.0000           TO LKS-SCORE
048200                 MOVE 0.9000           TO LKS-CONFIANCA
048300             ELSE
048400                 MOVE ZERO             TO LKS-SCORE
048500                 MOVE 0.8000           TO LKS-CONFIANCA
048600             END-IF
048700         WHEN OTHER
048800             IF WS-PRD-VALOR-1 >= WS-TEN-VALOR-1
048900                     AND WS-PRD-VALOR-1 <= WS-TEN-VALOR-2
049000                 MOVE 1.0000           TO LKS-SCORE
049100                 MOVE 0.9000           TO LKS-CONFIANCA
049200             ELSE
049300                 MOVE ZERO             TO LKS-SCORE
049400                 MOVE 0.8000           TO LKS-CONFIANCA
049500             END-IF
049600     END-EVALUATE.
049700*
049800 P425-FIM.
049900*
050000* COMPARACAO DE IGUALDADE (EQ) COM TOLERANCIA DE 10% - REQ 0075.
050100* CONFIANCA 0.90/0.80 (MATCH/NAO MATCH) ACRESCENTADA PELA REQ 0087.
050200*
050300 P430-COMPARA-EQ-TOLERANCIA.
050400*
050500     IF WS-TEN-VALOR-1 = ZERO
050600         IF WS-PRD-VALOR-1 = ZERO
050700             MOVE 1.0000               TO LKS-SCORE
050800             MOVE 0.9000               TO LKS-CONFIANCA
050900         ELSE
051000             MOVE ZERO                 TO LKS-SCORE
051100             MOVE 0.8000               TO LKS-CONFIANCA
051200         END-IF
051300     ELSE
051400         COMPUTE WS-DIFERENCA = WS-PRD-VALOR-1 - WS-TEN-VALOR-1
051500         IF WS-DIFERENCA < ZERO
051600             COMPUTE WS-DIFERENCA-ABS = ZERO - WS-DIFERENCA
051700         ELSE
051800             MOVE WS-DIFERENCA         TO WS-DIFERENCA-ABS
051900         END-IF
052000         COMPUTE WS-RAZAO-DIF ROUNDED =
052100                 WS-DIFERENCA-ABS / WS-TEN-VALOR-1
052200         IF WS-RAZAO-DIF <= 0.100
052300             MOVE 1.0000               TO LKS-SCORE
052400             MOVE 0.9000               TO LKS-CONFIANCA
052500         ELSE
052600             MOVE ZERO                 TO LKS-SCORE
052700             MOVE 0.8000               TO LKS-CONFIANCA
052800         END-IF
052900     END-IF.
053000*
053100 P430-FIM.
053200*
053300 END PROGRAM TCM0310.
