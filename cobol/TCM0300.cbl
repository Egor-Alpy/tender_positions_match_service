000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 05/07/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: CASADOR DE CARACTERISTICAS - COMPARA AS CARACTERIS-
000800*           TICAS EXIGIDAS PELO ITEM DA LICITACAO COM OS ATRIBU-
000900*           TOS CADASTRADOS DE UM PRODUTO CANDIDATO E DEVOLVE O
001000*           ESCORE DE ADERENCIA, A CONFIANCA E A INDICACAO DE
001100*           ADEQUACAO. SUBROTINA CHAMADA PELO TCM0600, QUE POR
001200*           SUA VEZ CHAMA O TCM0310 PARA COMPARACOES NUMERICAS.
001300******************************************************************
001400* HISTORICO DE ALTERACOES
001500*-----------------------------------------------------------------
001600* 05/07/1989 - JRA - REQ 0011 - VERSAO INICIAL
001700* 30/04/1992 - MSF - REQ 0031 - INCLUIDA SIMILARIDADE POR
001800*              CONTENCAO DE TEXTO NO NOME DA CARACTERISTICA
001900* 21/09/1996 - PAC - REQ 0052 - INCLUIDA COMPARACAO CATEGORICA
002000*              POR CONTENCAO DE VALOR (TOLERANCIA DE TEXTO)
002100* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: SEM IMPACTO
002200*              NESTE PROGRAMA, REVISADO POR PRECAUCAO
002300* 12/09/2001 - LTV - REQ 0064 - PESOS DIFERENCIADOS PARA
002400*              CARACTERISTICAS OBRIGATORIAS E OPCIONAIS
002500* 14/03/2006 - RQZ - REQ 0078 - CHAMADA AO TCM0310 PARA
002600*              COMPARACOES NUMERICAS DE MEDIDA E PESO
002700* 19/02/2009 - RQZ - REQ 0087 - SIMILARIDADE DE NOME E COMPARACAO
002800*              CATEGORICA REVISTAS: CONTENCAO REAL E RATIO DE
002900*              CARACTERES EM P230/P250 (ANTES ERAM TESTE DE
003000*              PREFIXO E CONSTANTE FIXA), FAIXA DE MESMO GRUPO DE
003100*              SINONIMOS ACRESCENTADA A P250, E CONFIANCA PADRAO
003200*              DE 0.80 PARA CARACTERISTICA SEM ATRIBUTO CASADO
003300*              EM P210 (ANTES FICAVA ZERADA)
003400* 10/03/2009 - RQZ - REQ 0088 - CHAVES DE UM SO USO (ACHOU-
003500*              ATRIBUTO, VALOR-EH-NUMERICO E AS TRES DA CONTENCAO)
003600*              SAIRAM DOS GRUPOS E PASSARAM A 77-LEVEL; ACRES-
003700*              CENTADO REDEFINES DE WS-P310-VALOR-TENDER EM
003800*              PREFIXO / RESTO, PARA APOIAR FUTURA LEITURA DO
003900*              OPERADOR SEM CHAMAR O TCM0310
004000*-----------------------------------------------------------------
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. TCM0300.
004300 AUTHOR. J. R. ALMEIDA.
004400 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
004500 DATE-WRITTEN. 05/07/1989.
004600 DATE-COMPILED.
004700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700* ACUMULADORES DA AGREGACAO POR CARACTERISTICA (REQ 0064: PESO
005800* 1.00 PARA OBRIGATORIA, 0.50 PARA OPCIONAL).
005900*
006000 01 WS-AREA-AGREGACAO.
006100     05 WS-SOMA-SCORE                PIC 9(04)V9999.
006200     05 WS-SOMA-CONFIANCA            PIC 9(04)V9999.
006300     05 WS-SOMA-PESO                 PIC 9(04)V99.
006400     05 WS-PESO-CARACT               PIC 9V99.
006500     05 WS-MELHOR-COMBINADO          PIC 9V9999.
006600     05 WS-MELHOR-CONFIANCA          PIC 9V9999.
006700*
006800* CHAVE ISOLADA (77-LEVEL) - SE ACHOU ATRIBUTO CANDIDATO NO LOOP
006900* DE P220, SEM RELACAO COM O RESTO DA AGREGACAO.
007000*
007100 77 WS-ACHOU-ATRIBUTO            PIC X(01).
007200     88 ATRIBUTO-ACHADO          VALUE "S".
007300     88 ATRIBUTO-NAO-ACHADO      VALUE "N".
007400*
007500* AREA DE TRABALHO DA COMPARACAO DE UM PAR CARACTERISTICA X
007600* ATRIBUTO.
007700*
007800 01 WS-AREA-COMPARACAO.
007900     05 WS-SIMIL-NOME                PIC 9V9999.
008000     05 WS-SCORE-VALOR               PIC 9V9999.
008100     05 WS-CONF-VALOR                PIC 9V9999.
008200     05 WS-COMBINADO                 PIC 9V9999.
008300     05 WS-NOME-CARACT-ED            PIC X(30).
008400     05 WS-NOME-ATRIB-ED             PIC X(30).
008500     05 WS-NOME-CARACT-TAM           PIC 9(02) COMP.
008600     05 WS-NOME-ATRIB-TAM            PIC 9(02) COMP.
008700     05 WS-SIM-K                     PIC 9(02) COMP.
008800*
008900* CHAVE ISOLADA (77-LEVEL) - SE O VALOR DO ATRIBUTO EH NUMERICO.
009000*
009100 77 WS-VALOR-EH-NUMERICO         PIC X(01).
009200     88 VALOR-NUMERICO           VALUE "S".
009300     88 VALOR-NAO-NUMERICO       VALUE "N".
009400*
009500* AREA DE TRABALHO DA CONTENCAO DE TEXTO E DA RAZAO DE CARACTERES
009600* (REQ 0087: SIMILARIDADE REAL DE NOME E DE VALOR CATEGORICO, EM
009700* SUBSTITUICAO AOS TESTES DE PREFIXO FIXO E CONSTANTE 0.60 FIXA).
009800*
009900 01 WS-AREA-CONTENCAO.
010000     05 WS-CONT-MAIOR                PIC X(30).
010100     05 WS-CONT-MENOR                PIC X(30).
010200     05 WS-CONT-MAIOR-TAM            PIC 9(02) COMP.
010300     05 WS-CONT-MENOR-TAM            PIC 9(02) COMP.
010400     05 WS-CONT-LIMITE               PIC 9(02) COMP.
010500     05 WS-CONT-POS                  PIC 9(02) COMP.
010600     05 WS-CONT-J                    PIC 9(02) COMP.
010700     05 WS-CONT-OFFSET               PIC 9(02) COMP.
010800     05 WS-CONT-ACERTOS              PIC 9(02) COMP.
010900     05 FILLER                       PIC X(05).
011000*
011100* CHAVES ISOLADAS (77-LEVEL) DA COMPARACAO DE CONTENCAO.
011200*
011300 77 WS-ACHOU-CONTIDO             PIC X(01).
011400     88 CONTIDO-SIM              VALUE "S".
011500     88 CONTIDO-NAO              VALUE "N".
011600 77 WS-EH-IGUAL-CONT             PIC X(01).
011700     88 CONT-CARACTERES-IGUAIS   VALUE "S".
011800     88 CONT-CARACTERES-DIFEREM  VALUE "N".
011900 77 WS-ACHOU-CARACTER            PIC X(01).
012000     88 CARACTER-ACHADO          VALUE "S".
012100     88 CARACTER-NAO-ACHADO      VALUE "N".
012200*
012300* TABELA DE SINONIMOS DE VALORES CATEGORICOS (MESMO VOCABULARIO DO
012400* TCM0100, REPETIDA AQUI PORQUE ESTE PROGRAMA NAO RECEBE A TABELA
012500* POR LINKAGE - REQ 0087).
012600*
012700 01 WS-SINONIMOS-CATEG-VALORES.
012800     05 FILLER PIC X(14) VALUE "CHERNYJ".
012900     05 FILLER PIC X(14) VALUE "CHYORNYJ".
013000     05 FILLER PIC X(14) VALUE "CHORNYJ".
013100     05 FILLER PIC X(14) VALUE SPACES.
013200     05 FILLER PIC X(14) VALUE SPACES.
013300     05 FILLER PIC X(14) VALUE "BELYJ".
013400     05 FILLER PIC X(14) VALUE "BELIJ".
013500     05 FILLER PIC X(14) VALUE SPACES.
013600     05 FILLER PIC X(14) VALUE SPACES.
013700     05 FILLER PIC X(14) VALUE SPACES.
013800     05 FILLER PIC X(14) VALUE "KRASNYJ".
013900     05 FILLER PIC X(14) VALUE "KRASNIJ".
014000     05 FILLER PIC X(14) VALUE SPACES.
014100     05 FILLER PIC X(14) VALUE SPACES.
014200     05 FILLER PIC X(14) VALUE SPACES.
014300     05 FILLER PIC X(14) VALUE "SINIJ".
014400     05 FILLER PIC X(14) VALUE "SINIY".
014500     05 FILLER PIC X(14) VALUE SPACES.
014600     05 FILLER PIC X(14) VALUE SPACES.
014700     05 FILLER PIC X(14) VALUE SPACES.
014800     05 FILLER PIC X(14) VALUE "ZELENYJ".
014900     05 FILLER PIC X(14) VALUE "ZELENIJ".
015000     05 FILLER PIC X(14) VALUE SPACES.
015100     05 FILLER PIC X(14) VALUE SPACES.
015200     05 FILLER PIC X(14) VALUE SPACES.
015300     05 FILLER PIC X(14) VALUE "PAPKA".
015400     05 FILLER PIC X(14) VALUE "PAPOCHKA".
015500     05 FILLER PIC X(14) VALUE SPACES.
015600     05 FILLER PIC X(14) VALUE SPACES.
015700     05 FILLER PIC X(14) VALUE SPACES.
015800     05 FILLER PIC X(14) VALUE "RUCHKA".
015900     05 FILLER PIC X(14) VALUE "RUCHECHKA".
016000     05 FILLER PIC X(14) VALUE SPACES.
016100     05 FILLER PIC X(14) VALUE SPACES.
016200     05 FILLER PIC X(14) VALUE SPACES.
016300     05 FILLER PIC X(14) VALUE "KARANDASH".
016400     05 FILLER PIC X(14) VALUE "KARANDASHIK".
016500     05 FILLER PIC X(14) VALUE SPACES.
016600     05 FILLER PIC X(14) VALUE SPACES.
016700     05 FILLER PIC X(14) VALUE SPACES.
016800     05 FILLER PIC X(14) VALUE "KOMPYUTER".
016900     05 FILLER PIC X(14) VALUE "KOMPUTER".
017000     05 FILLER PIC X(14) VALUE SPACES.
017100     05 FILLER PIC X(14) VALUE SPACES.
017200     05 FILLER PIC X(14) VALUE SPACES.
017300     05 FILLER PIC X(14) VALUE "NOUTBUK".
017400     05 FILLER PIC X(14) VALUE "NOTEBUK".
017500     05 FILLER PIC X(14) VALUE SPACES.
017600     05 FILLER PIC X(14) VALUE SPACES.
017700     05 FILLER PIC X(14) VALUE SPACES.
017800     05 FILLER PIC X(14) VALUE "MONITOR".
017900     05 FILLER PIC X(14) VALUE "DISPLEJ".
018000     05 FILLER PIC X(14) VALUE SPACES.
018100     05 FILLER PIC X(14) VALUE SPACES.
018200     05 FILLER PIC X(14) VALUE SPACES.
018300     05 FILLER PIC X(14) VALUE "KLAVIATURA".
018400     05 FILLER PIC X(14) VALUE "KLAVA".
018500     05 FILLER PIC X(14) VALUE SPACES.
018600     05 FILLER PIC X(14) VALUE SPACES.
018700     05 FILLER PIC X(14) VALUE SPACES.
018800     05 FILLER PIC X(14) VALUE "MYSH".
018900     05 FILLER PIC X(14) VALUE "MYSHKA".
019000     05 FILLER PIC X(14) VALUE SPACES.
019100     05 FILLER PIC X(14) VALUE SPACES.
019200     05 FILLER PIC X(14) VALUE SPACES.
019300 01 WS-TAB-SINONIMOS-CATEG REDEFINES WS-SINONIMOS-CATEG-VALORES.
019400     05 WS-CTG-SIN-LINHA OCCURS 13 TIMES
019500                         INDEXED BY WS-CTG-SIN-IDX.
019600         10 WS-CTG-SIN-BASE          PIC X(14).
019700         10 WS-CTG-SIN-ALT OCCURS 4 TIMES
019800                           INDEXED BY WS-CTG-ALT-IDX PIC X(14).
019900*
020000 01 WS-AREA-GRUPO-SINONIMO.
020100     05 WS-ACHOU-CARACT-GRUPO        PIC X(01).
020200         88 CARACT-NO-GRUPO-SIM      VALUE "S".
020300         88 CARACT-NO-GRUPO-NAO      VALUE "N".
020400     05 WS-ACHOU-ATRIB-GRUPO         PIC X(01).
020500         88 ATRIB-NO-GRUPO-SIM       VALUE "S".
020600         88 ATRIB-NO-GRUPO-NAO       VALUE "N".
020700     05 WS-ACHOU-GRUPO-SINONIMO      PIC X(01).
020800         88 GRUPO-SINONIMO-SIM       VALUE "S".
020900         88 GRUPO-SINONIMO-NAO       VALUE "N".
021000     05 FILLER                       PIC X(05).
021100*
021200* PARAMETROS DE CHAMADA DO COMPARADOR NUMERICO (TCM0310).
021300*
021400 01 WS-P310-PARAMETROS.
021500     05 WS-P310-VALOR-TENDER         PIC X(30).
021600     05 WS-P310-VALOR-TENDER-R REDEFINES WS-P310-VALOR-TENDER.
021700         10 WS-P310-TENDER-PREFIXO   PIC X(02).
021800         10 WS-P310-TENDER-RESTO     PIC X(28).
021900     05 WS-P310-VALOR-PRODUTO        PIC X(30).
022000     05 WS-P310-SCORE                PIC 9V9999.
022100     05 WS-P310-CONFIANCA            PIC 9V9999.
022200*
022300* TABELA DE PALAVRAS QUE INDICAM VALOR NUMERICO (OPERADOR OU
022400* PALAVRA DE FAIXA) - MESMA REGRA DO EXTRATOR DE TERMOS (TCM0100)
022500*
022600 01 WS-TAB-INDICADOR-VALORES.
022700     05 FILLER                   PIC X(05) VALUE "GE".
022800     05 FILLER                   PIC X(05) VALUE "LE".
022900     05 FILLER                   PIC X(05) VALUE "GT".
023000     05 FILLER                   PIC X(05) VALUE "LT".
023100     05 FILLER                   PIC X(05) VALUE "RANGE".
023200 01 WS-TAB-INDICADOR REDEFINES WS-TAB-INDICADOR-VALORES.
023300     05 WS-INDICADOR OCCURS 5 TIMES
023400                      INDEXED BY WS-IND-IDX PIC X(05).
023500*
023600 LINKAGE SECTION.
023700*
023800 01 LKS-PRODUTO-HASH                 PIC X(16).
023900*
024000 01 LKS-QTD-CARACT                   PIC 9(02) COMP.
024100 01 LKS-TAB-CARACT.
024200     05 LKS-CAR-REGISTRO OCCURS 10 TIMES
024300                        INDEXED BY LKS-CAR-IDX.
024400         10 LKS-CAR-NOME                  PIC X(30).
024500         10 LKS-CAR-VALOR                 PIC X(30).
024600         10 LKS-CAR-OBRIGAT               PIC X(01).
024700*
024800 01 LKS-TAB-ATRIBUTOS.
024900     05 LKS-ATR-QTD                  PIC 9(04) COMP.
025000     05 LKS-ATR-REGISTRO OCCURS 2000 TIMES
025100                         INDEXED BY LKS-ATR-IDX.
025200         10 LKS-ATR-HASH              PIC X(16).
025300         10 LKS-ATR-NOME              PIC X(30).
025400         10 LKS-ATR-VALOR             PIC X(30).
025500         10 LKS-ATR-UNIDADE           PIC X(05).
025600*
025700 01 LKS-RESULTADO.
025800     05 LKS-SCORE-CARACT              PIC 9V9999.
025900     05 LKS-CONFIANCA                 PIC 9V9999.
026000     05 LKS-OBRIG-CASADAS             PIC 9(02) COMP.
026100     05 LKS-OBRIG-TOTAL               PIC 9(02) COMP.
026200     05 LKS-SUITABLE                  PIC X(01).
026300         88 CARACT-ADEQUADO           VALUE "S".
026400         88 CARACT-NAO-ADEQUADO       VALUE "N".
026500*
026600 PROCEDURE DIVISION USING LKS-PRODUTO-HASH
026700                          LKS-QTD-CARACT
026800                          LKS-TAB-CARACT
026900                          LKS-TAB-ATRIBUTOS
027000                          LKS-RESULTADO.
027100*
027200 MAIN-PROCEDURE.
027300*
027400     PERFORM P100-INICIALIZA         THRU P100-FIM.
027500     IF LKS-QTD-CARACT = ZERO
027600         MOVE 1.0000                  TO LKS-SCORE-CARACT
027700         MOVE 1.0000                  TO LKS-CONFIANCA
027800         SET CARACT-ADEQUADO          TO TRUE
027900     ELSE
028000         PERFORM P200-AVALIA-CARACTERISTICAS THRU P200-FIM
028100         PERFORM P900-FECHA-AGREGACAO THRU P900-FIM
028200     END-IF.
028300     GOBACK.
028400*
028500 P100-INICIALIZA.
028600*
028700     MOVE ZERO                        TO WS-SOMA-SCORE WS-SOMA-CONFIANCA
028800                                          WS-SOMA-PESO
028900                                          LKS-OBRIG-CASADAS
029000                                          LKS-OBRIG-TOTAL.
029100     SET CARACT-NAO-ADEQUADO          TO TRUE.
029200*
029300 P100-FIM.
029400*
029500 P200-AVALIA-CARACTERISTICAS.
029600*
029700     PERFORM P210-AVALIA-UMA-CARACT  THRU P210-FIM
029800             VARYING LKS-CAR-IDX FROM 1 BY 1
029900             UNTIL LKS-CAR-IDX > LKS-QTD-CARACT.
030000*
030100 P200-FIM.
030200*
030300 P210-AVALIA-UMA-CARACT.
030400*
030500     IF LKS-CAR-OBRIGAT (LKS-CAR-IDX) = "Y"
030600         ADD 1                        TO LKS-OBRIG-TOTAL
030700         MOVE 1.00                    TO WS-PESO-CARACT
030800     ELSE
030900         MOVE 0.50                    TO WS-PESO-CARACT
031000     END-IF.
031100*
031200     MOVE ZERO                        TO WS-MELHOR-COMBINADO.
031300     MOVE 0.8000                      TO WS-MELHOR-CONFIANCA.
031400     SET ATRIBUTO-NAO-ACHADO          TO TRUE.
031500     PERFORM P220-COMPARA-COM-ATRIBUTO THRU P220-FIM
031600             VARYING LKS-ATR-IDX FROM 1 BY 1
031700             UNTIL LKS-ATR-IDX > LKS-ATR-QTD.
031800*
031900     IF WS-MELHOR-COMBINADO > ZERO
032000         IF LKS-CAR-OBRIGAT (LKS-CAR-IDX) = "Y"
032100             ADD 1                    TO LKS-OBRIG-CASADAS
032200         END-IF
032300     END-IF.
032400     COMPUTE WS-SOMA-SCORE ROUNDED =
032500             WS-SOMA-SCORE + WS-MELHOR-COMBINADO * WS-PESO-CARACT.
032600     COMPUTE WS-SOMA-CONFIANCA ROUNDED =
032700             WS-SOMA-CONFIANCA + WS-MELHOR-CONFIANCA * WS-PESO-CARACT.
032800     ADD WS-PESO-CARACT               TO WS-SOMA-PESO.
032900*
033000 P210-FIM.
033100*
033200* COMPARA A CARACTERISTICA CORRENTE (LKS-CAR-IDX) COM UM ATRIBUTO
033300* DO PRODUTO (LKS-ATR-IDX), QUANDO O HASH DO ATRIBUTO PERTENCE AO
033400* PRODUTO CANDIDATO E A SIMILARIDADE DE NOME E >= 0.80.
033500*
033600 P220-COMPARA-COM-ATRIBUTO.
033700*
033800     IF LKS-ATR-HASH (LKS-ATR-IDX) = LKS-PRODUTO-HASH
033900         PERFORM P230-CALCULA-SIMIL-NOME THRU P230-FIM
034000         IF WS-SIMIL-NOME >= 0.8000
034100             PERFORM P240-CALCULA-VALOR   THRU P240-FIM
034200             COMPUTE WS-COMBINADO ROUNDED =
034300                     WS-SIMIL-NOME * WS-SCORE-VALOR
034400             IF WS-COMBINADO > WS-MELHOR-COMBINADO
034500                 MOVE WS-COMBINADO        TO WS-MELHOR-COMBINADO
034600                 MOVE WS-CONF-VALOR       TO WS-MELHOR-CONFIANCA
034700             END-IF
034800         END-IF
034900     END-IF.
035000*
035100 P220-FIM.
035200*
035300* SIMILARIDADE DE NOME: 1.00 QUANDO IGUAIS (SEM DIFERENCIAR
035400* CAIXA), 0.90 QUANDO UM NOME ESTA REALMENTE CONTIDO NO OUTRO
035500* (P234-VERIFICA-CONTENCAO), CASO CONTRARIO A RAZAO DE CARACTERES
035600* COINCIDENTES ENTRE OS DOIS NOMES (P237-CALCULA-RATIO-CARACT) -
035700* REQ 0031, REVISTA PELA REQ 0087 PARA SUBSTITUIR O PREFIXO FIXO
035800* E A CONSTANTE 0.60 POR CALCULO REAL DE CONTENCAO E DE RATIO.
035900*
036000 P230-CALCULA-SIMIL-NOME.
036100*
036200     MOVE LKS-CAR-NOME (LKS-CAR-IDX)  TO WS-NOME-CARACT-ED.
036300     MOVE LKS-ATR-NOME (LKS-ATR-IDX)  TO WS-NOME-ATRIB-ED.
036400     INSPECT WS-NOME-CARACT-ED CONVERTING
036500             "abcdefghijklmnopqrstuvwxyz" TO
036600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700     INSPECT WS-NOME-ATRIB-ED CONVERTING
036800             "abcdefghijklmnopqrstuvwxyz" TO
036900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037000     IF WS-NOME-CARACT-ED = WS-NOME-ATRIB-ED
037100         MOVE 1.0000                  TO WS-SIMIL-NOME
037200     ELSE
037300         PERFORM P231-MEDE-NOMES         THRU P231-FIM
037400         PERFORM P234-VERIFICA-CONTENCAO THRU P234-FIM
037500         IF CONTIDO-SIM
037600             MOVE 0.9000               TO WS-SIMIL-NOME
037700         ELSE
037800             PERFORM P237-CALCULA-RATIO-CARACT THRU P237-FIM
037900         END-IF
038000     END-IF.
038100*
038200 P230-FIM.
038300*
038400* MEDE O TAMANHO UTIL (SEM BRANCOS A DIREITA) DOS DOIS NOMES/
038500* VALORES JA EDITADOS EM WS-NOME-CARACT-ED E WS-NOME-ATRIB-ED,
038600* PARA USO NA CONTENCAO E NA RATIO DE CARACTERES - REQ 0087.
038700*
038800 P231-MEDE-NOMES.
038900*
039000     MOVE 1                           TO WS-NOME-CARACT-TAM.
039100     MOVE 1                           TO WS-NOME-ATRIB-TAM.
039200     PERFORM P232-MEDE-CARACT-POS     THRU P232-FIM
039300             VARYING WS-SIM-K FROM 1 BY 1
039400             UNTIL WS-SIM-K > 30.
039500     PERFORM P233-MEDE-ATRIB-POS      THRU P233-FIM
039600             VARYING WS-SIM-K FROM 1 BY 1
039700             UNTIL WS-SIM-K > 30.
039800*
039900 P231-FIM.
040000*
040100 P232-MEDE-CARACT-POS.
040200*
040300     IF WS-NOME-CARACT-ED (WS-SIM-K:1) NOT = SPACE
040400         MOVE WS-SIM-K                TO WS-NOME-CARACT-TAM
040500     END-IF.
040600*
040700 P232-FIM.
040800*
040900 P233-MEDE-ATRIB-POS.
041000*
041100     IF WS-NOME-ATRIB-ED (WS-SIM-K:1) NOT = SPACE
041200         MOVE WS-SIM-K                TO WS-NOME-ATRIB-TAM
041300     END-IF.
041400*
041500 P233-FIM.
041600*
041700* CONTENCAO REAL DE TEXTO: O MENOR DOS DOIS NOMES/VALORES E
041800* PROCURADO CARACTER A CARACTER DENTRO DO MAIOR, EM TODAS AS
041900* POSICOES POSSIVEIS - REQ 0087.
042000*
042100 P234-VERIFICA-CONTENCAO.
042200*
042300     IF WS-NOME-ATRIB-TAM >= WS-NOME-CARACT-TAM
042400         MOVE WS-NOME-ATRIB-ED        TO WS-CONT-MAIOR
042500         MOVE WS-NOME-ATRIB-TAM       TO WS-CONT-MAIOR-TAM
042600         MOVE WS-NOME-CARACT-ED       TO WS-CONT-MENOR
042700         MOVE WS-NOME-CARACT-TAM      TO WS-CONT-MENOR-TAM
042800     ELSE
042900         MOVE WS-NOME-CARACT-ED       TO WS-CONT-MAIOR
043000         MOVE WS-NOME-CARACT-TAM      TO WS-CONT-MAIOR-TAM
043100         MOVE WS-NOME-ATRIB-ED        TO WS-CONT-MENOR
043200         MOVE WS-NOME-ATRIB-TAM       TO WS-CONT-MENOR-TAM
043300     END-IF.
043400     SET CONTIDO-NAO                  TO TRUE.
043500     IF WS-CONT-MENOR-TAM > ZERO AND
043600             WS-CONT-MENOR-TAM NOT > WS-CONT-MAIOR-TAM
043700         COMPUTE WS-CONT-LIMITE =
043800                 WS-CONT-MAIOR-TAM - WS-CONT-MENOR-TAM + 1
043900         PERFORM P235-TESTA-POSICAO   THRU P235-FIM
044000                 VARYING WS-CONT-POS FROM 1 BY 1
044100                 UNTIL WS-CONT-POS > WS-CONT-LIMITE OR CONTIDO-SIM
044200     END-IF.
044300*
044400 P234-FIM.
044500*
044600 P235-TESTA-POSICAO.
044700*
044800     SET CONT-CARACTERES-IGUAIS       TO TRUE.
044900     PERFORM P236-COMPARA-CARACTER    THRU P236-FIM
045000             VARYING WS-CONT-J FROM 1 BY 1
045100             UNTIL WS-CONT-J > WS-CONT-MENOR-TAM
045200                 OR CONT-CARACTERES-DIFEREM.
045300     IF CONT-CARACTERES-IGUAIS
045400         SET CONTIDO-SIM              TO TRUE
045500     END-IF.
045600*
045700 P235-FIM.
045800*
045900 P236-COMPARA-CARACTER.
046000*
046100     COMPUTE WS-CONT-OFFSET = WS-CONT-POS + WS-CONT-J - 1.
046200     IF WS-CONT-MAIOR (WS-CONT-OFFSET:1)
046300             NOT = WS-CONT-MENOR (WS-CONT-J:1)
046400         SET CONT-CARACTERES-DIFEREM  TO TRUE
046500     END-IF.
046600*
046700 P236-FIM.
046800*
046900* RATIO DE CARACTERES: PARA CADA CARACTER DO MENOR, VERIFICA SE
047000* ELE APARECE EM ALGUMA POSICAO DO MAIOR; A SIMILARIDADE E O
047100* NUMERO DE ACERTOS DIVIDIDO PELO TAMANHO DO MAIOR - REQ 0087.
047200*
047300 P237-CALCULA-RATIO-CARACT.
047400*
047500     MOVE ZERO                        TO WS-CONT-ACERTOS.
047600     IF WS-CONT-MENOR-TAM > ZERO
047700         PERFORM P238-CONTA-CARACTER  THRU P238-FIM
047800                 VARYING WS-CONT-J FROM 1 BY 1
047900                 UNTIL WS-CONT-J > WS-CONT-MENOR-TAM
048000     END-IF.
048100     IF WS-CONT-MAIOR-TAM > ZERO
048200         COMPUTE WS-SIMIL-NOME ROUNDED =
048300                 WS-CONT-ACERTOS / WS-CONT-MAIOR-TAM
048400     ELSE
048500         MOVE ZERO                    TO WS-SIMIL-NOME
048600     END-IF.
048700*
048800 P237-FIM.
048900*
049000 P238-CONTA-CARACTER.
049100*
049200     SET CARACTER-NAO-ACHADO          TO TRUE.
049300     PERFORM P239-PROCURA-CARACTER    THRU P239-FIM
049400             VARYING WS-CONT-POS FROM 1 BY 1
049500             UNTIL WS-CONT-POS > WS-CONT-MAIOR-TAM
049600                 OR CARACTER-ACHADO.
049700     IF CARACTER-ACHADO
049800         ADD 1                        TO WS-CONT-ACERTOS
049900     END-IF.
050000*
050100 P238-FIM.
050200*
050300 P239-PROCURA-CARACTER.
050400*
050500     IF WS-CONT-MENOR (WS-CONT-J:1) = WS-CONT-MAIOR (WS-CONT-POS:1)
050600         SET CARACTER-ACHADO          TO TRUE
050700     END-IF.
050800*
050900 P239-FIM.
051000*
051100* DECIDE SE A COMPARACAO DE VALOR E QUANTITATIVA (CHAMANDO O
051200* TCM0310) OU CATEGORICA (RESOLVIDA AQUI MESMO).
051300*
051400 P240-CALCULA-VALOR.
051500*
051600     SET VALOR-NAO-NUMERICO           TO TRUE.
051700     IF LKS-CAR-VALOR (LKS-CAR-IDX) (1:1) IS NUMERIC
051800         SET VALOR-NUMERICO           TO TRUE
051900     ELSE
052000         PERFORM P245-VERIFICA-INDICADOR THRU P245-FIM
052100                 VARYING WS-IND-IDX FROM 1 BY 1
052200                 UNTIL WS-IND-IDX > 5 OR VALOR-NUMERICO
052300     END-IF.
052400*
052500     IF VALOR-NUMERICO
052600         MOVE LKS-CAR-VALOR (LKS-CAR-IDX) TO WS-P310-VALOR-TENDER
052700         MOVE LKS-ATR-VALOR (LKS-ATR-IDX) TO WS-P310-VALOR-PRODUTO
052800         CALL "TCM0310"    USING WS-P310-PARAMETROS
052900         MOVE WS-P310-SCORE            TO WS-SCORE-VALOR
053000         MOVE WS-P310-CONFIANCA        TO WS-CONF-VALOR
053100     ELSE
053200         PERFORM P250-COMPARA-CATEGORICO THRU P250-FIM
053300     END-IF.
053400*
053500 P240-FIM.
053600*
053700 P245-VERIFICA-INDICADOR.
053800*
053900     IF LKS-CAR-VALOR (LKS-CAR-IDX) (1:5) = WS-INDICADOR (WS-IND-IDX)
054000         SET VALOR-NUMERICO            TO TRUE
054100     END-IF.
054200*
054300 P245-FIM.
054400*
054500* COMPARACAO CATEGORICA, 5 FAIXAS (REQ 0052, REVISTA PELA REQ 0087
054600* PARA ACRESCENTAR O MESMO GRUPO DE SINONIMOS E A RATIO DE
054700* CARACTERES, QUE FALTAVAM, E SUBSTITUIR O TESTE DE IGUALDADE
054800* MORTO POR CONTENCAO REAL):
054900*   EXATA                             -> 1.00/1.00
055000*   MESMO GRUPO DE SINONIMOS          -> 0.90/0.95
055100*   CONTENCAO COM MAIS DE 3 CARACTERES -> 0.70/0.85
055200*   RATIO DE CARACTERES >= 0.85        -> 0.60/RATIO
055300*   CASO CONTRARIO                    -> 0/0.90
055400*
055500 P250-COMPARA-CATEGORICO.
055600*
055700     MOVE LKS-CAR-VALOR (LKS-CAR-IDX) TO WS-NOME-CARACT-ED.
055800     MOVE LKS-ATR-VALOR (LKS-ATR-IDX) TO WS-NOME-ATRIB-ED.
055900     INSPECT WS-NOME-CARACT-ED CONVERTING
056000             "abcdefghijklmnopqrstuvwxyz" TO
056100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056200     INSPECT WS-NOME-ATRIB-ED CONVERTING
056300             "abcdefghijklmnopqrstuvwxyz" TO
056400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056500     IF WS-NOME-CARACT-ED = WS-NOME-ATRIB-ED
056600         MOVE 1.0000                  TO WS-SCORE-VALOR
056700         MOVE 1.0000                  TO WS-CONF-VALOR
056800     ELSE
056900         PERFORM P231-MEDE-NOMES         THRU P231-FIM
057000         SET GRUPO-SINONIMO-NAO          TO TRUE
057100         PERFORM P251-VERIFICA-SINONIMO  THRU P251-FIM
057200                 VARYING WS-CTG-SIN-IDX FROM 1 BY 1
057300                 UNTIL WS-CTG-SIN-IDX > 13 OR GRUPO-SINONIMO-SIM
057400         IF GRUPO-SINONIMO-SIM
057500             MOVE 0.9000               TO WS-SCORE-VALOR
057600             MOVE 0.9500               TO WS-CONF-VALOR
057700         ELSE
057800             PERFORM P234-VERIFICA-CONTENCAO THRU P234-FIM
057900             IF CONTIDO-SIM AND WS-CONT-MENOR-TAM > 3
058000                 MOVE 0.7000           TO WS-SCORE-VALOR
058100                 MOVE 0.8500           TO WS-CONF-VALOR
058200             ELSE
058300                 PERFORM P237-CALCULA-RATIO-CARACT THRU P237-FIM
058400                 IF WS-SIMIL-NOME NOT < 0.8500
058500                     MOVE 0.6000        TO WS-SCORE-VALOR
058600                     MOVE WS-SIMIL-NOME TO WS-CONF-VALOR
058700                 ELSE
058800                     MOVE ZERO          TO WS-SCORE-VALOR
058900                     MOVE 0.9000        TO WS-CONF-VALOR
059000                 END-IF
059100             END-IF
059200         END-IF
059300     END-IF.
059400*
059500 P250-FIM.
059600*
059700* VERIFICA SE O VALOR DA CARACTERISTICA E O VALOR DO ATRIBUTO
059800* PERTENCEM A UMA MESMA LINHA (BASE OU ALTERNATIVA) DA TABELA DE
059900* SINONIMOS DE VALORES CATEGORICOS - REQ 0087.
060000*
060100 P251-VERIFICA-SINONIMO.
060200*
060300     SET CARACT-NO-GRUPO-NAO          TO TRUE.
060400     SET ATRIB-NO-GRUPO-NAO           TO TRUE.
060500     PERFORM P252-TESTA-CARACT-GRUPO  THRU P252-FIM.
060600     PERFORM P253-TESTA-ATRIB-GRUPO   THRU P253-FIM.
060700     IF CARACT-NO-GRUPO-SIM AND ATRIB-NO-GRUPO-SIM
060800         SET GRUPO-SINONIMO-SIM       TO TRUE
060900     END-IF.
061000*
061100 P251-FIM.
061200*
061300 P252-TESTA-CARACT-GRUPO.
061400*
061500     IF WS-NOME-CARACT-ED (1:14) = WS-CTG-SIN-BASE (WS-CTG-SIN-IDX)
061600         SET CARACT-NO-GRUPO-SIM      TO TRUE
061700     ELSE
061800         PERFORM P254-TESTA-CARACT-ALT THRU P254-FIM
061900                 VARYING WS-CTG-ALT-IDX FROM 1 BY 1
062000                 UNTIL WS-CTG-ALT-IDX > 4 OR CARACT-NO-GRUPO-SIM
062100     END-IF.
062200*
062300 P252-FIM.
062400*
062500 P253-TESTA-ATRIB-GRUPO.
062600*
062700     IF WS-NOME-ATRIB-ED (1:14) = WS-CTG-SIN-BASE (WS-CTG-SIN-IDX)
062800         SET ATRIB-NO-GRUPO-SIM       TO TRUE
062900     ELSE
063000         PERFORM P255-TESTA-ATRIB-ALT THRU P255-FIM
063100                 VARYING WS-CTG-ALT-IDX FROM 1 BY 1
063200                 UNTIL WS-CTG-ALT-IDX > 4 OR ATRIB-NO-GRUPO-SIM
063300     END-IF.
063400*
063500 P253-FIM.
063600*
063700 P254-TESTA-CARACT-ALT.
063800*
063900     IF WS-CTG-SIN-ALT (WS-CTG-SIN-IDX, WS-CTG-ALT-IDX) NOT = SPACES
064000             AND WS-NOME-CARACT-ED (1:14) =
064100                 WS-CTG-SIN-ALT (WS-CTG-SIN-IDX, WS-CTG-ALT-IDX)
064200         SET CARACT-NO-GRUPO-SIM      TO TRUE
064300     END-IF.
064400*
064500 P254-FIM.
064600*
064700 P255-TESTA-ATRIB-ALT.
064800*
064900     IF WS-CTG-SIN-ALT (WS-CTG-SIN-IDX, WS-CTG-ALT-IDX) NOT = SPACES
065000             AND WS-NOME-ATRIB-ED (1:14) =
065100                 WS-CTG-SIN-ALT (WS-CTG-SIN-IDX, WS-CTG-ALT-IDX)
065200         SET ATRIB-NO-GRUPO-SIM       TO TRUE
065300     END-IF.
065400*
065500 P255-FIM.
065600*
065700* FECHAMENTO DA AGREGACAO: MEDIA PONDERADA DE SCORE E CONFIANCA,
065800* ADEQUACAO SOMENTE QUANDO TODAS AS OBRIGATORIAS FORAM CASADAS.
065900*
066000 P900-FECHA-AGREGACAO.
066100*
066200     IF WS-SOMA-PESO > ZERO
066300         COMPUTE LKS-SCORE-CARACT ROUNDED =
066400                 WS-SOMA-SCORE / WS-SOMA-PESO
066500         COMPUTE LKS-CONFIANCA ROUNDED =
066600                 WS-SOMA-CONFIANCA / WS-SOMA-PESO
066700     ELSE
066800         MOVE ZERO                    TO LKS-SCORE-CARACT LKS-CONFIANCA
066900     END-IF.
067000     IF LKS-OBRIG-CASADAS = LKS-OBRIG-TOTAL
067100         SET CARACT-ADEQUADO          TO TRUE
067200     ELSE
067300         SET CARACT-NAO-ADEQUADO      TO TRUE
067400     END-IF.
067500*
067600 P900-FIM.
067700*
067800 END PROGRAM TCM0300.
