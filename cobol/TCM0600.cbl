000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 02/08/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: MOTOR DE CASAMENTO POR ITEM - PARA CADA CANDIDATO
000800*           ENCONTRADO PELO TCM0200, CHAMA O TCM0300 (CARACTERIS-
000900*           TICAS) E O TCM0400 (TEXTO), APLICA O BONUS DE PRECO DO
001000*           MELHOR FORNECEDOR, ORDENA OS CANDIDATOS SOBREVIVENTES
001100*           POR NOTA FINAL VIA SORT E DEVOLVE OS 10 MELHORES PARA
001200*           O TCM0000 GRAVAR NO ARQUIVO DE SAIDA.
001300******************************************************************
001400* HISTORICO DE ALTERACOES
001500*-----------------------------------------------------------------
001600* 02/08/1989 - JRA - REQ 0014 - VERSAO INICIAL, SEM PRE-FILTRO E
001700*              SEM BONUS DE PRECO
001800* 14/11/1990 - MSF - REQ 0021 - INCLUIDO PRE-FILTRO POR TEXTO E
001900*              CLASSIFICACAO QUANDO HA MAIS DE 50 CANDIDATOS
002000* 08/07/1994 - PAC - REQ 0040 - INCLUIDO BONUS DE PRECO DO MELHOR
002100*              FORNECEDOR (RAZAO PRECO/PRECO DE REFERENCIA)
002200* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: SEM IMPACTO
002300*              NESTE PROGRAMA, REVISADO POR PRECAUCAO
002400* 11/03/2003 - LTV - REQ 0069 - SUBSTITUIDA A SELECAO SEQUENCIAL
002500*              DOS 10 MELHORES PELO SORT DE CANDIDATOS
002600* 09/10/2007 - RQZ - REQ 0081 - REVISAO DE COMENTARIOS
002700* 05/02/2009 - RQZ - REQ 0086 - P160-AVALIA-PREFILTRO TESTAVA A
002800*              FLAG BRUTA DE CLASSIFICACAO (SO 1.0000 OU 0.5000,
002900*              NUNCA CAINDO ABAIXO DO LIMITE) EM VEZ DA NOTA
003000*              COMBINADA DEVOLVIDA PELO TCM0500 - CORRIGIDO O
003100*              TESTE DE EXCLUSAO PARA USAR A NOTA COMBINADA
003200* 19/02/2009 - RQZ - REQ 0087 - O BONUS DE PRECO EM
003300*              P300-BUSCA-MELHOR-FORNEC FAZIA (2.0 - RAZAO) SEM
003400*              DIVIDIR PELO LIMITE DE 1.20, DE MODO QUE A RAZAO
003500*              NO LIMITE VIRAVA PENALIDADE (~0.80) EM VEZ DE
003600*              FICAR NO TETO DO BONUS - CORRIGIDA A FORMULA PARA
003700*              (2.0 - RAZAO / LIMITE)
003800* 10/03/2009 - RQZ - REQ 0088 - OS LIMITES DE PREFILTRO E DE BONUS
003900*              DE PRECO SAIRAM DOS GRUPOS DE CONSTANTES E PASSARAM
004000*              A 77-LEVEL, PADRAO DO NUCLEO
004100*-----------------------------------------------------------------
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. TCM0600.
004400 AUTHOR. J. R. ALMEIDA.
004500 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
004600 DATE-WRITTEN. 02/08/1989.
004700 DATE-COMPILED.
004800 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SORT-CANDIDATOS ASSIGN TO "SORTWK1".
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 SD  SORT-CANDIDATOS.
006200 01  SR-CANDIDATO-REC.
006300     05 SR-SCORE-FINAL                PIC 9(01)V9(04).
006400     05 SR-HASH                       PIC X(16).
006500     05 SR-CHAR-SCORE                 PIC 9(01)V9(04).
006600     05 SR-OBRIG-CASADAS              PIC 9(02).
006700     05 SR-OBRIG-TOTAL                PIC 9(02).
006800     05 SR-MELHOR-FORNEC              PIC X(12).
006900     05 SR-SCORE-FORNEC               PIC 9(01)V9(04).
007000     05 FILLER                        PIC X(10).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400* TABELA DOS CANDIDATOS QUE SOBREVIVERAM AO PRE-FILTRO E AO
007500* CASAMENTO DE CARACTERISTICAS - ENTRAM AQUI PARA SEREM ENVIADOS
007600* AO SORT.
007700*
007800 01 WS-AREA-SOBREVIVENTES.
007900     05 WS-QTD-SOBREVIVENTES         PIC 9(03) COMP VALUE ZERO.
008000     05 WS-SOBREVIVENTE OCCURS 100 TIMES
008100                        INDEXED BY WS-SOB-IDX.
008200         10 WS-SOB-SCORE-FINAL        PIC 9(01)V9(04).
008300         10 WS-SOB-HASH               PIC X(16).
008400         10 WS-SOB-CHAR-SCORE         PIC 9(01)V9(04).
008500         10 WS-SOB-OBRIG-CASADAS      PIC 9(02).
008600         10 WS-SOB-OBRIG-TOTAL        PIC 9(02).
008700         10 WS-SOB-MELHOR-FORNEC      PIC X(12).
008800         10 WS-SOB-SCORE-FORNEC       PIC 9(01)V9(04).
008900     05 FILLER                       PIC X(05).
009000*
009100* MARCACAO DE CANDIDATOS EXCLUIDOS PELO PRE-FILTRO (REQ 0021).
009200*
009300 01 WS-TAB-EXCLUSAO.
009400     05 WS-EXCLUIDO OCCURS 100 TIMES PIC X(01).
009500     05 FILLER                       PIC X(05).
009600*
009700 77 WS-LIMITE-QTD-PREFILTRO      PIC 9(03) COMP VALUE 50.
009800 77 WS-LIMITE-SIMILAR-BAIXA      PIC 9V9999 VALUE 0.3500.
009900*
010000* AREA DE TRABALHO DO PRE-FILTRO
010100*
010200 01 WS-AREA-PREFILTRO.
010300     05 WS-PRE-IDX                   PIC 9(03) COMP.
010400     05 WS-POS-CATALOGO              PIC 9(03) COMP.
010500     05 WS-SIMILAR-CLASSIF           PIC 9V9999.
010600     05 WS-P400-SCORE-RAPIDO         PIC 9V9999.
010700     05 FILLER                       PIC X(05).
010800*
010900* AREA DE RESULTADO DO CASADOR DE CARACTERISTICAS (TCM0300)
011000*
011100 01 WS-P300-RESULTADO.
011200     05 WS-P300-SCORE-CARACT          PIC 9V9999.
011300     05 WS-P300-CONFIANCA             PIC 9V9999.
011400     05 WS-P300-OBRIG-CASADAS         PIC 9(02) COMP.
011500     05 WS-P300-OBRIG-TOTAL           PIC 9(02) COMP.
011600     05 WS-P300-SUITABLE              PIC X(01).
011700         88 P300-ADEQUADO             VALUE "S".
011800         88 P300-NAO-ADEQUADO         VALUE "N".
011900     05 FILLER                        PIC X(05).
012000*
012100* AREA DE ENVIO DO REGISTRO DE PRODUTO AO TCM0400 (TEXTO)
012200*
012300 01 WS-P400-PRODUTO-REG.
012400     05 WS-P400-HASH                  PIC X(16).
012500     05 WS-P400-COD-OKPD2             PIC X(20).
012600     05 WS-P400-NOME-OKPD2            PIC X(40).
012700     05 WS-P400-TITULO                PIC X(60).
012800     05 WS-P400-MARCA                 PIC X(20).
012900     05 WS-P400-QTD-FORNEC            PIC 9(03).
013000     05 WS-P400-QTD-ATRIB             PIC 9(02).
013100     05 FILLER                        PIC X(05).
013200*
013300 01 WS-P400-SCORE-TEXTO               PIC 9V9999.
013400*
013500* AREA DE CHAMADA DO COMBINADOR DE NOTAS (TCM0500), USADA APENAS
013600* NO PRE-FILTRO.
013700*
013800 01 WS-P500-PARAMETROS.
013900     05 WS-P500-SCORE-TEXTO           PIC 9V9999.
014000     05 WS-P500-SCORE-SIMILARIDADE    PIC 9V9999.
014100     05 WS-P500-SCORE-COMBINADO       PIC 9V9999.
014200     05 FILLER                        PIC X(05).
014300*
014400* AREA DE CALCULO DO ESCORE FINAL E DO BONUS DE PRECO DO MELHOR
014500* FORNECEDOR (REQ 0040).
014600*
014700 01 WS-AREA-ESCORE-FINAL.
014800     05 WS-CAN-IDX                    PIC 9(03) COMP.
014900     05 WS-SCORE-FINAL                PIC 9(01)V9(04).
015000     05 WS-MELHOR-PRECO               PIC 9(09)V99.
015100     05 WS-MELHOR-FORNEC-CHAVE        PIC X(12).
015200     05 WS-QTD-FORNEC-CANDIDATO       PIC 9(04) COMP.
015300     05 WS-SCORE-FORNEC               PIC 9(01)V9(04).
015400     05 WS-ACHOU-FORNEC               PIC X(01).
015500         88 FORNEC-ACHADO             VALUE "S".
015600         88 FORNEC-NAO-ACHADO         VALUE "N".
015700     05 FILLER                        PIC X(05).
015800*
015900* RAZAO PRECO DO MELHOR FORNECEDOR / PRECO UNITARIO DO ITEM DA
016000* LICITACAO - REDEFINIDA EM PARTE INTEIRA/DECIMAL PARA CONFERIR
016100* SE ULTRAPASSOU A TOLERANCIA DE 20% (REQ 0040).
016200*
016300 01 WS-AREA-RAZAO.
016400     05 WS-RAZAO-PRECO                PIC 9(03)V9999.
016500 01 WS-AREA-RAZAO-R REDEFINES WS-AREA-RAZAO.
016600     05 WS-RAZAO-INTEIRO              PIC 9(03).
016700     05 WS-RAZAO-DECIMAL              PIC 9(04).
016800*
016900 77 WS-LIMITE-RAZAO-BONUS         PIC 9(01)V9999 VALUE 1.2000.
017000 77 WS-BASE-BONUS                 PIC 9(01)V9999 VALUE 2.0000.
017100*
017200* CONTROLE DO SORT E DA EXTRACAO DOS 10 MELHORES (REQ 0069)
017300*
017400 01 WS-AREA-SORT.
017500     05 WS-FRN-IDX                    PIC 9(04) COMP.
017600     05 WS-ACUM-FORNEC-ITEM           PIC 9(04) COMP.
017700     05 WS-SORT-FIM                   PIC X(01).
017800         88 SORT-TERMINOU             VALUE "S".
017900         88 SORT-CONTINUA             VALUE "N".
018000     05 FILLER                        PIC X(05).
018100*
018200 LINKAGE SECTION.
018300*
018400 01 LKS-ITEM-REG.
018500     05 LKS-ITEM-ID                    PIC 9(06).
018600     05 LKS-ITEM-ID-ALFA REDEFINES LKS-ITEM-ID PIC X(06).
018700     05 LKS-ITEM-NOME                  PIC X(60).
018800     05 LKS-ITEM-COD-OKPD2             PIC X(20).
018900     05 LKS-ITEM-QUANTIDADE            PIC 9(07).
019000     05 LKS-ITEM-PRECO-UNIT            PIC 9(09)V99.
019100     05 LKS-ITEM-QTD-CARACT            PIC 9(02).
019200*
019300 01 LKS-QTD-CARACT                     PIC 9(02) COMP.
019400 01 LKS-TAB-CARACT.
019500     05 LKS-CAR-REGISTRO OCCURS 10 TIMES
019600                        INDEXED BY LKS-CAR-IDX.
019700         10 LKS-CAR-NOME                   PIC X(30).
019800         10 LKS-CAR-VALOR                  PIC X(30).
019900         10 LKS-CAR-OBRIGAT                PIC X(01).
020000*
020100 01 LKS-QTD-TERMOS                     PIC 9(03) COMP.
020200 01 LKS-TAB-TERMOS.
020300     05 LKS-TERMO-REGISTRO OCCURS 40 TIMES
020400                          INDEXED BY LKS-TER-IDX.
020500         10 LKS-TERMO-TEXTO                PIC X(30).
020600         10 LKS-TERMO-PESO                 PIC 9V99.
020700*
020800 01 LKS-QTD-CANDIDATOS                 PIC 9(03) COMP.
020900 01 LKS-TAB-CANDIDATOS.
021000     05 LKS-CANDIDATO OCCURS 100 TIMES
021100                      INDEXED BY LKS-CAN-IDX PIC X(16).
021200*
021300 01 LKS-TAB-CATALOGO.
021400     05 LKS-CAT-QTD                    PIC 9(03) COMP.
021500     05 LKS-CAT-PRODUTO OCCURS 200 TIMES
021600                        INDEXED BY LKS-CAT-IDX.
021700         10 LKS-CAT-HASH                PIC X(16).
021800         10 LKS-CAT-COD-OKPD2           PIC X(20).
021900         10 LKS-CAT-COD-OKPD2-R REDEFINES LKS-CAT-COD-OKPD2.
022000             15 LKS-CAT-COD-SEG1        PIC X(04).
022100             15 LKS-CAT-COD-RESTO       PIC X(16).
022200         10 LKS-CAT-NOME-OKPD2          PIC X(40).
022300         10 LKS-CAT-TITULO              PIC X(60).
022400         10 LKS-CAT-MARCA               PIC X(20).
022500         10 LKS-CAT-QTD-FORNEC          PIC 9(03).
022600         10 LKS-CAT-QTD-ATRIB           PIC 9(02).
022700*
022800 01 LKS-TAB-ATRIBUTOS.
022900     05 LKS-ATR-QTD                    PIC 9(04) COMP.
023000     05 LKS-ATR-REGISTRO OCCURS 2000 TIMES
023100                        INDEXED BY LKS-ATR-IDX.
023200         10 LKS-ATR-HASH                PIC X(16).
023300         10 LKS-ATR-NOME                PIC X(30).
023400         10 LKS-ATR-VALOR               PIC X(30).
023500         10 LKS-ATR-UNIDADE             PIC X(05).
023600*
023700 01 LKS-TAB-FORNECEDORES.
023800     05 LKS-FRN-QTD                    PIC 9(04) COMP.
023900     05 LKS-FRN-REGISTRO OCCURS 2000 TIMES
024000                        INDEXED BY LKS-FRN-IDX.
024100         10 LKS-FRN-HASH                PIC X(16).
024200         10 LKS-FRN-CHAVE               PIC X(12).
024300         10 LKS-FRN-NOME                PIC X(40).
024400         10 LKS-FRN-PRECO               PIC 9(09)V99.
024500*
024600 01 LKS-QTD-MANTIDOS                   PIC 9(02) COMP.
024700 01 LKS-TAB-MANTIDOS.
024800     05 LKS-MAT-REGISTRO OCCURS 10 TIMES
024900                        INDEXED BY LKS-MAT-IDX.
025000         10 LKS-P600-HASH                   PIC X(16).
025100         10 LKS-P600-RANK                   PIC 9(02).
025200         10 LKS-P600-SCORE                  PIC 9(01)V9(04).
025300         10 LKS-P600-OBRIG-CASADAS          PIC 9(02).
025400         10 LKS-P600-OBRIG-TOTAL            PIC 9(02).
025500         10 LKS-P600-MELHOR-FORNEC          PIC X(12).
025600         10 LKS-P600-SCORE-FORNEC           PIC 9(01)V9(04).
025700*
025800 01 LKS-MELHOR-SCORE-ITEM              PIC 9(01)V9(04).
025900 01 LKS-QTD-FORNEC-ITEM                PIC 9(04) COMP.
026000*
026100 PROCEDURE DIVISION USING LKS-ITEM-REG
026200                          LKS-QTD-CARACT
026300                          LKS-TAB-CARACT
026400                          LKS-QTD-TERMOS
026500                          LKS-TAB-TERMOS
026600                          LKS-QTD-CANDIDATOS
026700                          LKS-TAB-CANDIDATOS
026800                          LKS-TAB-CATALOGO
026900                          LKS-TAB-ATRIBUTOS
027000                          LKS-TAB-FORNECEDORES
027100                          LKS-QTD-MANTIDOS
027200                          LKS-TAB-MANTIDOS
027300                          LKS-MELHOR-SCORE-ITEM
027400                          LKS-QTD-FORNEC-ITEM.
027500*
027600 MAIN-PROCEDURE.
027700*
027800     PERFORM P100-INICIALIZA           THRU P100-FIM.
027900     PERFORM P150-PREFILTRA             THRU P150-FIM.
028000     PERFORM P200-AVALIA-CANDIDATOS     THRU P200-FIM.
028100     IF WS-QTD-SOBREVIVENTES > ZERO
028200         PERFORM P500-ORDENA-SOBREVIVENTES THRU P500-FIM
028300     ELSE
028400         MOVE ZERO                      TO LKS-QTD-MANTIDOS
028500     END-IF.
028600     PERFORM P900-FECHA-TOTAIS          THRU P900-FIM.
028700     GOBACK.
028800*
028900 P100-INICIALIZA.
029000*
029100     MOVE ZERO                          TO WS-QTD-SOBREVIVENTES
029200                                            WS-ACUM-FORNEC-ITEM.
029300     PERFORM P110-LIMPA-EXCLUSAO       THRU P110-FIM
029400             VARYING WS-PRE-IDX FROM 1 BY 1
029500             UNTIL WS-PRE-IDX > 100.
029600*
029700 P100-FIM.
029800*
029900 P110-LIMPA-EXCLUSAO.
030000*
030100     MOVE "N"                           TO WS-EXCLUIDO (WS-PRE-IDX).
030200*
030300 P110-FIM.
030400*
030500* PRE-FILTRO: SO ENTRA EM ACAO QUANDO HA MAIS DE 50 CANDIDATOS,
030600* PARA POUPAR CHAMADAS AO CASADOR DE CARACTERISTICAS QUANDO A
030700* CLASSIFICACAO OU O TEXTO JA INDICAM QUE O CANDIDATO E FRACO
030800* (REQ 0021).
030900*
031000 P150-PREFILTRA.
031100*
031200     IF LKS-QTD-CANDIDATOS > WS-LIMITE-QTD-PREFILTRO
031300         PERFORM P160-AVALIA-PREFILTRO THRU P160-FIM
031400                 VARYING WS-PRE-IDX FROM 1 BY 1
031500                 UNTIL WS-PRE-IDX > LKS-QTD-CANDIDATOS
031600     END-IF.
031700*
031800 P150-FIM.
031900*
032000 P160-AVALIA-PREFILTRO.
032100*
032200     PERFORM P220-LOCALIZA-CATALOGO     THRU P220-FIM.
032300     IF WS-POS-CATALOGO = ZERO
032400         MOVE "S"                       TO WS-EXCLUIDO (WS-PRE-IDX)
032500     ELSE
032600         IF LKS-CAT-COD-SEG1 (WS-POS-CATALOGO) =
032700                 LKS-ITEM-COD-OKPD2 (1:4)
032800             MOVE 1.0000                TO WS-SIMILAR-CLASSIF
032900         ELSE
033000             MOVE 0.5000                TO WS-SIMILAR-CLASSIF
033100         END-IF
033200         PERFORM P170-MONTA-PRODUTO-400 THRU P170-FIM
033300         CALL "TCM0400" USING WS-P400-PRODUTO-REG
033400                              LKS-QTD-TERMOS
033500                              LKS-TAB-TERMOS
033600                              LKS-TAB-ATRIBUTOS
033700                              WS-P400-SCORE-RAPIDO
033800         MOVE WS-P400-SCORE-RAPIDO      TO WS-P500-SCORE-TEXTO
033900         MOVE WS-SIMILAR-CLASSIF        TO WS-P500-SCORE-SIMILARIDADE
034000         CALL "TCM0500" USING WS-P500-PARAMETROS
034100         IF WS-P500-SCORE-COMBINADO < WS-LIMITE-SIMILAR-BAIXA
034200             MOVE "S"                   TO WS-EXCLUIDO (WS-PRE-IDX)
034300         END-IF
034400     END-IF.
034500*
034600 P160-FIM.
034700*
034800* LOCALIZA, NA TABELA DO CATALOGO, O PRODUTO CUJO HASH E O DO
034900* CANDIDATO CORRENTE (WS-PRE-IDX). WS-POS-CATALOGO FICA ZERO
035000* QUANDO NAO ACHA (NAO DEVERIA OCORRER, MAS FICA A PROVA).
035100*
035200 P220-LOCALIZA-CATALOGO.
035300*
035400     MOVE ZERO                          TO WS-POS-CATALOGO.
035500     PERFORM P225-TESTA-UM-CATALOGO     THRU P225-FIM
035600             VARYING LKS-CAT-IDX FROM 1 BY 1
035700             UNTIL LKS-CAT-IDX > LKS-CAT-QTD
035800                OR WS-POS-CATALOGO NOT = ZERO.
035900*
036000 P220-FIM.
036100*
036200 P225-TESTA-UM-CATALOGO.
036300*
036400     IF LKS-CAT-HASH (LKS-CAT-IDX) = LKS-CANDIDATO (WS-PRE-IDX)
036500         MOVE LKS-CAT-IDX               TO WS-POS-CATALOGO
036600     END-IF.
036700*
036800 P225-FIM.
036900*
037000 P170-MONTA-PRODUTO-400.
037100*
037200     MOVE LKS-CAT-HASH (WS-POS-CATALOGO)      TO WS-P400-HASH.
037300     MOVE LKS-CAT-COD-OKPD2 (WS-POS-CATALOGO) TO WS-P400-COD-OKPD2.
037400     MOVE LKS-CAT-NOME-OKPD2 (WS-POS-CATALOGO) TO WS-P400-NOME-OKPD2.
037500     MOVE LKS-CAT-TITULO (WS-POS-CATALOGO)    TO WS-P400-TITULO.
037600     MOVE LKS-CAT-MARCA (WS-POS-CATALOGO)     TO WS-P400-MARCA.
037700     MOVE LKS-CAT-QTD-FORNEC (WS-POS-CATALOGO) TO WS-P400-QTD-FORNEC.
037800     MOVE LKS-CAT-QTD-ATRIB (WS-POS-CATALOGO) TO WS-P400-QTD-ATRIB.
037900*
038000 P170-FIM.
038100*
038200 P200-AVALIA-CANDIDATOS.
038300*
038400     PERFORM P210-AVALIA-UM-CANDIDATO   THRU P210-FIM
038500             VARYING WS-CAN-IDX FROM 1 BY 1
038600             UNTIL WS-CAN-IDX > LKS-QTD-CANDIDATOS.
038700*
038800 P200-FIM.
038900*
039000 P210-AVALIA-UM-CANDIDATO.
039100*
039200     IF WS-EXCLUIDO (WS-CAN-IDX) = "N"
039300         MOVE WS-CAN-IDX                TO WS-PRE-IDX
039400         PERFORM P220-LOCALIZA-CATALOGO THRU P220-FIM
039500         IF WS-POS-CATALOGO > ZERO
039600             CALL "TCM0300" USING LKS-CANDIDATO (WS-CAN-IDX)
039700                                  LKS-QTD-CARACT
039800                                  LKS-TAB-CARACT
039900                                  LKS-TAB-ATRIBUTOS
040000                                  WS-P300-RESULTADO
040100             IF WS-P300-SCORE-CARACT NOT < 0.5000 AND
040200                     WS-P300-OBRIG-CASADAS = WS-P300-OBRIG-TOTAL
040300                 PERFORM P170-MONTA-PRODUTO-400 THRU P170-FIM
040400                 CALL "TCM0400" USING WS-P400-PRODUTO-REG
040500                                      LKS-QTD-TERMOS
040600                                      LKS-TAB-TERMOS
040700                                      LKS-TAB-ATRIBUTOS
040800                                      WS-P400-SCORE-TEXTO
040900                 COMPUTE WS-SCORE-FINAL ROUNDED =
041000                         WS-P300-SCORE-CARACT * 0.4 +
041100                         WS-P400-SCORE-TEXTO * 0.3 +
041200                         0.5 * 0.3
041300                 PERFORM P300-BUSCA-MELHOR-FORNEC THRU P300-FIM
041400                 PERFORM P400-ARQUIVA-SOBREVIVENTE THRU P400-FIM
041500             END-IF
041600         END-IF
041700     END-IF.
041800*
041900 P210-FIM.
042000*
042100* PROCURA, ENTRE OS FORNECEDORES DO PRODUTO CANDIDATO, O DE MENOR
042200* PRECO, E APLICA O BONUS/PENALIDADE DE PRECO SOBRE A NOTA FINAL
042300* (REQ 0040, REVISTA PELA REQ 0087): RAZAO ATE 1.20 -> NOTA *
042400* (2.0 - RAZAO / 1.20); ACIMA DE 1.20 A NOTA FICA INALTERADA.
042500*
042600 P300-BUSCA-MELHOR-FORNEC.
042700*
042800     MOVE ZERO                          TO WS-MELHOR-PRECO
042900                                            WS-QTD-FORNEC-CANDIDATO.
043000     MOVE SPACES                        TO WS-MELHOR-FORNEC-CHAVE.
043100     MOVE 1.0000                        TO WS-SCORE-FORNEC.
043200     SET FORNEC-NAO-ACHADO              TO TRUE.
043300     PERFORM P310-TESTA-UM-FORNEC       THRU P310-FIM
043400             VARYING WS-FRN-IDX FROM 1 BY 1
043500             UNTIL WS-FRN-IDX > LKS-FRN-QTD.
043600     IF FORNEC-ACHADO AND LKS-ITEM-PRECO-UNIT > ZERO
043700         COMPUTE WS-RAZAO-PRECO ROUNDED =
043800                 WS-MELHOR-PRECO / LKS-ITEM-PRECO-UNIT
043900         IF WS-RAZAO-PRECO NOT > WS-LIMITE-RAZAO-BONUS
044000             COMPUTE WS-SCORE-FORNEC ROUNDED =
044100                     WS-BASE-BONUS -
044200                     (WS-RAZAO-PRECO / WS-LIMITE-RAZAO-BONUS)
044300             COMPUTE WS-SCORE-FINAL ROUNDED =
044400                     WS-SCORE-FINAL * WS-SCORE-FORNEC
044500         END-IF
044600     END-IF.
044700     ADD WS-QTD-FORNEC-CANDIDATO        TO WS-ACUM-FORNEC-ITEM.
044800*
044900 P300-FIM.
045000*
045100 P310-TESTA-UM-FORNEC.
045200*
045300     IF LKS-FRN-HASH (WS-FRN-IDX) = LKS-CANDIDATO (WS-CAN-IDX)
045400         ADD 1                          TO WS-QTD-FORNEC-CANDIDATO
045500         IF FORNEC-NAO-ACHADO OR
045600                 LKS-FRN-PRECO (WS-FRN-IDX) < WS-MELHOR-PRECO
045700             MOVE LKS-FRN-PRECO (WS-FRN-IDX)  TO WS-MELHOR-PRECO
045800             MOVE LKS-FRN-CHAVE (WS-FRN-IDX)  TO WS-MELHOR-FORNEC-CHAVE
045900             SET FORNEC-ACHADO               TO TRUE
046000         END-IF
046100     END-IF.
046200*
046300 P310-FIM.
046400*
046500 P400-ARQUIVA-SOBREVIVENTE.
046600*
046700     IF WS-QTD-SOBREVIVENTES < 100
046800         ADD 1                          TO WS-QTD-SOBREVIVENTES
046900         SET WS-SOB-IDX                 TO WS-QTD-SOBREVIVENTES
047000         MOVE WS-SCORE-FINAL
047100                             TO WS-SOB-SCORE-FINAL (WS-SOB-IDX)
047200         MOVE LKS-CANDIDATO (WS-CAN-IDX)
047300                             TO WS-SOB-HASH (WS-SOB-IDX)
047400         MOVE WS-P300-SCORE-CARACT
047500                             TO WS-SOB-CHAR-SCORE (WS-SOB-IDX)
047600         MOVE WS-P300-OBRIG-CASADAS
047700                             TO WS-SOB-OBRIG-CASADAS (WS-SOB-IDX)
047800         MOVE WS-P300-OBRIG-TOTAL
047900                             TO WS-SOB-OBRIG-TOTAL (WS-SOB-IDX)
048000         MOVE WS-MELHOR-FORNEC-CHAVE
048100                             TO WS-SOB-MELHOR-FORNEC (WS-SOB-IDX)
048200         MOVE WS-SCORE-FORNEC
048300                             TO WS-SOB-SCORE-FORNEC (WS-SOB-IDX)
048400     END-IF.
048500*
048600 P400-FIM.
048700*
048800* ORDENA OS SOBREVIVENTES POR NOTA FINAL DECRESCENTE E EXTRAI OS
048900* 10 MELHORES (REQ 0069) - ESTILO DO SORT INPUT/OUTPUT PROCEDURE
049000* JA USADO NO RELATORIO DE FORNECEDORES.
049100*
049200 P500-ORDENA-SOBREVIVENTES.
049300*
049400     SORT SORT-CANDIDATOS
049500         DESCENDING KEY SR-SCORE-FINAL
049600         INPUT PROCEDURE IS P510-GERA-REGISTROS THRU P510-FIM
049700         OUTPUT PROCEDURE IS P520-EXTRAI-MELHORES THRU P520-FIM.
049800*
049900 P500-FIM.
050000*
050100 P510-GERA-REGISTROS.
050200*
050300     PERFORM P515-LIBERA-UM-REGISTRO    THRU P515-FIM
050400             VARYING WS-SOB-IDX FROM 1 BY 1
050500             UNTIL WS-SOB-IDX > WS-QTD-SOBREVIVENTES.
050600*
050700 P510-FIM.
050800*
050900 P515-LIBERA-UM-REGISTRO.
051000*
051100     MOVE WS-SOB-SCORE-FINAL (WS-SOB-IDX)    TO SR-SCORE-FINAL.
051200     MOVE WS-SOB-HASH (WS-SOB-IDX)           TO SR-HASH.
051300     MOVE WS-SOB-CHAR-SCORE (WS-SOB-IDX)     TO SR-CHAR-SCORE.
051400     MOVE WS-SOB-OBRIG-CASADAS (WS-SOB-IDX)  TO SR-OBRIG-CASADAS.
051500     MOVE WS-SOB-OBRIG-TOTAL (WS-SOB-IDX)    TO SR-OBRIG-TOTAL.
051600     MOVE WS-SOB-MELHOR-FORNEC (WS-SOB-IDX)  TO SR-MELHOR-FORNEC.
051700     MOVE WS-SOB-SCORE-FORNEC (WS-SOB-IDX)   TO SR-SCORE-FORNEC.
051800     RELEASE SR-CANDIDATO-REC.
051900*
052000 P515-FIM.
052100*
052200 P520-EXTRAI-MELHORES.
052300*
052400     MOVE ZERO                          TO LKS-QTD-MANTIDOS.
052500     SET SORT-CONTINUA                  TO TRUE.
052600     PERFORM P525-RETORNA-UM-REGISTRO   THRU P525-FIM
052700             UNTIL SORT-TERMINOU OR LKS-QTD-MANTIDOS = 10.
052800*
052900 P520-FIM.
053000*
053100 P525-RETORNA-UM-REGISTRO.
053200*
053300     RETURN SORT-CANDIDATOS
053400         AT END
053500             SET SORT-TERMINOU          TO TRUE
053600         NOT AT END
053700             ADD 1                      TO LKS-QTD-MANTIDOS
053800             SET LKS-MAT-IDX            TO LKS-QTD-MANTIDOS
053900             MOVE SR-HASH               TO LKS-P600-HASH (LKS-MAT-IDX)
054000             MOVE LKS-QTD-MANTIDOS      TO LKS-P600-RANK (LKS-MAT-IDX)
054100             MOVE SR-SCORE-FINAL        TO LKS-P600-SCORE (LKS-MAT-IDX)
054200             MOVE SR-OBRIG-CASADAS      TO
054300                     LKS-P600-OBRIG-CASADAS (LKS-MAT-IDX)
054400             MOVE SR-OBRIG-TOTAL        TO
054500                     LKS-P600-OBRIG-TOTAL (LKS-MAT-IDX)
054600             MOVE SR-MELHOR-FORNEC      TO
054700                     LKS-P600-MELHOR-FORNEC (LKS-MAT-IDX)
054800             MOVE SR-SCORE-FORNEC       TO
054900                     LKS-P600-SCORE-FORNEC (LKS-MAT-IDX)
055000     END-RETURN.
055100*
055200 P525-FIM.
055300*
055400 P900-FECHA-TOTAIS.
055500*
055600     IF LKS-QTD-MANTIDOS > ZERO
055700         MOVE LKS-P600-SCORE (1)        TO LKS-MELHOR-SCORE-ITEM
055800     ELSE
055900         MOVE ZERO                      TO LKS-MELHOR-SCORE-ITEM
056000     END-IF.
056100     MOVE WS-ACUM-FORNEC-ITEM           TO LKS-QTD-FORNEC-ITEM.
056200*
056300 P900-FIM.
056400*
056500 END PROGRAM TCM0600.
