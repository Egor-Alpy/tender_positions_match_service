000100******************************************************************
000200* Author: J. R. ALMEIDA
000300* Instalacao: NUCLEO DE PROCESSAMENTO DE DADOS - COMPRAS PUBLICAS
000400* Data Escrita: 22/05/1989
000500* Data Compilacao:
000600* Seguranca: USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS
000700* Objetivo: EXTRATOR DE TERMOS DE PESQUISA - RECEBE O NOME DO ITEM
000800*           DA LICITACAO E SUAS CARACTERISTICAS E DEVOLVE UMA
000900*           TABELA DE TERMOS PONDERADOS PARA A PONTUACAO TEXTUAL
001000*           (VER TCM0400). SUBROTINA CHAMADA PELO TCM0000.
001100******************************************************************
001200* HISTORICO DE ALTERACOES
001300*-----------------------------------------------------------------
001400* 22/05/1989 - JRA - REQ 0007 - VERSAO INICIAL
001500* 03/09/1989 - JRA - REQ 0013 - INCLUIDA TABELA DE SINONIMOS
001600*              (CORES, MATERIAL DE ESCRITORIO, INFORMATICA)
001700* 12/12/1990 - MSF - REQ 0025 - PENALIZACAO DE 30% NOS TERMOS
001800*              INCLUIDOS SO POR EXPANSAO DE SINONIMO
001900* 04/06/1993 - MSF - REQ 0037 - TABELA DE CARACTERISTICAS
002000*              "IMPORTANTES" (COR, TAMANHO, MATERIAL ...)
002100* 21/09/1996 - PAC - REQ 0052 - REVISAO GERAL DOS LIMITES DE
002200*              TABELA (40 TERMOS PONDERADOS NO MAXIMO)
002300* 03/01/1999 - PAC - REQ 0058 - VIRADA DO ANO 2000: SEM IMPACTO
002400*              NESTE PROGRAMA, REVISADO POR PRECAUCAO
002500* 14/07/2002 - LTV - REQ 0067 - CORRIGIDO CORTE DE PALAVRAS COM
002600*              MENOS DE 3 CARACTERES (TOKENS ATE 2 POSICOES)
002700* 09/10/2007 - RQZ - REQ 0081 - REVISAO DE COMENTARIOS PARA A
002800*              AUDITORIA DE SISTEMAS
002900* 05/02/2009 - RQZ - REQ 0086 - TABELAS DE SINONIMOS E DE
003000*              CARACTERISTICAS IMPORTANTES ESTAVAM COM OS TERMOS
003100*              ANTIGOS DA REQ 0013/0037 (PORTUGUES) - SUBSTITUIDOS
003200*              PELOS TERMOS TRANSLITERADOS DO RUSSO, NO MESMO
003300*              PADRAO JA USADO NA TABELA DE STOP WORDS
003400* 19/02/2009 - RQZ - REQ 0087 - P452-ACRESCENTA-ALT-CNM E
003500*              P453-CASA-ALT-CNM NAO GRAVAVAM NADA NA LISTA DE
003600*              CARACTERISTICAS (CARNOME) - INCLUIDO O PAR
003700*              P360-ARQUIVA-EM-CARNOME/P361-PROCURA-EM-CARNOME,
003800*              NOS MOLDES DE P340/P341 (REQ) E P350/P351 (OPC),
003900*              E LIGADOS OS DOIS PARAGRAFOS A ELE
004000* 10/03/2009 - RQZ - REQ 0088 - WS-TOK-CARACTER, WS-ACHOU-TERMO,
004100*              WS-ACHOU-GERAL E WS-MENSAGEM SAIRAM DOS GRUPOS E
004200*              PASSARAM A 77-LEVEL, PADRAO DO NUCLEO
004300*-----------------------------------------------------------------
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. TCM0100.
004600 AUTHOR. J. R. ALMEIDA.
004700 INSTALLATION. NUCLEO DE PROCESSAMENTO DE DADOS.
004800 DATE-WRITTEN. 22/05/1989.
004900 DATE-COMPILED.
005000 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000* TABELA DE PALAVRAS VAZIAS (STOP WORDS) - MINIMO DE 20 ENTRADAS
006100* PADRAO DA REQ 0007. PALAVRAS DE UNIDADE E DE PREENCHIMENTO SAO
006200* IGNORADAS NA EXTRACAO DE TERMOS DE PESQUISA.
006300*
006400 01 WS-STOPWORDS-VALORES.
006500     05 FILLER                   PIC X(14) VALUE "SHT".
006600     05 FILLER                   PIC X(14) VALUE "SHTUK".
006700     05 FILLER                   PIC X(14) VALUE "UPAKOVKA".
006800     05 FILLER                   PIC X(14) VALUE "KOMPLEKT".
006900     05 FILLER                   PIC X(14) VALUE "NABOR".
007000     05 FILLER                   PIC X(14) VALUE "ZNACHENIE".
007100     05 FILLER                   PIC X(14) VALUE "HARAKTERISTIKA".
007200     05 FILLER                   PIC X(14) VALUE "NALICHIE".
007300     05 FILLER                   PIC X(14) VALUE "DOLZHEN".
007400     05 FILLER                   PIC X(14) VALUE "I".
007500     05 FILLER                   PIC X(14) VALUE "ILI".
007600     05 FILLER                   PIC X(14) VALUE "DLYA".
007700     05 FILLER                   PIC X(14) VALUE "PRI".
007800     05 FILLER                   PIC X(14) VALUE "BEZ".
007900     05 FILLER                   PIC X(14) VALUE "S".
008000     05 FILLER                   PIC X(14) VALUE "V".
008100     05 FILLER                   PIC X(14) VALUE "NA".
008200     05 FILLER                   PIC X(14) VALUE "PO".
008300     05 FILLER                   PIC X(14) VALUE "OT".
008400     05 FILLER                   PIC X(14) VALUE "DO".
008500     05 FILLER                   PIC X(14) VALUE "NE".
008600     05 FILLER                   PIC X(14) VALUE "CHTO".
008700     05 FILLER                   PIC X(14) VALUE "KAK".
008800     05 FILLER                   PIC X(14) VALUE "IZ".
008900 01 WS-TAB-STOPWORDS REDEFINES WS-STOPWORDS-VALORES.
009000     05 WS-STOPWORD OCCURS 24 TIMES
009100                     INDEXED BY WS-STP-IDX      PIC X(14).
009200*
009300* TABELA DE SINONIMOS (PALAVRA BASE + ATE 4 VARIANTES). EXPANSAO
009400* E BIDIRECIONAL - VER PARAGRAFO P400-EXPANDE-SINONIMOS.
009500*
009600 01 WS-SINONIMOS-VALORES.
009700     05 FILLER                   PIC X(14) VALUE "CHERNYJ".
009800     05 FILLER                   PIC X(14) VALUE "BLACK".
009900     05 FILLER                   PIC X(14) VALUE "CHERNAYA".
010000     05 FILLER                   PIC X(14) VALUE SPACES.
010100     05 FILLER                   PIC X(14) VALUE SPACES.
010200     05 FILLER                   PIC X(14) VALUE "BELYJ".
010300     05 FILLER                   PIC X(14) VALUE "WHITE".
010400     05 FILLER                   PIC X(14) VALUE "BELAYA".
010500     05 FILLER                   PIC X(14) VALUE SPACES.
010600     05 FILLER                   PIC X(14) VALUE SPACES.
010700     05 FILLER                   PIC X(14) VALUE "KRASNYJ".
010800     05 FILLER                   PIC X(14) VALUE "RED".
010900     05 FILLER                   PIC X(14) VALUE SPACES.
011000     05 FILLER                   PIC X(14) VALUE SPACES.
011100     05 FILLER                   PIC X(14) VALUE SPACES.
011200     05 FILLER                   PIC X(14) VALUE "SINIJ".
011300     05 FILLER                   PIC X(14) VALUE "BLUE".
011400     05 FILLER                   PIC X(14) VALUE SPACES.
011500     05 FILLER                   PIC X(14) VALUE SPACES.
011600     05 FILLER                   PIC X(14) VALUE SPACES.
011700     05 FILLER                   PIC X(14) VALUE "ZELENYJ".
011800     05 FILLER                   PIC X(14) VALUE "GREEN".
011900     05 FILLER                   PIC X(14) VALUE SPACES.
012000     05 FILLER                   PIC X(14) VALUE SPACES.
012100     05 FILLER                   PIC X(14) VALUE SPACES.
012200     05 FILLER                   PIC X(14) VALUE "PAPKA".
012300     05 FILLER                   PIC X(14) VALUE "FOLDER".
012400     05 FILLER                   PIC X(14) VALUE "SKOROSSHIVATEL".
012500     05 FILLER                   PIC X(14) VALUE "FAJL".
012600     05 FILLER                   PIC X(14) VALUE SPACES.
012700     05 FILLER                   PIC X(14) VALUE "RUCHKA".
012800     05 FILLER                   PIC X(14) VALUE "AVTORUCHKA".
012900     05 FILLER                   PIC X(14) VALUE "PEN".
013000     05 FILLER                   PIC X(14) VALUE SPACES.
013100     05 FILLER                   PIC X(14) VALUE SPACES.
013200     05 FILLER                   PIC X(14) VALUE "KARANDASH".
013300     05 FILLER                   PIC X(14) VALUE "PENCIL".
013400     05 FILLER                   PIC X(14) VALUE "GRIFEL".
013500     05 FILLER                   PIC X(14) VALUE SPACES.
013600     05 FILLER                   PIC X(14) VALUE SPACES.
013700     05 FILLER                   PIC X(14) VALUE "KOMPYUTER".
013800     05 FILLER                   PIC X(14) VALUE "PK".
013900     05 FILLER                   PIC X(14) VALUE "PC".
014000     05 FILLER                   PIC X(14) VALUE SPACES.
014100     05 FILLER                   PIC X(14) VALUE SPACES.
014200     05 FILLER                   PIC X(14) VALUE "NOUTBUK".
014300     05 FILLER                   PIC X(14) VALUE "LAPTOP".
014400     05 FILLER                   PIC X(14) VALUE SPACES.
014500     05 FILLER                   PIC X(14) VALUE SPACES.
014600     05 FILLER                   PIC X(14) VALUE SPACES.
014700     05 FILLER                   PIC X(14) VALUE "MONITOR".
014800     05 FILLER                   PIC X(14) VALUE "DISPLEJ".
014900     05 FILLER                   PIC X(14) VALUE "EKRAN".
015000     05 FILLER                   PIC X(14) VALUE SPACES.
015100     05 FILLER                   PIC X(14) VALUE SPACES.
015200     05 FILLER                   PIC X(14) VALUE "KLAVIATURA".
015300     05 FILLER                   PIC X(14) VALUE "KEYBOARD".
015400     05 FILLER                   PIC X(14) VALUE SPACES.
015500     05 FILLER                   PIC X(14) VALUE SPACES.
015600     05 FILLER                   PIC X(14) VALUE SPACES.
015700     05 FILLER                   PIC X(14) VALUE "MYSH".
015800     05 FILLER                   PIC X(14) VALUE "MOUSE".
015900     05 FILLER                   PIC X(14) VALUE SPACES.
016000     05 FILLER                   PIC X(14) VALUE SPACES.
016100     05 FILLER                   PIC X(14) VALUE SPACES.
016200 01 WS-TAB-SINONIMOS REDEFINES WS-SINONIMOS-VALORES.
016300     05 WS-SIN-LINHA OCCURS 13 TIMES
016400                      INDEXED BY WS-SIN-IDX.
016500         10 WS-SIN-BASE           PIC X(14).
016600         10 WS-SIN-ALT OCCURS 4 TIMES
016700                        INDEXED BY WS-ALT-IDX PIC X(14).
016800*
016900* TABELA DE CARACTERISTICAS "IMPORTANTES" (REQ 0037). SOMENTE OS
017000* NOMES DE CARACTERISTICA QUE CONSTAM AQUI ENTRAM NA CATEGORIA DE
017100* PESO DE NOMES DE CARACTERISTICA (VER P500-ATRIBUI-PESOS).
017200*
017300 01 WS-IMPORTANTES-VALORES.
017400     05 FILLER                   PIC X(14) VALUE "CVET".
017500     05 FILLER                   PIC X(14) VALUE "RAZMER".
017600     05 FILLER                   PIC X(14) VALUE "MATERIAL".
017700     05 FILLER                   PIC X(14) VALUE "TIP".
017800     05 FILLER                   PIC X(14) VALUE "FORMAT".
017900     05 FILLER                   PIC X(14) VALUE "VES".
018000     05 FILLER                   PIC X(14) VALUE "DLINA".
018100     05 FILLER                   PIC X(14) VALUE "SHIRINA".
018200     05 FILLER                   PIC X(14) VALUE "VYSOTA".
018300     05 FILLER                   PIC X(14) VALUE "MOSHCHNOST".
018400 01 WS-TAB-IMPORTANTES REDEFINES WS-IMPORTANTES-VALORES.
018500     05 WS-IMPORTANTE OCCURS 10 TIMES
018600                       INDEXED BY WS-IMP-IDX    PIC X(14).
018700*
018800* AREAS DE TRABALHO DO TOKENIZADOR (REUTILIZADAS A CADA CHAMADA)
018900*
019000 01 WS-TOK-CONTROLE.
019100     05 WS-TOK-ENTRADA               PIC X(60).
019200     05 WS-TOK-TAMANHO               PIC 9(02) COMP.
019300     05 WS-TOK-POS                   PIC 9(02) COMP.
019400     05 WS-TOK-QTD                   PIC 9(02) COMP.
019500     05 WS-TOK-BUFFER                PIC X(30).
019600     05 WS-TOK-BUFFER-TAM            PIC 9(02) COMP.
019700     05 WS-TOK-TABELA OCCURS 15 TIMES
019800                       INDEXED BY WS-TOK-IDX    PIC X(30).
019900*
020000* CARACTER CORRENTE DA VARREDURA (77-LEVEL, SEM RELACAO COM O
020100* RESTO DO CONTROLE DE TOKENIZACAO).
020200*
020300 77 WS-TOK-CARACTER               PIC X(01).
020400*
020500* AS QUATRO LISTAS DE CATEGORIA (NOME DO ITEM, VALORES OBRIGATO-
020600* RIOS, VALORES OPCIONAIS, NOMES DE CARACTERISTICA IMPORTANTES)
020700*
020800 01 WS-LISTAS-CATEGORIA.
020900     05 WS-QTD-NOME                  PIC 9(02) COMP VALUE ZERO.
021000     05 WS-LISTA-NOME OCCURS 15 TIMES
021100                       INDEXED BY WS-NOM-IDX.
021200         10 WS-LISTA-NOME-TXT        PIC X(30).
021300         10 WS-LISTA-NOME-TAG        PIC X(01).
021400     05 WS-QTD-REQ                   PIC 9(02) COMP VALUE ZERO.
021500     05 WS-LISTA-REQ OCCURS 15 TIMES
021600                      INDEXED BY WS-REQ-IDX.
021700         10 WS-LISTA-REQ-TXT         PIC X(30).
021800         10 WS-LISTA-REQ-TAG         PIC X(01).
021900     05 WS-QTD-OPC                   PIC 9(02) COMP VALUE ZERO.
022000     05 WS-LISTA-OPC OCCURS 15 TIMES
022100                      INDEXED BY WS-OPC-IDX.
022200         10 WS-LISTA-OPC-TXT         PIC X(30).
022300         10 WS-LISTA-OPC-TAG         PIC X(01).
022400     05 WS-QTD-CARNOME                PIC 9(02) COMP VALUE ZERO.
022500     05 WS-LISTA-CARNOME OCCURS 15 TIMES
022600                         INDEXED BY WS-CNM-IDX.
022700         10 WS-LISTA-CARNOME-TXT      PIC X(30).
022800         10 WS-LISTA-CARNOME-TAG      PIC X(01).
022900*
023000* CHAVE DE INDICADOR NUMERICO (OPERADORES E PALAVRAS DE FAIXA)
023100*
023200 01 WS-TAB-OPERADORES-VALORES.
023300     05 FILLER                   PIC X(10) VALUE "GE".
023400     05 FILLER                   PIC X(10) VALUE "LE".
023500     05 FILLER                   PIC X(10) VALUE "GT".
023600     05 FILLER                   PIC X(10) VALUE "LT".
023700     05 FILLER                   PIC X(10) VALUE "RANGE".
023800     05 FILLER                   PIC X(10) VALUE "BOLEE".
023900     05 FILLER                   PIC X(10) VALUE "MENEE".
024000     05 FILLER                   PIC X(10) VALUE "OT".
024100     05 FILLER                   PIC X(10) VALUE "DO".
024200     05 FILLER                   PIC X(10) VALUE "SVYSHE".
024300 01 WS-TAB-OPERADORES REDEFINES WS-TAB-OPERADORES-VALORES.
024400     05 WS-OPERADOR OCCURS 10 TIMES
024500                     INDEXED BY WS-OPR-IDX      PIC X(10).
024600*
024700* CAMPOS DE TRABALHO USADOS NA MONTAGEM DOS PESOS
024800*
024900 01 WS-AREA-PESOS.
025000     05 WS-PESO-BASE                 PIC 9V99.
025100     05 WS-PESO-CALC                 PIC 9V99.
025200     05 WS-PESO-INICIAL              PIC 9V99.
025300     05 WS-PESO-PASSO                PIC 9V99.
025400     05 WS-PESO-POSICAO              PIC 9(02) COMP.
025500     05 WS-PESO-MAX-TERMOS           PIC 9(02) COMP.
025600     05 WS-STAGE-TERMO               PIC X(30).
025700     05 WS-STAGE-PESO                PIC 9V99.
025800     05 WS-BUSCA-IDX                 PIC 9(02) COMP.
025900*
026000* CHAVES DE UM SO USO (77-LEVEL) DAS BUSCAS DE TERMO JA EXISTENTE.
026100*
026200 77 WS-ACHOU-TERMO                PIC X(01).
026300     88 TERMO-JA-EXISTE          VALUE "S".
026400     88 TERMO-NAO-EXISTE         VALUE "N".
026500 77 WS-ACHOU-GERAL               PIC X(01).
026600     88 ACHOU-SIM                VALUE "S".
026700     88 ACHOU-NAO                VALUE "N".
026800*
026900 77 WS-MENSAGEM                      PIC X(60) VALUE SPACES.
027000*
027100 LINKAGE SECTION.
027200*
027300 01 LKS-PARAMETROS.
027400     05 LKS-ITEM-NOME                PIC X(60).
027500     05 LKS-QTD-CARACT                PIC 9(02) COMP.
027600     05 LKS-TAB-CARACT OCCURS 10 TIMES
027700                        INDEXED BY LKS-CAR-IDX.
027800         10 LKS-CAR-NOME              PIC X(30).
027900         10 LKS-CAR-VALOR             PIC X(30).
028000         10 LKS-CAR-OBRIGAT           PIC X(01).
028100     05 LKS-QTD-TERMOS                PIC 9(03) COMP.
028200     05 LKS-TAB-TERMOS OCCURS 40 TIMES
028300                        INDEXED BY LKS-TRM-IDX.
028400         10 LKS-TERMO-TEXTO           PIC X(30).
028500         10 LKS-TERMO-PESO            PIC 9V99.
028600*
028700 PROCEDURE DIVISION USING LKS-PARAMETROS.
028800*
028900 MAIN-PROCEDURE.
029000*
029100     PERFORM P100-INICIALIZA        THRU P100-FIM.
029200     PERFORM P200-TOKENIZA-NOME     THRU P200-FIM.
029300     PERFORM P300-TOKENIZA-CARACT   THRU P300-FIM.
029400     PERFORM P400-EXPANDE-SINONIMOS THRU P400-FIM.
029500     PERFORM P500-ATRIBUI-PESOS     THRU P500-FIM.
029600     GOBACK.
029700*
029800 P100-INICIALIZA.
029900*
030000     MOVE ZERO                       TO WS-QTD-NOME WS-QTD-REQ
030100                                         WS-QTD-OPC WS-QTD-CARNOME
030200                                         LKS-QTD-TERMOS.
030300*
030400 P100-FIM.
030500*
030600* TOKENIZACAO DO NOME DO ITEM - OS TOKENS RESULTANTES (JA SEM
030700* PALAVRAS VAZIAS, SEM TOKENS NUMERICOS E SEM TOKENS DE ATE 2
030800* CARACTERES) VAO PARA A LISTA DE NOME, SEM DUPLICATAS.
030900*
031000 P200-TOKENIZA-NOME.
031100*
031200     MOVE LKS-ITEM-NOME               TO WS-TOK-ENTRADA.
031300     PERFORM P210-TOKENIZAR-TEXTO    THRU P210-FIM.
031400     PERFORM P220-ARQUIVA-EM-NOME    THRU P220-FIM
031500             VARYING WS-TOK-IDX FROM 1 BY 1
031600             UNTIL WS-TOK-IDX > WS-TOK-QTD.
031700*
031800 P200-FIM.
031900*
032000 P210-TOKENIZAR-TEXTO.
032100*
032200     MOVE ZERO                       TO WS-TOK-QTD WS-TOK-POS
032300                                         WS-TOK-BUFFER-TAM.
032400     MOVE SPACES                     TO WS-TOK-BUFFER.
032500     INSPECT WS-TOK-ENTRADA CONVERTING
032600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
032700             "abcdefghijklmnopqrstuvwxyz".
032800     INSPECT WS-TOK-ENTRADA CONVERTING
032900             ".,;:!?()-_/\""'" TO
033000             "                ".
033100     PERFORM P215-VARRE-UM-CARACTER  THRU P215-FIM
033200             VARYING WS-TOK-POS FROM 1 BY 1
033300             UNTIL WS-TOK-POS > 60.
033400     IF WS-TOK-BUFFER-TAM > 0
033500         PERFORM P218-FECHA-TOKEN    THRU P218-FIM
033600     END-IF.
033700*
033800 P210-FIM.
033900*
034000 P215-VARRE-UM-CARACTER.
034100*
034200     MOVE WS-TOK-ENTRADA (WS-TOK-POS:1) TO WS-TOK-CARACTER.
034300     IF WS-TOK-CARACTER = SPACE
034400         IF WS-TOK-BUFFER-TAM > 0
034500             PERFORM P218-FECHA-TOKEN THRU P218-FIM
034600         END-IF
034700     ELSE
034800         IF WS-TOK-BUFFER-TAM < 30
034900             ADD 1                   TO WS-TOK-BUFFER-TAM
035000             MOVE WS-TOK-CARACTER
035100                     TO WS-TOK-BUFFER (WS-TOK-BUFFER-TAM:1)
035200         END-IF
035300     END-IF.
035400*
035500 P215-FIM.
035600*
035700* UM TOKEN E FECHADO QUANDO ENCONTRAMOS UM BRANCO OU O FIM DO
035800* TEXTO. APLICAMOS OS TRES FILTROS: TAMANHO MINIMO, NAO SER
035900* TOTALMENTE NUMERICO E NAO SER PALAVRA VAZIA.
036000*
036100 P218-FECHA-TOKEN.
036200*
036300     IF WS-TOK-BUFFER-TAM > 2
036400             AND WS-TOK-BUFFER (1:WS-TOK-BUFFER-TAM) NOT NUMERIC
036500         SET ACHOU-NAO               TO TRUE
036600         PERFORM P219-PROCURA-STOPWORD THRU P219-FIM
036700                 VARYING WS-STP-IDX FROM 1 BY 1
036800                 UNTIL WS-STP-IDX > 24 OR ACHOU-SIM
036900         IF ACHOU-NAO AND WS-TOK-QTD < 15
037000             ADD 1                   TO WS-TOK-QTD
037100             MOVE WS-TOK-BUFFER      TO WS-TOK-TABELA (WS-TOK-QTD)
037200         END-IF
037300     END-IF.
037400     MOVE SPACES                     TO WS-TOK-BUFFER.
037500     MOVE ZERO                       TO WS-TOK-BUFFER-TAM.
037600*
037700 P218-FIM.
037800*
037900 P219-PROCURA-STOPWORD.
038000*
038100     IF WS-TOK-BUFFER (1:14) = WS-STOPWORD (WS-STP-IDX)
038200         SET ACHOU-SIM               TO TRUE
038300     END-IF.
038400*
038500 P219-FIM.
038600*
038700 P220-ARQUIVA-EM-NOME.
038800*
038900     SET TERMO-NAO-EXISTE            TO TRUE.
039000     PERFORM P221-PROCURA-EM-NOME    THRU P221-FIM
039100             VARYING WS-NOM-IDX FROM 1 BY 1
039200             UNTIL WS-NOM-IDX > WS-QTD-NOME OR TERMO-JA-EXISTE.
039300     IF TERMO-NAO-EXISTE AND WS-QTD-NOME < 15
039400         ADD 1                       TO WS-QTD-NOME
039500         MOVE WS-TOK-TABELA (WS-TOK-IDX)
039600                 TO WS-LISTA-NOME-TXT (WS-QTD-NOME)
039700         MOVE "O"                    TO WS-LISTA-NOME-TAG (WS-QTD-NOME)
039800     END-IF.
039900*
040000 P220-FIM.
040100*
040200 P221-PROCURA-EM-NOME.
040300*
040400     IF WS-LISTA-NOME-TXT (WS-NOM-IDX) = WS-TOK-TABELA (WS-TOK-IDX)
040500         SET TERMO-JA-EXISTE         TO TRUE
040600     END-IF.
040700*
040800 P221-FIM.
040900*
041000* TOKENIZACAO DAS CARACTERISTICAS DO ITEM. O NOME DA CARACTERIS-
041100* TICA SO E APROVEITADO QUANDO CONSTA NA TABELA DE "IMPORTANTES";
041200* O VALOR E DESCARTADO QUANDO E UM INDICADOR NUMERICO (OPERADOR
041300* OU PALAVRA DE FAIXA) E, DO CONTRARIO, VAI PARA A LISTA DE
041400* VALORES OBRIGATORIOS OU OPCIONAIS CONFORME TC-REQUIRED.
041500*
041600 P300-TOKENIZA-CARACT.
041700*
041800     PERFORM P310-PROCESSA-UMA-CARACT THRU P310-FIM
041900             VARYING LKS-CAR-IDX FROM 1 BY 1
042000             UNTIL LKS-CAR-IDX > LKS-QTD-CARACT.
042100*
042200 P300-FIM.
042300*
042400 P310-PROCESSA-UMA-CARACT.
042500*
042600     MOVE LKS-CAR-NOME (LKS-CAR-IDX)  TO WS-TOK-ENTRADA.
042700     PERFORM P210-TOKENIZAR-TEXTO    THRU P210-FIM.
042800     PERFORM P320-ARQUIVA-SE-IMPORTANTE THRU P320-FIM
042900             VARYING WS-TOK-IDX FROM 1 BY 1
043000             UNTIL WS-TOK-IDX > WS-TOK-QTD.
043100*
043200     SET ACHOU-NAO                   TO TRUE.
043300     PERFORM P330-VERIFICA-INDICADOR THRU P330-FIM
043400             VARYING WS-OPR-IDX FROM 1 BY 1
043500             UNTIL WS-OPR-IDX > 10 OR ACHOU-SIM.
043600     IF ACHOU-NAO
043700         MOVE LKS-CAR-VALOR (LKS-CAR-IDX) TO WS-TOK-ENTRADA
043800         PERFORM P210-TOKENIZAR-TEXTO THRU P210-FIM
043900         IF LKS-CAR-OBRIGAT (LKS-CAR-IDX) = "Y"
044000             PERFORM P340-ARQUIVA-EM-REQ THRU P340-FIM
044100                     VARYING WS-TOK-IDX FROM 1 BY 1
044200                     UNTIL WS-TOK-IDX > WS-TOK-QTD
044300         ELSE
044400             PERFORM P350-ARQUIVA-EM-OPC THRU P350-FIM
044500                     VARYING WS-TOK-IDX FROM 1 BY 1
044600                     UNTIL WS-TOK-IDX > WS-TOK-QTD
044700         END-IF
044800     END-IF.
044900*
045000 P310-FIM.
045100*
045200 P320-ARQUIVA-SE-IMPORTANTE.
045300*
045400     SET ACHOU-NAO                   TO TRUE.
045500     PERFORM P321-PROCURA-IMPORTANTE THRU P321-FIM
045600             VARYING WS-IMP-IDX FROM 1 BY 1
045700             UNTIL WS-IMP-IDX > 10 OR ACHOU-SIM.
045800     IF ACHOU-SIM
045900         SET TERMO-NAO-EXISTE        TO TRUE
046000         PERFORM P322-PROCURA-EM-CARNOME THRU P322-FIM
046100                 VARYING WS-CNM-IDX FROM 1 BY 1
046200                 UNTIL WS-CNM-IDX > WS-QTD-CARNOME OR TERMO-JA-EXISTE
046300         IF TERMO-NAO-EXISTE AND WS-QTD-CARNOME < 15
046400             ADD 1                   TO WS-QTD-CARNOME
046500             MOVE WS-TOK-TABELA (WS-TOK-IDX)
046600                             TO WS-LISTA-CARNOME-TXT (WS-QTD-CARNOME)
046700             MOVE "O"        TO WS-LISTA-CARNOME-TAG (WS-QTD-CARNOME)
046800         END-IF
046900     END-IF.
047000*
047100 P320-FIM.
047200*
047300 P321-PROCURA-IMPORTANTE.
047400*
047500     IF WS-TOK-TABELA (WS-TOK-IDX) (1:14) = WS-IMPORTANTE (WS-IMP-IDX)
047600         SET ACHOU-SIM               TO TRUE
047700     END-IF.
047800*
047900 P321-FIM.
048000*
048100 P322-PROCURA-EM-CARNOME.
048200*
048300     IF WS-LISTA-CARNOME-TXT (WS-CNM-IDX) = WS-TOK-TABELA (WS-TOK-IDX)
048400         SET TERMO-JA-EXISTE         TO TRUE
048500     END-IF.
048600*
048700 P322-FIM.
048800*
048900 P330-VERIFICA-INDICADOR.
049000*
049100     IF LKS-CAR-VALOR (LKS-CAR-IDX) (1:10) = WS-OPERADOR (WS-OPR-IDX)
049200         SET ACHOU-SIM               TO TRUE
049300     END-IF.
049400*
049500 P330-FIM.
049600*
049700 P340-ARQUIVA-EM-REQ.
049800*
049900     SET TERMO-NAO-EXISTE            TO TRUE.
050000     PERFORM P341-PROCURA-EM-REQ     THRU P341-FIM
050100             VARYING WS-REQ-IDX FROM 1 BY 1
050200             UNTIL WS-REQ-IDX > WS-QTD-REQ OR TERMO-JA-EXISTE.
050300     IF TERMO-NAO-EXISTE AND WS-QTD-REQ < 15
050400         ADD 1                       TO WS-QTD-REQ
050500         MOVE WS-TOK-TABELA (WS-TOK-IDX)
050600                 TO WS-LISTA-REQ-TXT (WS-QTD-REQ)
050700         MOVE "O"                    TO WS-LISTA-REQ-TAG (WS-QTD-REQ)
050800     END-IF.
050900*
051000 P340-FIM.
051100*
051200 P341-PROCURA-EM-REQ.
051300*
051400     IF WS-LISTA-REQ-TXT (WS-REQ-IDX) = WS-TOK-TABELA (WS-TOK-IDX)
051500         SET TERMO-JA-EXISTE         TO TRUE
051600     END-IF.
051700*
051800 P341-FIM.
051900*
052000 P350-ARQUIVA-EM-OPC.
052100*
052200     SET TERMO-NAO-EXISTE            TO TRUE.
052300     PERFORM P351-PROCURA-EM-OPC     THRU P351-FIM
052400             VARYING WS-OPC-IDX FROM 1 BY 1
052500             UNTIL WS-OPC-IDX > WS-QTD-OPC OR TERMO-JA-EXISTE.
052600     IF TERMO-NAO-EXISTE AND WS-QTD-OPC < 15
052700         ADD 1                       TO WS-QTD-OPC
052800         MOVE WS-TOK-TABELA (WS-TOK-IDX)
052900                 TO WS-LISTA-OPC-TXT (WS-QTD-OPC)
053000         MOVE "O"                    TO WS-LISTA-OPC-TAG (WS-QTD-OPC)
053100     END-IF.
053200*
053300 P350-FIM.
053400*
053500 P351-PROCURA-EM-OPC.
053600*
053700     IF WS-LISTA-OPC-TXT (WS-OPC-IDX) = WS-TOK-TABELA (WS-TOK-IDX)
053800         SET TERMO-JA-EXISTE         TO TRUE
053900     END-IF.
054000*
054100 P351-FIM.
054200*
054300 P360-ARQUIVA-EM-CARNOME.
054400*
054500     SET TERMO-NAO-EXISTE            TO TRUE.
054600     PERFORM P361-PROCURA-EM-CARNOME THRU P361-FIM
054700             VARYING WS-CNM-IDX FROM 1 BY 1
054800             UNTIL WS-CNM-IDX > WS-QTD-CARNOME OR TERMO-JA-EXISTE.
054900     IF TERMO-NAO-EXISTE AND WS-QTD-CARNOME < 15
055000         ADD 1                       TO WS-QTD-CARNOME
055100         MOVE WS-TOK-TABELA (WS-TOK-IDX)
055200                 TO WS-LISTA-CARNOME-TXT (WS-QTD-CARNOME)
055300         MOVE "O"           TO WS-LISTA-CARNOME-TAG (WS-QTD-CARNOME)
055400     END-IF.
055500*
055600 P360-FIM.
055700*
055800 P361-PROCURA-EM-CARNOME.
055900*
056000     IF WS-LISTA-CARNOME-TXT (WS-CNM-IDX) = WS-TOK-TABELA (WS-TOK-IDX)
056100         SET TERMO-JA-EXISTE         TO TRUE
056200     END-IF.
056300*
056400 P361-FIM.
056500*
056600* EXPANSAO BIDIRECIONAL DE SINONIMOS NAS QUATRO LISTAS. UM TERMO
056700* QUE BATE COM A PALAVRA BASE GANHA TODAS AS VARIANTES; UM TERMO
056800* QUE BATE COM UMA VARIANTE GANHA SO A PALAVRA BASE. AS ENTRADAS
056900* NOVAS SAO MARCADAS COM TAG "S" (SINONIMO) PARA A PENALIZACAO
057000* DE PESO NO PARAGRAFO SEGUINTE.
057100*
057200 P400-EXPANDE-SINONIMOS.
057300*
057400     PERFORM P410-EXPANDE-UMA-LISTA  THRU P410-FIM
057500             VARYING WS-SIN-IDX FROM 1 BY 1
057600             UNTIL WS-SIN-IDX > 4.
057700*
057800 P400-FIM.
057900*
058000 P410-EXPANDE-UMA-LISTA.
058100*
058200     EVALUATE WS-SIN-IDX
058300         WHEN 1
058400             PERFORM P420-EXPANDE-NOME    THRU P420-FIM
058500                     VARYING WS-SIN-IDX FROM 1 BY 1
058600                     UNTIL WS-SIN-IDX > 13
058700         WHEN 2
058800             PERFORM P430-EXPANDE-REQ     THRU P430-FIM
058900                     VARYING WS-SIN-IDX FROM 1 BY 1
059000                     UNTIL WS-SIN-IDX > 13
059100         WHEN 3
059200             PERFORM P440-EXPANDE-OPC     THRU P440-FIM
059300                     VARYING WS-SIN-IDX FROM 1 BY 1
059400                     UNTIL WS-SIN-IDX > 13
059500         WHEN 4
059600             PERFORM P450-EXPANDE-CARNOME THRU P450-FIM
059700                     VARYING WS-SIN-IDX FROM 1 BY 1
059800                     UNTIL WS-SIN-IDX > 13
059900     END-EVALUATE.
060000*
060100 P410-FIM.
060200*
060300 P420-EXPANDE-NOME.
060400*
060500     PERFORM P421-CASA-BASE-NOME     THRU P421-FIM
060600             VARYING WS-NOM-IDX FROM 1 BY 1
060700             UNTIL WS-NOM-IDX > WS-QTD-NOME.
060800*
060900 P420-FIM.
061000*
061100 P421-CASA-BASE-NOME.
061200*
061300     IF WS-LISTA-NOME-TXT (WS-NOM-IDX) = WS-SIN-BASE (WS-SIN-IDX)
061400         PERFORM P422-ACRESCENTA-ALT-NOME THRU P422-FIM
061500                 VARYING WS-ALT-IDX FROM 1 BY 1
061600                 UNTIL WS-ALT-IDX > 4
061700     ELSE
061800         PERFORM P423-CASA-ALT-NOME  THRU P423-FIM
061900                 VARYING WS-ALT-IDX FROM 1 BY 1
062000                 UNTIL WS-ALT-IDX > 4
062100     END-IF.
062200*
062300 P421-FIM.
062400*
062500 P422-ACRESCENTA-ALT-NOME.
062600*
062700     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
062800         MOVE WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) TO WS-TOK-TABELA (1)
062900         MOVE 1                      TO WS-TOK-IDX
063000         PERFORM P220-ARQUIVA-EM-NOME THRU P220-FIM
063100     END-IF.
063200*
063300 P422-FIM.
063400*
063500 P423-CASA-ALT-NOME.
063600*
063700     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX)
063800             = WS-LISTA-NOME-TXT (WS-NOM-IDX)
063900             AND WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
064000         MOVE WS-SIN-BASE (WS-SIN-IDX) TO WS-TOK-TABELA (1)
064100         MOVE 1                      TO WS-TOK-IDX
064200         PERFORM P220-ARQUIVA-EM-NOME THRU P220-FIM
064300     END-IF.
064400*
064500 P423-FIM.
064600*
064700 P430-EXPANDE-REQ.
064800*
064900     PERFORM P431-CASA-BASE-REQ      THRU P431-FIM
065000             VARYING WS-REQ-IDX FROM 1 BY 1
065100             UNTIL WS-REQ-IDX > WS-QTD-REQ.
065200*
065300 P430-FIM.
065400*
065500 P431-CASA-BASE-REQ.
065600*
065700     IF WS-LISTA-REQ-TXT (WS-REQ-IDX) = WS-SIN-BASE (WS-SIN-IDX)
065800         PERFORM P432-ACRESCENTA-ALT-REQ THRU P432-FIM
065900                 VARYING WS-ALT-IDX FROM 1 BY 1
066000                 UNTIL WS-ALT-IDX > 4
066100     ELSE
066200         PERFORM P433-CASA-ALT-REQ   THRU P433-FIM
066300                 VARYING WS-ALT-IDX FROM 1 BY 1
066400                 UNTIL WS-ALT-IDX > 4
066500     END-IF.
066600*
066700 P431-FIM.
066800*
066900 P432-ACRESCENTA-ALT-REQ.
067000*
067100     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
067200         MOVE WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) TO WS-TOK-TABELA (1)
067300         MOVE 1                      TO WS-TOK-IDX
067400         PERFORM P340-ARQUIVA-EM-REQ THRU P340-FIM
067500     END-IF.
067600*
067700 P432-FIM.
067800*
067900 P433-CASA-ALT-REQ.
068000*
068100     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX)
068200             = WS-LISTA-REQ-TXT (WS-REQ-IDX)
068300             AND WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
068400         MOVE WS-SIN-BASE (WS-SIN-IDX) TO WS-TOK-TABELA (1)
068500         MOVE 1                      TO WS-TOK-IDX
068600         PERFORM P340-ARQUIVA-EM-REQ THRU P340-FIM
068700     END-IF.
068800*
068900 P433-FIM.
069000*
069100 P440-EXPANDE-OPC.
069200*
069300     PERFORM P441-CASA-BASE-OPC      THRU P441-FIM
069400             VARYING WS-OPC-IDX FROM 1 BY 1
069500             UNTIL WS-OPC-IDX > WS-QTD-OPC.
069600*
069700 P440-FIM.
069800*
069900 P441-CASA-BASE-OPC.
070000*
070100     IF WS-LISTA-OPC-TXT (WS-OPC-IDX) = WS-SIN-BASE (WS-SIN-IDX)
070200         PERFORM P442-ACRESCENTA-ALT-OPC THRU P442-FIM
070300                 VARYING WS-ALT-IDX FROM 1 BY 1
070400                 UNTIL WS-ALT-IDX > 4
070500     ELSE
070600         PERFORM P443-CASA-ALT-OPC   THRU P443-FIM
070700                 VARYING WS-ALT-IDX FROM 1 BY 1
070800                 UNTIL WS-ALT-IDX > 4
070900     END-IF.
071000*
071100 P441-FIM.
071200*
071300 P442-ACRESCENTA-ALT-OPC.
071400*
071500     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
071600         MOVE WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) TO WS-TOK-TABELA (1)
071700         MOVE 1                      TO WS-TOK-IDX
071800         PERFORM P350-ARQUIVA-EM-OPC THRU P350-FIM
071900     END-IF.
072000*
072100 P442-FIM.
072200*
072300 P443-CASA-ALT-OPC.
072400*
072500     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX)
072600             = WS-LISTA-OPC-TXT (WS-OPC-IDX)
072700             AND WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
072800         MOVE WS-SIN-BASE (WS-SIN-IDX) TO WS-TOK-TABELA (1)
072900         MOVE 1                      TO WS-TOK-IDX
073000         PERFORM P350-ARQUIVA-EM-OPC THRU P350-FIM
073100     END-IF.
073200*
073300 P443-FIM.
073400*
073500 P450-EXPANDE-CARNOME.
073600*
073700     PERFORM P451-CASA-BASE-CNM      THRU P451-FIM
073800             VARYING WS-CNM-IDX FROM 1 BY 1
073900             UNTIL WS-CNM-IDX > WS-QTD-CARNOME.
074000*
074100 P450-FIM.
074200*
074300 P451-CASA-BASE-CNM.
074400*
074500     IF WS-LISTA-CARNOME-TXT (WS-CNM-IDX) = WS-SIN-BASE (WS-SIN-IDX)
074600         PERFORM P452-ACRESCENTA-ALT-CNM THRU P452-FIM
074700                 VARYING WS-ALT-IDX FROM 1 BY 1
074800                 UNTIL WS-ALT-IDX > 4
074900     ELSE
075000         PERFORM P453-CASA-ALT-CNM   THRU P453-FIM
075100                 VARYING WS-ALT-IDX FROM 1 BY 1
075200                 UNTIL WS-ALT-IDX > 4
075300     END-IF.
075400*
075500 P451-FIM.
075600*
075700 P452-ACRESCENTA-ALT-CNM.
075800*
075900     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
076000         MOVE WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) TO WS-TOK-TABELA (1)
076100         MOVE 1                  TO WS-TOK-IDX
076200         PERFORM P360-ARQUIVA-EM-CARNOME THRU P360-FIM
076300     END-IF.
076400*
076500 P452-FIM.
076600*
076700 P453-CASA-ALT-CNM.
076800*
076900     IF WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX)
077000             = WS-LISTA-CARNOME-TXT (WS-CNM-IDX)
077100             AND WS-SIN-ALT (WS-SIN-IDX, WS-ALT-IDX) NOT = SPACES
077200         MOVE WS-SIN-BASE (WS-SIN-IDX) TO WS-TOK-TABELA (1)
077300         MOVE 1                  TO WS-TOK-IDX
077400         PERFORM P360-ARQUIVA-EM-CARNOME THRU P360-FIM
077500     END-IF.
077600*
077700 P453-FIM.
077800*
077900* ATRIBUICAO DE PESOS NAS QUATRO CATEGORIAS, NESTA ORDEM DE
078000* PRIORIDADE: NOME DO ITEM, VALORES OBRIGATORIOS, VALORES
078100* OPCIONAIS, NOMES DE CARACTERISTICA IMPORTANTES. O TERMO QUE
078200* JA ESTIVER NA TABELA DE SAIDA MANTEM O PRIMEIRO PESO ATRIBUIDO
078300* (REGRA "FIRST-COME-WINS").
078400*
078500 P500-ATRIBUI-PESOS.
078600*
078700     MOVE 4.0                        TO WS-PESO-INICIAL.
078800     MOVE 0.3                        TO WS-PESO-PASSO.
078900     MOVE 5                          TO WS-PESO-MAX-TERMOS.
079000     PERFORM P510-PESA-UM-NOME       THRU P510-FIM
079100             VARYING WS-PESO-POSICAO FROM 1 BY 1
079200             UNTIL WS-PESO-POSICAO > WS-QTD-NOME
079300                OR WS-PESO-POSICAO > WS-PESO-MAX-TERMOS.
079400*
079500     MOVE 3.5                        TO WS-PESO-INICIAL.
079600     MOVE 0.2                        TO WS-PESO-PASSO.
079700     MOVE 5                          TO WS-PESO-MAX-TERMOS.
079800     PERFORM P520-PESA-UM-REQ        THRU P520-FIM
079900             VARYING WS-PESO-POSICAO FROM 1 BY 1
080000             UNTIL WS-PESO-POSICAO > WS-QTD-REQ
080100                OR WS-PESO-POSICAO > WS-PESO-MAX-TERMOS.
080200*
080300     MOVE 2.5                        TO WS-PESO-INICIAL.
080400     MOVE 0.2                        TO WS-PESO-PASSO.
080500     MOVE 3                          TO WS-PESO-MAX-TERMOS.
080600     PERFORM P530-PESA-UM-OPC        THRU P530-FIM
080700             VARYING WS-PESO-POSICAO FROM 1 BY 1
080800             UNTIL WS-PESO-POSICAO > WS-QTD-OPC
080900                OR WS-PESO-POSICAO > WS-PESO-MAX-TERMOS.
081000*
081100     MOVE 1.8                        TO WS-PESO-INICIAL.
081200     MOVE 0.2                        TO WS-PESO-PASSO.
081300     MOVE 4                          TO WS-PESO-MAX-TERMOS.
081400     PERFORM P540-PESA-UM-CARNOME    THRU P540-FIM
081500             VARYING WS-PESO-POSICAO FROM 1 BY 1
081600             UNTIL WS-PESO-POSICAO > WS-QTD-CARNOME
081700                OR WS-PESO-POSICAO > WS-PESO-MAX-TERMOS.
081800*
081900 P500-FIM.
082000*
082100 P510-PESA-UM-NOME.
082200*
082300     COMPUTE WS-PESO-CALC ROUNDED =
082400             WS-PESO-INICIAL - WS-PESO-PASSO * (WS-PESO-POSICAO - 1).
082500     IF WS-PESO-CALC < 1.00
082600         MOVE 1.00                   TO WS-PESO-CALC
082700     END-IF.
082800     IF WS-LISTA-NOME-TAG (WS-PESO-POSICAO) = "S"
082900         COMPUTE WS-PESO-CALC ROUNDED = WS-PESO-CALC * 0.7
083000     END-IF.
083100     IF WS-PESO-CALC >= 1.00
083200         MOVE WS-LISTA-NOME-TXT (WS-PESO-POSICAO) TO WS-STAGE-TERMO
083300         MOVE WS-PESO-CALC           TO WS-STAGE-PESO
083400         PERFORM P550-ADICIONA-TERMO THRU P550-FIM
083500     END-IF.
083600*
083700 P510-FIM.
083800*
083900 P520-PESA-UM-REQ.
084000*
084100     COMPUTE WS-PESO-CALC ROUNDED =
084200             WS-PESO-INICIAL - WS-PESO-PASSO * (WS-PESO-POSICAO - 1).
084300     IF WS-PESO-CALC < 1.00
084400         MOVE 1.00                   TO WS-PESO-CALC
084500     END-IF.
084600     IF WS-LISTA-REQ-TAG (WS-PESO-POSICAO) = "S"
084700         COMPUTE WS-PESO-CALC ROUNDED = WS-PESO-CALC * 0.7
084800     END-IF.
084900     IF WS-PESO-CALC >= 1.00
085000         MOVE WS-LISTA-REQ-TXT (WS-PESO-POSICAO) TO WS-STAGE-TERMO
085100         MOVE WS-PESO-CALC           TO WS-STAGE-PESO
085200         PERFORM P550-ADICIONA-TERMO THRU P550-FIM
085300     END-IF.
085400*
085500 P520-FIM.
085600*
085700 P530-PESA-UM-OPC.
085800*
085900     COMPUTE WS-PESO-CALC ROUNDED =
086000             WS-PESO-INICIAL - WS-PESO-PASSO * (WS-PESO-POSICAO - 1).
086100     IF WS-PESO-CALC < 1.00
086200         MOVE 1.00                   TO WS-PESO-CALC
086300     END-IF.
086400     IF WS-LISTA-OPC-TAG (WS-PESO-POSICAO) = "S"
086500         COMPUTE WS-PESO-CALC ROUNDED = WS-PESO-CALC * 0.7
086600     END-IF.
086700     IF WS-PESO-CALC >= 1.00
086800         MOVE WS-LISTA-OPC-TXT (WS-PESO-POSICAO) TO WS-STAGE-TERMO
086900         MOVE WS-PESO-CALC           TO WS-STAGE-PESO
087000         PERFORM P550-ADICIONA-TERMO THRU P550-FIM
087100     END-IF.
087200*
087300 P530-FIM.
087400*
087500 P540-PESA-UM-CARNOME.
087600*
087700     COMPUTE WS-PESO-CALC ROUNDED =
087800             WS-PESO-INICIAL - WS-PESO-PASSO * (WS-PESO-POSICAO - 1).
087900     IF WS-PESO-CALC < 1.00
088000         MOVE 1.00                   TO WS-PESO-CALC
088100     END-IF.
088200     IF WS-LISTA-CARNOME-TAG (WS-PESO-POSICAO) = "S"
088300         COMPUTE WS-PESO-CALC ROUNDED = WS-PESO-CALC * 0.7
088400     END-IF.
088500     IF WS-PESO-CALC >= 1.00
088600         MOVE WS-LISTA-CARNOME-TXT (WS-PESO-POSICAO) TO WS-STAGE-TERMO
088700         MOVE WS-PESO-CALC           TO WS-STAGE-PESO
088800         PERFORM P550-ADICIONA-TERMO THRU P550-FIM
088900     END-IF.
089000*
089100 P540-FIM.
089200*
089300* INSERCAO NA TABELA DE SAIDA RESPEITANDO "FIRST-COME-WINS": SO
089400* GRAVA SE O TERMO AINDA NAO CONSTA NA TABELA.
089500*
089600 P550-ADICIONA-TERMO.
089700*
089800     SET TERMO-NAO-EXISTE            TO TRUE.
089900     PERFORM P551-PROCURA-NA-SAIDA   THRU P551-FIM
090000             VARYING WS-BUSCA-IDX FROM 1 BY 1
090100             UNTIL WS-BUSCA-IDX > LKS-QTD-TERMOS OR TERMO-JA-EXISTE.
090200     IF TERMO-NAO-EXISTE AND LKS-QTD-TERMOS < 40
090300         ADD 1                       TO LKS-QTD-TERMOS
090400         MOVE WS-STAGE-TERMO   TO LKS-TERMO-TEXTO (LKS-QTD-TERMOS)
090500         MOVE WS-STAGE-PESO    TO LKS-TERMO-PESO (LKS-QTD-TERMOS)
090600     END-IF.
090700*
090800 P550-FIM.
090900*
091000 P551-PROCURA-NA-SAIDA.
091100*
091200     IF LKS-TERMO-TEXTO (WS-BUSCA-IDX) = WS-STAGE-TERMO
091300         SET TERMO-JA-EXISTE         TO TRUE
091400     END-IF.
091500*
091600 P551-FIM.
091700*
091800 END PROGRAM TCM0100.
